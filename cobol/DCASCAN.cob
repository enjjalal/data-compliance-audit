000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCASCAN.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 05/19/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCASCAN  -  PII-SCAN BATCH DRIVER                              *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   READS THE USERS, TRANSACTIONS, LOGS AND MARKETING_EMAILS     *
000112*   TABLE FILES ONE TABLE AT A TIME.  FOR EACH COLUMN OF EACH    *
000113*   TABLE, BUILDS A SAMPLE OF UP TO 50 NON-BLANK VALUES AND      *
000114*   CALLS THE TAGGING ELEMENT (DCATAGS) TO DETECT PII.  WRITES   *
000115*   ONE PII-REGISTRY ROW FOR EVERY COLUMN DCATAGS RETURNS AT     *
000116*   LEAST ONE TAG FOR, THEN DISPLAYS THE ROW COUNT WRITTEN.      *
000117*                                                                *
000118* ENTRY PARAMETERS..                                             *
000119*   NONE.                                                        *
000120*                                                                *
000121* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000122*      DCATAGS  ---- PER-COLUMN PII TAGGING ELEMENT              *
000123******************************************************************
000124*   1994-05-19 BDC  DCA-1005  INITIAL RELEASE                     DCA1005 
000125*   1994-08-02 BDC  DCA-1006  ADDED MARKETING_EMAILS TABLE        DCA1006 
000126*   1999-01-06 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000127*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000128*   2000-02-28 RLM  DCA-1131  ADDED THE LOGS TABLE - PAGE-VIEW    DCA1131 
000129*                             LOGGING WAS NEW LAST QUARTER AND    DCA1131 
000130*                             HELD NO PII UNTIL NOW               DCA1131 
000131*   2001-06-14 TJK  DCA-1186  FIXED SAMPLE TABLE NOT RESETTING    DCA1186 
000132*                             BETWEEN TABLES WHEN A TABLE HAD     DCA1186 
000133*                             FEWER THAN 50 ROWS ON FILE          DCA1186 
000134*   2003-09-02 SGP  DCA-1232  REWORDED THE FINAL ROW-COUNT        DCA1232 
000135*                             DISPLAY TO MATCH AUDIT'S REQUESTED  DCA1232 
000136*                             CONSOLE MESSAGE FORMAT              DCA1232 
000137*   2006-04-19 DWF  DCA-1279  CONFIRMED SAMPLE TABLE OCCURS 50    DCA1279 
000138*                             LIMIT STILL MATCHES DCATAGS' LK-    DCA1279 
000139*                             SAMPLE-TABLE LINKAGE DEFINITION     DCA1279 
000140******************************************************************
000141 EJECT
000142 ENVIRONMENT DIVISION.
000143 CONFIGURATION SECTION.
000144 SPECIAL-NAMES.
000145     C01 IS TOP-OF-FORM.
000146 INPUT-OUTPUT SECTION.
000147 FILE-CONTROL.
000148     SELECT DC-USERS-FILE ASSIGN TO DCAUSRIN.
000149     SELECT DC-TRANSACTIONS-FILE ASSIGN TO DCATXNIN.
000150     SELECT DC-LOGS-FILE ASSIGN TO DCALOGIN.
000151     SELECT DC-MARKETING-FILE ASSIGN TO DCAMKTIN.
000152     SELECT DC-REGISTRY-FILE ASSIGN TO DCAREGOT.
000153 DATA DIVISION.
000154 FILE SECTION.
000155 FD  DC-USERS-FILE
000156     RECORDING MODE IS F
000157     BLOCK CONTAINS 0 RECORDS.
000158 COPY DCUSRREC.
000159 FD  DC-TRANSACTIONS-FILE
000160     RECORDING MODE IS F
000161     BLOCK CONTAINS 0 RECORDS.
000162 COPY DCTXNREC.
000163 FD  DC-LOGS-FILE
000164     RECORDING MODE IS F
000165     BLOCK CONTAINS 0 RECORDS.
000166 COPY DCLOGREC.
000167 FD  DC-MARKETING-FILE
000168     RECORDING MODE IS F
000169     BLOCK CONTAINS 0 RECORDS.
000170 COPY DCMKTREC.
000171 FD  DC-REGISTRY-FILE
000172     RECORDING MODE IS F
000173     BLOCK CONTAINS 0 RECORDS.
000174 COPY DCREGREC.
000175 EJECT
000176 WORKING-STORAGE SECTION.
000177 01  FILLER                      PIC X(32)
000178     VALUE 'DCASCAN WORKING STORAGE BEGINS'.
000179******************************************************************
000180* WS-0100  -  CONTROL SWITCHES AND COUNTERS                      *
000181******************************************************************
000182 01  WS-CONTROL-WORK-AREA.
000183     05  WS-USR-EOF-SW          PIC X(01).
000184       88  WS-USR-EOF                 VALUE 'Y'.
000185     05  WS-TXN-EOF-SW          PIC X(01).
000186       88  WS-TXN-EOF                 VALUE 'Y'.
000187     05  WS-LOG-EOF-SW          PIC X(01).
000188       88  WS-LOG-EOF                 VALUE 'Y'.
000189     05  WS-MKT-EOF-SW          PIC X(01).
000190       88  WS-MKT-EOF                 VALUE 'Y'.
000191     05  WS-REG-ROW-COUNT       PIC 9(07) COMP-3 VALUE ZERO.
000192     05  FILLER REDEFINES WS-REG-ROW-COUNT.
000193         10  FILLER                 PIC X(02).
000194         10  WS-REG-ROW-COUNT-X     PIC X(02).
000195     05  WS-CUR-TABLE-NAME      PIC X(20).
000196     05  WS-CUR-TABLE-CHARS REDEFINES
000197              WS-CUR-TABLE-NAME     PIC X(01) OCCURS 20 TIMES.
000198******************************************************************
000199* WS-0200  -  USERS TABLE SAMPLE WORK AREA                       *
000200******************************************************************
000201 01  WS-USERS-SAMPLE-AREA.
000202     05  WS-U-USERID-CNT        PIC 9(02) COMP.
000203     05  WS-U-USERID-TBL OCCURS 50 TIMES
000204                                 PIC X(40).
000205     05  WS-U-FULLNAME-CNT      PIC 9(02) COMP.
000206     05  WS-U-FULLNAME-TBL OCCURS 50 TIMES
000207                                 PIC X(40).
000208     05  WS-U-EMAIL-CNT         PIC 9(02) COMP.
000209     05  WS-U-EMAIL-TBL OCCURS 50 TIMES
000210                                 PIC X(40).
000211     05  WS-U-PHONE-CNT         PIC 9(02) COMP.
000212     05  WS-U-PHONE-TBL OCCURS 50 TIMES
000213                                 PIC X(40).
000214     05  WS-U-DOB-CNT           PIC 9(02) COMP.
000215     05  WS-U-DOB-TBL OCCURS 50 TIMES
000216                                 PIC X(40).
000217******************************************************************
000218* WS-0300  -  TRANSACTIONS TABLE SAMPLE WORK AREA                *
000219******************************************************************
000220 01  WS-TXN-SAMPLE-AREA.
000221     05  WS-T-TXNID-CNT         PIC 9(02) COMP.
000222     05  WS-T-TXNID-TBL OCCURS 50 TIMES
000223                                 PIC X(40).
000224     05  WS-T-USERID-CNT        PIC 9(02) COMP.
000225     05  WS-T-USERID-TBL OCCURS 50 TIMES
000226                                 PIC X(40).
000227     05  WS-T-AMOUNT-CNT        PIC 9(02) COMP.
000228     05  WS-T-AMOUNT-TBL OCCURS 50 TIMES
000229                                 PIC X(40).
000230     05  WS-T-IPADDR-CNT        PIC 9(02) COMP.
000231     05  WS-T-IPADDR-TBL OCCURS 50 TIMES
000232                                 PIC X(40).
000233******************************************************************
000234* WS-0400  -  LOGS TABLE SAMPLE WORK AREA                        *
000235******************************************************************
000236 01  WS-LOG-SAMPLE-AREA.
000237     05  WS-L-TMSTMP-CNT        PIC 9(02) COMP.
000238     05  WS-L-TMSTMP-TBL OCCURS 50 TIMES
000239                                 PIC X(40).
000240     05  WS-L-USERID-CNT        PIC 9(02) COMP.
000241     05  WS-L-USERID-TBL OCCURS 50 TIMES
000242                                 PIC X(40).
000243     05  WS-L-EVNTTYP-CNT       PIC 9(02) COMP.
000244     05  WS-L-EVNTTYP-TBL OCCURS 50 TIMES
000245                                 PIC X(40).
000246     05  WS-L-PAGEURL-CNT       PIC 9(02) COMP.
000247     05  WS-L-PAGEURL-TBL OCCURS 50 TIMES
000248                                 PIC X(40).
000249******************************************************************
000250* WS-0500  -  MARKETING_EMAILS TABLE SAMPLE WORK AREA            *
000251******************************************************************
000252 01  WS-MKT-SAMPLE-AREA.
000253     05  WS-M-EMAIL-CNT         PIC 9(02) COMP.
000254     05  WS-M-EMAIL-TBL OCCURS 50 TIMES
000255                                 PIC X(40).
000256     05  WS-M-OPNRATE-CNT       PIC 9(02) COMP.
000257     05  WS-M-OPNRATE-TBL OCCURS 50 TIMES
000258                                 PIC X(40).
000259     05  WS-M-UNSUBDT-CNT       PIC 9(02) COMP.
000260     05  WS-M-UNSUBDT-TBL OCCURS 50 TIMES
000261                                 PIC X(40).
000262******************************************************************
000263* WS-0600  -  DCATAGS CALL ARGUMENT AREA                         *
000264******************************************************************
000265 01  WS-CALL-ARGUMENT-AREA.
000266     05  WS-CALL-COLUMN-NAME    PIC X(30).
000267     05  WS-CALL-IS-TEXT-FLAG   PIC X(01).
000268     05  WS-CALL-SAMPLE-COUNT   PIC 9(02) COMP.
000269     05  FILLER REDEFINES WS-CALL-SAMPLE-COUNT.
000270         10  WS-CALL-SAMPLE-COUNT-X  PIC X(02).
000271     05  WS-CALL-SAMPLE-TABLE.
000272     10  WS-CALL-SAMPLE-ENTRY OCCURS 50 TIMES
000273                                 PIC X(40).
000274     05  WS-CALL-RESULT-TAGS    PIC X(40).
000275     05  WS-CALL-RESULT-REASON  PIC X(60).
000276 EJECT
000277 LINKAGE SECTION.
000278 01  LK-RETURN-CODE             PIC 9(01).
000279 EJECT
000280 PROCEDURE DIVISION USING LK-RETURN-CODE.
000281******************************************************************
000282* 000-MAINLINE                                                   *
000283******************************************************************
000284 000-MAINLINE.
000285     PERFORM 100-INITIALIZE
000286         THRU 100-INITIALIZE-EXIT.
000287     PERFORM 200-SCAN-USERS-TABLE
000288         THRU 200-SCAN-USERS-TABLE-EXIT.
000289     PERFORM 300-SCAN-TRANSACTIONS-TABLE
000290         THRU 300-SCAN-TRANSACTIONS-TABLE-EXIT.
000291     PERFORM 400-SCAN-LOGS-TABLE
000292         THRU 400-SCAN-LOGS-TABLE-EXIT.
000293     PERFORM 500-SCAN-MARKETING-TABLE
000294         THRU 500-SCAN-MARKETING-TABLE-EXIT.
000295     PERFORM 900-TERMINATE
000296         THRU 900-TERMINATE-EXIT.
000297     MOVE ZERO TO LK-RETURN-CODE.
000298     GOBACK.
000299******************************************************************
000300* 100-INITIALIZE                                                 *
000301******************************************************************
000302 100-INITIALIZE.
000303     MOVE 'N' TO WS-USR-EOF-SW
000304                  WS-TXN-EOF-SW
000305                  WS-LOG-EOF-SW
000306                  WS-MKT-EOF-SW.
000307     MOVE ZERO TO WS-REG-ROW-COUNT.
000308     OPEN OUTPUT DC-REGISTRY-FILE.
000309 100-INITIALIZE-EXIT.
000310     EXIT.
000311******************************************************************
000312* 900-TERMINATE                                                  *
000313******************************************************************
000314 900-TERMINATE.
000315     CLOSE DC-REGISTRY-FILE.
000316     DISPLAY 'DCASCAN - PII REGISTRY ROWS WRITTEN - '
000317                                       WS-REG-ROW-COUNT.
000318 900-TERMINATE-EXIT.
000319     EXIT.
000320******************************************************************
000321* 200-SCAN-USERS-TABLE                                           *
000322******************************************************************
000323 200-SCAN-USERS-TABLE.
000324     MOVE 'users' TO WS-CUR-TABLE-NAME.
000325     MOVE ZERO TO WS-U-USERID-CNT.
000326     MOVE ZERO TO WS-U-FULLNAME-CNT.
000327     MOVE ZERO TO WS-U-EMAIL-CNT.
000328     MOVE ZERO TO WS-U-PHONE-CNT.
000329     MOVE ZERO TO WS-U-DOB-CNT.
000330     OPEN INPUT DC-USERS-FILE.
000331     PERFORM 20010-READ-LOOP
000332         THRU 20010-READ-LOOP-EXIT
000333         UNTIL WS-USR-EOF.
000334     CLOSE DC-USERS-FILE.
000335     MOVE 'user_id'
000336                   TO WS-CALL-COLUMN-NAME.
000337     MOVE 'N' TO WS-CALL-IS-TEXT-FLAG.
000338     MOVE WS-U-USERID-CNT TO WS-CALL-SAMPLE-COUNT.
000339     MOVE WS-U-USERID-TBL TO WS-CALL-SAMPLE-TABLE.
000340     PERFORM 800-INVOKE-TAGGING-ELEMENT
000341         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000342     MOVE 'full_name'
000343                   TO WS-CALL-COLUMN-NAME.
000344     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000345     MOVE WS-U-FULLNAME-CNT TO WS-CALL-SAMPLE-COUNT.
000346     MOVE WS-U-FULLNAME-TBL TO WS-CALL-SAMPLE-TABLE.
000347     PERFORM 800-INVOKE-TAGGING-ELEMENT
000348         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000349     MOVE 'email'
000350                   TO WS-CALL-COLUMN-NAME.
000351     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000352     MOVE WS-U-EMAIL-CNT TO WS-CALL-SAMPLE-COUNT.
000353     MOVE WS-U-EMAIL-TBL TO WS-CALL-SAMPLE-TABLE.
000354     PERFORM 800-INVOKE-TAGGING-ELEMENT
000355         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000356     MOVE 'phone_number'
000357                   TO WS-CALL-COLUMN-NAME.
000358     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000359     MOVE WS-U-PHONE-CNT TO WS-CALL-SAMPLE-COUNT.
000360     MOVE WS-U-PHONE-TBL TO WS-CALL-SAMPLE-TABLE.
000361     PERFORM 800-INVOKE-TAGGING-ELEMENT
000362         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000363     MOVE 'dob'
000364                   TO WS-CALL-COLUMN-NAME.
000365     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000366     MOVE WS-U-DOB-CNT TO WS-CALL-SAMPLE-COUNT.
000367     MOVE WS-U-DOB-TBL TO WS-CALL-SAMPLE-TABLE.
000368     PERFORM 800-INVOKE-TAGGING-ELEMENT
000369         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000370 200-SCAN-USERS-TABLE-EXIT.
000371     EXIT.
000372******************************************************************
000373* 20010-READ-LOOP                                                *
000374******************************************************************
000375 20010-READ-LOOP.
000376     READ DC-USERS-FILE
000377               AT END
000378                        SET WS-USR-EOF TO TRUE
000379               NOT AT END
000380                        PERFORM 20020-ACCUM-SAMPLES
000381                            THRU 20020-ACCUM-SAMPLES-EXIT
000382     END-READ.
000383 20010-READ-LOOP-EXIT.
000384     EXIT.
000385******************************************************************
000386* 20020-ACCUM-SAMPLES                                            *
000387******************************************************************
000388 20020-ACCUM-SAMPLES.
000389     IF DCU-USER-ID NOT = SPACES
000390           AND WS-U-USERID-CNT < 50
000391           ADD 1 TO WS-U-USERID-CNT
000392           MOVE DCU-USER-ID
000393                    TO WS-U-USERID-TBL (WS-U-USERID-CNT)
000394     END-IF.
000395     IF DCU-FULL-NAME NOT = SPACES
000396           AND WS-U-FULLNAME-CNT < 50
000397           ADD 1 TO WS-U-FULLNAME-CNT
000398           MOVE DCU-FULL-NAME
000399                    TO WS-U-FULLNAME-TBL (WS-U-FULLNAME-CNT)
000400     END-IF.
000401     IF DCU-EMAIL NOT = SPACES
000402           AND WS-U-EMAIL-CNT < 50
000403           ADD 1 TO WS-U-EMAIL-CNT
000404           MOVE DCU-EMAIL
000405                    TO WS-U-EMAIL-TBL (WS-U-EMAIL-CNT)
000406     END-IF.
000407     IF DCU-PHONE-NUMBER NOT = SPACES
000408           AND WS-U-PHONE-CNT < 50
000409           ADD 1 TO WS-U-PHONE-CNT
000410           MOVE DCU-PHONE-NUMBER
000411                    TO WS-U-PHONE-TBL (WS-U-PHONE-CNT)
000412     END-IF.
000413     IF DCU-DOB NOT = SPACES
000414           AND WS-U-DOB-CNT < 50
000415           ADD 1 TO WS-U-DOB-CNT
000416           MOVE DCU-DOB
000417                    TO WS-U-DOB-TBL (WS-U-DOB-CNT)
000418     END-IF.
000419 20020-ACCUM-SAMPLES-EXIT.
000420     EXIT.
000421******************************************************************
000422* 300-SCAN-TRANSACTIONS-TABLE                                    *
000423******************************************************************
000424 300-SCAN-TRANSACTIONS-TABLE.
000425     MOVE 'transactions' TO WS-CUR-TABLE-NAME.
000426     MOVE ZERO TO WS-T-TXNID-CNT.
000427     MOVE ZERO TO WS-T-USERID-CNT.
000428     MOVE ZERO TO WS-T-AMOUNT-CNT.
000429     MOVE ZERO TO WS-T-IPADDR-CNT.
000430     OPEN INPUT DC-TRANSACTIONS-FILE.
000431     PERFORM 30010-READ-LOOP
000432         THRU 30010-READ-LOOP-EXIT
000433         UNTIL WS-TXN-EOF.
000434     CLOSE DC-TRANSACTIONS-FILE.
000435     MOVE 'transaction_id'
000436                   TO WS-CALL-COLUMN-NAME.
000437     MOVE 'N' TO WS-CALL-IS-TEXT-FLAG.
000438     MOVE WS-T-TXNID-CNT TO WS-CALL-SAMPLE-COUNT.
000439     MOVE WS-T-TXNID-TBL TO WS-CALL-SAMPLE-TABLE.
000440     PERFORM 800-INVOKE-TAGGING-ELEMENT
000441         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000442     MOVE 'user_id'
000443                   TO WS-CALL-COLUMN-NAME.
000444     MOVE 'N' TO WS-CALL-IS-TEXT-FLAG.
000445     MOVE WS-T-USERID-CNT TO WS-CALL-SAMPLE-COUNT.
000446     MOVE WS-T-USERID-TBL TO WS-CALL-SAMPLE-TABLE.
000447     PERFORM 800-INVOKE-TAGGING-ELEMENT
000448         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000449     MOVE 'amount'
000450                   TO WS-CALL-COLUMN-NAME.
000451     MOVE 'N' TO WS-CALL-IS-TEXT-FLAG.
000452     MOVE WS-T-AMOUNT-CNT TO WS-CALL-SAMPLE-COUNT.
000453     MOVE WS-T-AMOUNT-TBL TO WS-CALL-SAMPLE-TABLE.
000454     PERFORM 800-INVOKE-TAGGING-ELEMENT
000455         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000456     MOVE 'ip_address'
000457                   TO WS-CALL-COLUMN-NAME.
000458     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000459     MOVE WS-T-IPADDR-CNT TO WS-CALL-SAMPLE-COUNT.
000460     MOVE WS-T-IPADDR-TBL TO WS-CALL-SAMPLE-TABLE.
000461     PERFORM 800-INVOKE-TAGGING-ELEMENT
000462         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000463 300-SCAN-TRANSACTIONS-TABLE-EXIT.
000464     EXIT.
000465******************************************************************
000466* 30010-READ-LOOP                                                *
000467******************************************************************
000468 30010-READ-LOOP.
000469     READ DC-TRANSACTIONS-FILE
000470               AT END
000471                        SET WS-TXN-EOF TO TRUE
000472               NOT AT END
000473                        PERFORM 30020-ACCUM-SAMPLES
000474                            THRU 30020-ACCUM-SAMPLES-EXIT
000475     END-READ.
000476 30010-READ-LOOP-EXIT.
000477     EXIT.
000478******************************************************************
000479* 30020-ACCUM-SAMPLES                                            *
000480******************************************************************
000481 30020-ACCUM-SAMPLES.
000482     IF DCT-TRANSACTION-ID NOT = SPACES
000483           AND WS-T-TXNID-CNT < 50
000484           ADD 1 TO WS-T-TXNID-CNT
000485           MOVE DCT-TRANSACTION-ID
000486                    TO WS-T-TXNID-TBL (WS-T-TXNID-CNT)
000487     END-IF.
000488     IF DCT-USER-ID NOT = SPACES
000489           AND WS-T-USERID-CNT < 50
000490           ADD 1 TO WS-T-USERID-CNT
000491           MOVE DCT-USER-ID
000492                    TO WS-T-USERID-TBL (WS-T-USERID-CNT)
000493     END-IF.
000494     IF DCT-AMOUNT NOT = SPACES
000495           AND WS-T-AMOUNT-CNT < 50
000496           ADD 1 TO WS-T-AMOUNT-CNT
000497           MOVE DCT-AMOUNT
000498                    TO WS-T-AMOUNT-TBL (WS-T-AMOUNT-CNT)
000499     END-IF.
000500     IF DCT-IP-ADDRESS NOT = SPACES
000501           AND WS-T-IPADDR-CNT < 50
000502           ADD 1 TO WS-T-IPADDR-CNT
000503           MOVE DCT-IP-ADDRESS
000504                    TO WS-T-IPADDR-TBL (WS-T-IPADDR-CNT)
000505     END-IF.
000506 30020-ACCUM-SAMPLES-EXIT.
000507     EXIT.
000508******************************************************************
000509* 400-SCAN-LOGS-TABLE                                            *
000510******************************************************************
000511 400-SCAN-LOGS-TABLE.
000512     MOVE 'logs' TO WS-CUR-TABLE-NAME.
000513     MOVE ZERO TO WS-L-TMSTMP-CNT.
000514     MOVE ZERO TO WS-L-USERID-CNT.
000515     MOVE ZERO TO WS-L-EVNTTYP-CNT.
000516     MOVE ZERO TO WS-L-PAGEURL-CNT.
000517     OPEN INPUT DC-LOGS-FILE.
000518     PERFORM 40010-READ-LOOP
000519         THRU 40010-READ-LOOP-EXIT
000520         UNTIL WS-LOG-EOF.
000521     CLOSE DC-LOGS-FILE.
000522     MOVE 'timestamp'
000523                   TO WS-CALL-COLUMN-NAME.
000524     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000525     MOVE WS-L-TMSTMP-CNT TO WS-CALL-SAMPLE-COUNT.
000526     MOVE WS-L-TMSTMP-TBL TO WS-CALL-SAMPLE-TABLE.
000527     PERFORM 800-INVOKE-TAGGING-ELEMENT
000528         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000529     MOVE 'user_id'
000530                   TO WS-CALL-COLUMN-NAME.
000531     MOVE 'N' TO WS-CALL-IS-TEXT-FLAG.
000532     MOVE WS-L-USERID-CNT TO WS-CALL-SAMPLE-COUNT.
000533     MOVE WS-L-USERID-TBL TO WS-CALL-SAMPLE-TABLE.
000534     PERFORM 800-INVOKE-TAGGING-ELEMENT
000535         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000536     MOVE 'event_type'
000537                   TO WS-CALL-COLUMN-NAME.
000538     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000539     MOVE WS-L-EVNTTYP-CNT TO WS-CALL-SAMPLE-COUNT.
000540     MOVE WS-L-EVNTTYP-TBL TO WS-CALL-SAMPLE-TABLE.
000541     PERFORM 800-INVOKE-TAGGING-ELEMENT
000542         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000543     MOVE 'page_url'
000544                   TO WS-CALL-COLUMN-NAME.
000545     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000546     MOVE WS-L-PAGEURL-CNT TO WS-CALL-SAMPLE-COUNT.
000547     MOVE WS-L-PAGEURL-TBL TO WS-CALL-SAMPLE-TABLE.
000548     PERFORM 800-INVOKE-TAGGING-ELEMENT
000549         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000550 400-SCAN-LOGS-TABLE-EXIT.
000551     EXIT.
000552******************************************************************
000553* 40010-READ-LOOP                                                *
000554******************************************************************
000555 40010-READ-LOOP.
000556     READ DC-LOGS-FILE
000557               AT END
000558                        SET WS-LOG-EOF TO TRUE
000559               NOT AT END
000560                        PERFORM 40020-ACCUM-SAMPLES
000561                            THRU 40020-ACCUM-SAMPLES-EXIT
000562     END-READ.
000563 40010-READ-LOOP-EXIT.
000564     EXIT.
000565******************************************************************
000566* 40020-ACCUM-SAMPLES                                            *
000567******************************************************************
000568 40020-ACCUM-SAMPLES.
000569     IF DCL-TIMESTAMP NOT = SPACES
000570           AND WS-L-TMSTMP-CNT < 50
000571           ADD 1 TO WS-L-TMSTMP-CNT
000572           MOVE DCL-TIMESTAMP
000573                    TO WS-L-TMSTMP-TBL (WS-L-TMSTMP-CNT)
000574     END-IF.
000575     IF DCL-USER-ID NOT = SPACES
000576           AND WS-L-USERID-CNT < 50
000577           ADD 1 TO WS-L-USERID-CNT
000578           MOVE DCL-USER-ID
000579                    TO WS-L-USERID-TBL (WS-L-USERID-CNT)
000580     END-IF.
000581     IF DCL-EVENT-TYPE NOT = SPACES
000582           AND WS-L-EVNTTYP-CNT < 50
000583           ADD 1 TO WS-L-EVNTTYP-CNT
000584           MOVE DCL-EVENT-TYPE
000585                    TO WS-L-EVNTTYP-TBL (WS-L-EVNTTYP-CNT)
000586     END-IF.
000587     IF DCL-PAGE-URL NOT = SPACES
000588           AND WS-L-PAGEURL-CNT < 50
000589           ADD 1 TO WS-L-PAGEURL-CNT
000590           MOVE DCL-PAGE-URL
000591                    TO WS-L-PAGEURL-TBL (WS-L-PAGEURL-CNT)
000592     END-IF.
000593 40020-ACCUM-SAMPLES-EXIT.
000594     EXIT.
000595******************************************************************
000596* 500-SCAN-MARKETING-TABLE                                       *
000597******************************************************************
000598 500-SCAN-MARKETING-TABLE.
000599     MOVE 'marketing_emails' TO WS-CUR-TABLE-NAME.
000600     MOVE ZERO TO WS-M-EMAIL-CNT.
000601     MOVE ZERO TO WS-M-OPNRATE-CNT.
000602     MOVE ZERO TO WS-M-UNSUBDT-CNT.
000603     OPEN INPUT DC-MARKETING-FILE.
000604     PERFORM 50010-READ-LOOP
000605         THRU 50010-READ-LOOP-EXIT
000606         UNTIL WS-MKT-EOF.
000607     CLOSE DC-MARKETING-FILE.
000608     MOVE 'email'
000609                   TO WS-CALL-COLUMN-NAME.
000610     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000611     MOVE WS-M-EMAIL-CNT TO WS-CALL-SAMPLE-COUNT.
000612     MOVE WS-M-EMAIL-TBL TO WS-CALL-SAMPLE-TABLE.
000613     PERFORM 800-INVOKE-TAGGING-ELEMENT
000614         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000615     MOVE 'open_rate'
000616                   TO WS-CALL-COLUMN-NAME.
000617     MOVE 'N' TO WS-CALL-IS-TEXT-FLAG.
000618     MOVE WS-M-OPNRATE-CNT TO WS-CALL-SAMPLE-COUNT.
000619     MOVE WS-M-OPNRATE-TBL TO WS-CALL-SAMPLE-TABLE.
000620     PERFORM 800-INVOKE-TAGGING-ELEMENT
000621         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000622     MOVE 'unsubscribe_date'
000623                   TO WS-CALL-COLUMN-NAME.
000624     MOVE 'Y' TO WS-CALL-IS-TEXT-FLAG.
000625     MOVE WS-M-UNSUBDT-CNT TO WS-CALL-SAMPLE-COUNT.
000626     MOVE WS-M-UNSUBDT-TBL TO WS-CALL-SAMPLE-TABLE.
000627     PERFORM 800-INVOKE-TAGGING-ELEMENT
000628         THRU 800-INVOKE-TAGGING-ELEMENT-EXIT.
000629 500-SCAN-MARKETING-TABLE-EXIT.
000630     EXIT.
000631******************************************************************
000632* 50010-READ-LOOP                                                *
000633******************************************************************
000634 50010-READ-LOOP.
000635     READ DC-MARKETING-FILE
000636               AT END
000637                        SET WS-MKT-EOF TO TRUE
000638               NOT AT END
000639                        PERFORM 50020-ACCUM-SAMPLES
000640                            THRU 50020-ACCUM-SAMPLES-EXIT
000641     END-READ.
000642 50010-READ-LOOP-EXIT.
000643     EXIT.
000644******************************************************************
000645* 50020-ACCUM-SAMPLES                                            *
000646******************************************************************
000647 50020-ACCUM-SAMPLES.
000648     IF DCM-EMAIL NOT = SPACES
000649           AND WS-M-EMAIL-CNT < 50
000650           ADD 1 TO WS-M-EMAIL-CNT
000651           MOVE DCM-EMAIL
000652                    TO WS-M-EMAIL-TBL (WS-M-EMAIL-CNT)
000653     END-IF.
000654     IF DCM-OPEN-RATE NOT = SPACES
000655           AND WS-M-OPNRATE-CNT < 50
000656           ADD 1 TO WS-M-OPNRATE-CNT
000657           MOVE DCM-OPEN-RATE
000658                    TO WS-M-OPNRATE-TBL (WS-M-OPNRATE-CNT)
000659     END-IF.
000660     IF DCM-UNSUBSCRIBE-DATE NOT = SPACES
000661           AND WS-M-UNSUBDT-CNT < 50
000662           ADD 1 TO WS-M-UNSUBDT-CNT
000663           MOVE DCM-UNSUBSCRIBE-DATE
000664                    TO WS-M-UNSUBDT-TBL (WS-M-UNSUBDT-CNT)
000665     END-IF.
000666 50020-ACCUM-SAMPLES-EXIT.
000667     EXIT.
000668******************************************************************
000669* 800-INVOKE-TAGGING-ELEMENT                                     *
000670*   CALLS DCATAGS WITH THE CURRENT COLUMN'S ARGUMENTS, ALREADY   *
000671*   LOADED BY THE CALLING PARAGRAPH, AND WRITES A REGISTRY ROW   *
000672*   WHEN AT LEAST ONE TAG COMES BACK.                            *
000673******************************************************************
000674 800-INVOKE-TAGGING-ELEMENT.
000675     MOVE SPACES TO WS-CALL-RESULT-TAGS
000676                    WS-CALL-RESULT-REASON.
000677     CALL 'DCATAGS' USING WS-CALL-COLUMN-NAME
000678                          WS-CALL-IS-TEXT-FLAG
000679                          WS-CALL-SAMPLE-COUNT
000680                          WS-CALL-SAMPLE-TABLE
000681                          WS-CALL-RESULT-TAGS
000682                          WS-CALL-RESULT-REASON.
000683     IF WS-CALL-RESULT-TAGS NOT = SPACES
000684              PERFORM 810-WRITE-REGISTRY-ROW
000685                  THRU 810-WRITE-REGISTRY-ROW-EXIT
000686     END-IF.
000687 800-INVOKE-TAGGING-ELEMENT-EXIT.
000688     EXIT.
000689******************************************************************
000690* 810-WRITE-REGISTRY-ROW                                         *
000691******************************************************************
000692 810-WRITE-REGISTRY-ROW.
000693     MOVE WS-CUR-TABLE-NAME   TO DCR-TABLE-NAME.
000694     MOVE WS-CALL-COLUMN-NAME TO DCR-COLUMN-NAME.
000695     MOVE WS-CALL-RESULT-TAGS TO DCR-PII-TAGS.
000696     MOVE WS-CALL-RESULT-REASON
000697                              TO DCR-REASON.
000698     WRITE DC-REGISTRY-RECORD.
000699     ADD 1 TO WS-REG-ROW-COUNT.
000700 810-WRITE-REGISTRY-ROW-EXIT.
000701     EXIT.
