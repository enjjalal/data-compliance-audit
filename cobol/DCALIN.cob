000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCALIN.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 07/05/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCALIN  -  DATA LINEAGE AND SENSITIVE-EXPORT ISSUE ELEMENT     *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   READS THE ACCESS-LOG FILE ONE PASS AND BUILDS A PER-USER     *
000112*   AND PER-TABLE LINEAGE SUMMARY IN WORKING STORAGE - TOTAL     *
000113*   ACCESSES, DISTINCT TABLES/USERS, LATEST TIMESTAMP, AND A     *
000114*   COMPLIANCE-LEVEL OR ACTION BREAKDOWN.  EMITS A COMPLIANCE-   *
000115*   ISSUE RECORD FOR EVERY EXPORT OF A SENSITIVE TABLE.          *
000116*                                                                *
000117* ENTRY PARAMETERS..                                             *
000118*   NONE.                                                        *
000119*                                                                *
000120* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000121*      NONE                                                      *
000122******************************************************************
000123*   1994-07-05 BDC  DCA-1009  INITIAL RELEASE                     DCA1009 
000124*   1994-11-02 BDC  DCA-1016  RAISED PER-USER/TABLE DISTINCT LIST DCA1016 
000125*                             MAX FROM 10 TO 20/50 ENTRIES        DCA1016 
000126*   1999-01-11 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000127*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000128*   2000-05-22 RLM  DCA-1107  ADDED LATEST-TIMESTAMP TO THE       DCA1107 
000129*                             PER-TABLE LINEAGE SUMMARY, NOT JUST DCA1107 
000130*                             THE PER-USER ONE                    DCA1107 
000131*   2002-02-11 TJK  DCA-1162  CORRECTED DISTINCT-TABLE COUNT THAT DCA1162 
000132*                             DOUBLE-COUNTED A TABLE READ UNDER   DCA1162 
000133*                             TWO DIFFERENT ACTION CODES          DCA1162 
000134*   2004-08-30 SGP  DCA-1208  REVIEWED PER-USER/TABLE DISTINCT    DCA1208 
000135*                             LIST CAPACITY - CURRENT LIMITS HELD DCA1208 
000136*                             SUFFICIENT, NO CHANGE MADE          DCA1208 
000137*   2006-01-17 DWF  DCA-1255  COMPLIANCE-ISSUE RECORD NOW CARRIES DCA1255 
000138*                             THE EXPORT DESTINATION, NOT JUST    DCA1255 
000139*                             THE TABLE NAME                      DCA1255 
000140******************************************************************
000141 EJECT
000142 ENVIRONMENT DIVISION.
000143 CONFIGURATION SECTION.
000144 SPECIAL-NAMES.
000145     C01 IS TOP-OF-FORM.
000146 INPUT-OUTPUT SECTION.
000147 FILE-CONTROL.
000148     SELECT DC-ACCESS-LOG-FILE ASSIGN TO DCAACCIN.
000149     SELECT DC-ISSUE-FILE ASSIGN TO DCAISSOT.
000150 DATA DIVISION.
000151 FILE SECTION.
000152 FD  DC-ACCESS-LOG-FILE
000153     RECORDING MODE IS F
000154     BLOCK CONTAINS 0 RECORDS.
000155 COPY DCACCREC.
000156 FD  DC-ISSUE-FILE
000157     RECORDING MODE IS F
000158     BLOCK CONTAINS 0 RECORDS.
000159 COPY DCISSREC.
000160 EJECT
000161 WORKING-STORAGE SECTION.
000162 01  FILLER                      PIC X(32)
000163     VALUE 'DCALIN WORKING STORAGE BEGINS'.
000164 COPY DCCNTWRK.
000165******************************************************************
000166* WS-0100  -  CONTROL SWITCHES, COUNTERS AND SCAN SUBSCRIPTS     *
000167******************************************************************
000168 01  WS-CONTROL-WORK-AREA.
000169     05  WS-ACC-EOF-SW          PIC X(01).
000170         88  WS-ACC-EOF                 VALUE 'Y'.
000171     05  WS-FOUND-SW            PIC X(01).
000172         88  WS-FOUND                   VALUE 'Y'.
000173     05  WS-REC-COUNT           PIC 9(07) COMP-3 VALUE ZERO.
000174     05  WS-USER-COUNT          PIC 9(03) COMP   VALUE ZERO.
000175     05  WS-TABLE-COUNT         PIC 9(02) COMP   VALUE ZERO.
000176     05  WS-ISSUE-COUNT         PIC 9(07) COMP-3 VALUE ZERO.
000177     05  WS-CUR-UX              PIC 9(03) COMP.
000178     05  WS-CUR-TX              PIC 9(02) COMP.
000179     05  WS-ACTION-IX           PIC 9(02) COMP.
000180     05  WS-LEVEL-IX            PIC 9(02) COMP.
000181     05  WS-UIX                 PIC 9(03) COMP.
000182     05  WS-UJX                 PIC 9(03) COMP.
000183     05  WS-UJX-START           PIC 9(03) COMP.
000184     05  WS-TIX                 PIC 9(02) COMP.
000185     05  WS-TJX                 PIC 9(02) COMP.
000186     05  WS-TJX-START           PIC 9(02) COMP.
000187     05  WS-TBL-LEN             PIC 9(02) COMP   VALUE ZERO.
000188     05  WS-ROLE-LEN            PIC 9(02) COMP   VALUE ZERO.
000189     05  WS-POS                 PIC 9(02) COMP.
000190     05  FILLER                 PIC X(04).
000191******************************************************************
000192* WS-0150  -  FIXED ACTION/COMPLIANCE-LEVEL CODE TABLES - LOADED *
000193*   FROM LITERALS THE SAME WAY WS-CUM-DAYS LOADS IN DCATRK.  THE *
000194*   DOMAINS ARE CLOSED PER SPEC SO A DIRECT SCAN IS ALL THAT IS  *
000195*   NEEDED - NO FIND-OR-ADD LOGIC.                               *
000196******************************************************************
000197 01  WS-CODE-TABLE-AREA.
000198     05  WS-ACTION-CODES-LITERAL PIC X(48) VALUE
000199         'SELECT  EXPORT  VIEW    ANALYZE BACKUP  RESTORE '.
000200     05  WS-ACTION-CODE-TABLE REDEFINES WS-ACTION-CODES-LITERAL.
000201         10  WS-ACTION-CODE             PIC X(08) OCCURS 6 TIMES.
000202     05  WS-LEVEL-CODE-DEF-1    PIC X(15) VALUE 'compliant'.
000203     05  WS-LEVEL-CODE-DEF-2    PIC X(15) VALUE 'review_required'.
000204     05  WS-LEVEL-CODE-DEF-3    PIC X(15) VALUE 'monitored'.
000205     05  WS-LEVEL-CODE-DEF-4    PIC X(15) VALUE 'standard'.
000206     05  WS-LEVEL-CODE-TABLE REDEFINES
000207             WS-LEVEL-CODE-DEF-1.
000208         10  WS-LEVEL-CODE              PIC X(15) OCCURS 4 TIMES.
000209******************************************************************
000210* WS-0200  -  PER-USER LINEAGE SUMMARY TABLE                     *
000211*   DISTINCT-TABLE LIST AND LEVEL COUNTS RIDE WITH THE USER ROW  *
000212*   SO THE WHOLE ENTRY IS ONE ADDRESSABLE UNIT.                  *
000213******************************************************************
000214 01  WS-USER-SUMM-AREA.
000215     05  WS-USER-SUMM OCCURS 100 TIMES.
000216         10  WS-US-USER-ID          PIC X(25).
000217         10  WS-US-ACCESS-COUNT     PIC 9(07) COMP-3.
000218         10  WS-US-TBL-COUNT        PIC 9(02) COMP.
000219         10  WS-US-LATEST-TS        PIC X(19).
000220         10  WS-US-ROLE             PIC X(15).
000221         10  WS-US-LEVEL-COUNT  PIC 9(05) COMP-3 OCCURS 4 TIMES.
000222         10  WS-US-TBL-ENTRY        PIC X(20) OCCURS 20 TIMES.
000223******************************************************************
000224* WS-0210  -  PER-TABLE LINEAGE SUMMARY TABLE                    *
000225******************************************************************
000226 01  WS-TABLE-SUMM-AREA.
000227     05  WS-TABLE-SUMM OCCURS 30 TIMES.
000228         10  WS-TS-TABLE-NAME       PIC X(20).
000229         10  WS-TS-ACCESS-COUNT     PIC 9(07) COMP-3.
000230         10  WS-TS-USR-COUNT        PIC 9(02) COMP.
000231         10  WS-TS-LATEST-TS        PIC X(19).
000232         10  WS-TS-SENSITIVE-SW     PIC X(01) VALUE 'N'.
000233             88  WS-TS-SENSITIVE            VALUE 'Y'.
000234         10  WS-TS-ACTION-COUNT PIC 9(05) COMP-3 OCCURS 6 TIMES.
000235         10  WS-TS-USR-ENTRY        PIC X(25) OCCURS 50 TIMES.
000236******************************************************************
000237* WS-0300  -  COMPLIANCE-ISSUE TEXT BUILD WORK AREA              *
000238*   WS-TBLNAME-WORK/WS-ROLE-WORK ARE REDEFINED AS CHARACTER      *
000239*   ARRAYS SO 281/282 CAN SCAN BACKWARD FOR THE TRUE LENGTH -    *
000240*   SAME TRIM IDIOM DCAMASK USES BEFORE A STRING STATEMENT.      *
000241******************************************************************
000242 01  WS-ISSUE-WORK-AREA.
000243     05  WS-TBLNAME-WORK        PIC X(20).
000244     05  WS-TBLNAME-CHARS REDEFINES WS-TBLNAME-WORK.
000245         10  WS-TBLNAME-CHAR            PIC X(01) OCCURS 20 TIMES.
000246     05  WS-ROLE-WORK            PIC X(15).
000247     05  WS-ROLE-CHARS REDEFINES WS-ROLE-WORK.
000248         10  WS-ROLE-CHAR           PIC X(01) OCCURS 15 TIMES.
000249 EJECT
000250 PROCEDURE DIVISION.
000251******************************************************************
000252* 000-MAINLINE                                                  *
000253******************************************************************
000254 000-MAINLINE.
000255     PERFORM 100-INITIALIZE
000256         THRU 100-INITIALIZE-EXIT.
000257     PERFORM 200-PROCESS-ACCESS-LOG
000258         THRU 200-PROCESS-ACCESS-LOG-EXIT.
000259     PERFORM 900-TERMINATE
000260         THRU 900-TERMINATE-EXIT.
000261     STOP RUN.
000262******************************************************************
000263* 100-INITIALIZE                                                *
000264******************************************************************
000265 100-INITIALIZE.
000266     MOVE 'N' TO WS-ACC-EOF-SW.
000267     MOVE ZERO TO WS-REC-COUNT WS-USER-COUNT
000268         WS-TABLE-COUNT WS-ISSUE-COUNT.
000269     OPEN INPUT  DC-ACCESS-LOG-FILE.
000270     OPEN OUTPUT DC-ISSUE-FILE.
000271 100-INITIALIZE-EXIT.
000272     EXIT.
000273******************************************************************
000274* 200-PROCESS-ACCESS-LOG                                        *
000275******************************************************************
000276 200-PROCESS-ACCESS-LOG.
000277     PERFORM 210-READ-LOOP
000278         THRU 210-READ-LOOP-EXIT
000279         UNTIL WS-ACC-EOF.
000280 200-PROCESS-ACCESS-LOG-EXIT.
000281     EXIT.
000282 210-READ-LOOP.
000283     READ DC-ACCESS-LOG-FILE
000284             AT END
000285                 SET WS-ACC-EOF TO TRUE
000286             NOT AT END
000287                 ADD 1 TO WS-REC-COUNT
000288                 PERFORM 220-PROCESS-ONE-RECORD
000289                     THRU 220-PROCESS-ONE-RECORD-EXIT
000290     END-READ.
000291 210-READ-LOOP-EXIT.
000292     EXIT.
000293******************************************************************
000294* 220-PROCESS-ONE-RECORD                                        *
000295*   DISPATCHES EACH ROW TO THE ACTION/LEVEL INDEX MAPPERS, THE   *
000296*   USER AND TABLE SUMMARY ACCUMULATORS AND THE COMPLIANCE-      *
000297*   ISSUE CHECK.                                                 *
000298******************************************************************
000299 220-PROCESS-ONE-RECORD.
000300     PERFORM 230-MAP-ACTION-INDEX
000301         THRU 230-MAP-ACTION-INDEX-EXIT.
000302     PERFORM 240-MAP-LEVEL-INDEX
000303         THRU 240-MAP-LEVEL-INDEX-EXIT.
000304     PERFORM 250-UPDATE-USER-SUMMARY
000305         THRU 250-UPDATE-USER-SUMMARY-EXIT.
000306     PERFORM 260-UPDATE-TABLE-SUMMARY
000307         THRU 260-UPDATE-TABLE-SUMMARY-EXIT.
000308     PERFORM 270-CHECK-COMPLIANCE-ISSUE
000309         THRU 270-CHECK-COMPLIANCE-ISSUE-EXIT.
000310 220-PROCESS-ONE-RECORD-EXIT.
000311     EXIT.
000312******************************************************************
000313* 230-MAP-ACTION-INDEX                                          *
000314*   DIRECT SCAN OF THE 6-SLOT FIXED ACTION TABLE - THE ACTION    *
000315*   DOMAIN IS CLOSED PER SPEC SO NO FIND-OR-ADD IS NEEDED.       *
000316******************************************************************
000317 230-MAP-ACTION-INDEX.
000318     MOVE 'N' TO WS-FOUND-SW.
000319     PERFORM 230A-SCAN-ACTION
000320         THRU 230A-SCAN-ACTION-EXIT
000321         VARYING WS-ACTION-IX FROM 1 BY 1
000322         UNTIL WS-ACTION-IX > 6 OR WS-FOUND.
000323 230-MAP-ACTION-INDEX-EXIT.
000324     EXIT.
000325 230A-SCAN-ACTION.
000326     IF DCG-ACTION = WS-ACTION-CODE (WS-ACTION-IX)
000327         SET WS-FOUND TO TRUE
000328     END-IF.
000329 230A-SCAN-ACTION-EXIT.
000330     EXIT.
000331******************************************************************
000332* 240-MAP-LEVEL-INDEX                                           *
000333*   DIRECT SCAN OF THE 4-SLOT COMPLIANCE-LEVEL TABLE.            *
000334******************************************************************
000335 240-MAP-LEVEL-INDEX.
000336     MOVE 'N' TO WS-FOUND-SW.
000337     PERFORM 240A-SCAN-LEVEL
000338         THRU 240A-SCAN-LEVEL-EXIT
000339         VARYING WS-LEVEL-IX FROM 1 BY 1
000340         UNTIL WS-LEVEL-IX > 4 OR WS-FOUND.
000341 240-MAP-LEVEL-INDEX-EXIT.
000342     EXIT.
000343 240A-SCAN-LEVEL.
000344     IF DCG-COMPLIANCE-LEVEL = WS-LEVEL-CODE (WS-LEVEL-IX)
000345         SET WS-FOUND TO TRUE
000346     END-IF.
000347 240A-SCAN-LEVEL-EXIT.
000348     EXIT.
000349******************************************************************
000350* 250-UPDATE-USER-SUMMARY                                       *
000351*   FIND-OR-ADD ON DCG-USER-ID.  MATCHING INDEX CAPTURED INTO    *
000352*   WS-CUR-UX BY 250A SO 251 CAN RUN OFF A STABLE SUBSCRIPT -    *
000353*   PERFORM VARYING OVERSHOOTS THE INDEX BY ONE ON A MID-LOOP    *
000354*   MATCH, SO THE CAPTURE ITSELF RUNS INSIDE THE SCAN PARAGRAPH. *
000355******************************************************************
000356 250-UPDATE-USER-SUMMARY.
000357     MOVE 'N' TO WS-FOUND-SW.
000358     PERFORM 250A-SCAN-USER
000359         THRU 250A-SCAN-USER-EXIT
000360         VARYING WS-UIX FROM 1 BY 1
000361         UNTIL WS-UIX > WS-USER-COUNT OR WS-FOUND.
000362     IF NOT WS-FOUND
000363         ADD 1 TO WS-USER-COUNT
000364         MOVE WS-USER-COUNT TO WS-CUR-UX
000365         MOVE DCG-USER-ID TO WS-US-USER-ID (WS-CUR-UX)
000366         MOVE LOW-VALUES TO WS-US-LATEST-TS (WS-CUR-UX)
000367     END-IF.
000368     ADD 1 TO WS-US-ACCESS-COUNT (WS-CUR-UX).
000369     MOVE DCG-USER-ROLE TO WS-US-ROLE (WS-CUR-UX).
000370     IF DCG-TIMESTAMP > WS-US-LATEST-TS (WS-CUR-UX)
000371         MOVE DCG-TIMESTAMP TO WS-US-LATEST-TS (WS-CUR-UX)
000372     END-IF.
000373     ADD 1 TO WS-US-LEVEL-COUNT (WS-CUR-UX, WS-LEVEL-IX).
000374     PERFORM 251-FIND-OR-ADD-USER-TABLE
000375         THRU 251-FIND-OR-ADD-USER-TABLE-EXIT.
000376 250-UPDATE-USER-SUMMARY-EXIT.
000377     EXIT.
000378 250A-SCAN-USER.
000379     IF DCG-USER-ID = WS-US-USER-ID (WS-UIX)
000380         SET WS-FOUND TO TRUE
000381         MOVE WS-UIX TO WS-CUR-UX
000382     END-IF.
000383 250A-SCAN-USER-EXIT.
000384     EXIT.
000385******************************************************************
000386* 251-FIND-OR-ADD-USER-TABLE                                    *
000387*   DISTINCT-TABLE LIST FOR THE CURRENT USER (WS-CUR-UX).        *
000388******************************************************************
000389 251-FIND-OR-ADD-USER-TABLE.
000390     MOVE 'N' TO WS-FOUND-SW.
000391     MOVE WS-US-TBL-COUNT (WS-CUR-UX) TO WS-UJX-START.
000392     PERFORM 251A-SCAN-USER-TABLE
000393         THRU 251A-SCAN-USER-TABLE-EXIT
000394         VARYING WS-UJX FROM 1 BY 1
000395         UNTIL WS-UJX > WS-UJX-START OR WS-FOUND.
000396     IF NOT WS-FOUND
000397         ADD 1 TO WS-US-TBL-COUNT (WS-CUR-UX)
000398         MOVE WS-US-TBL-COUNT (WS-CUR-UX) TO WS-UJX
000399         MOVE DCG-TABLE-NAME
000400             TO WS-US-TBL-ENTRY (WS-CUR-UX, WS-UJX)
000401     END-IF.
000402 251-FIND-OR-ADD-USER-TABLE-EXIT.
000403     EXIT.
000404 251A-SCAN-USER-TABLE.
000405     IF DCG-TABLE-NAME = WS-US-TBL-ENTRY (WS-CUR-UX, WS-UJX)
000406         SET WS-FOUND TO TRUE
000407     END-IF.
000408 251A-SCAN-USER-TABLE-EXIT.
000409     EXIT.
000410******************************************************************
000411* 260-UPDATE-TABLE-SUMMARY                                      *
000412*   FIND-OR-ADD ON DCG-TABLE-NAME.  SENSITIVE FLAG IS SET ONCE   *
000413*   WHEN THE ROW IS FIRST ADDED.                                 *
000414******************************************************************
000415 260-UPDATE-TABLE-SUMMARY.
000416     MOVE 'N' TO WS-FOUND-SW.
000417     PERFORM 260A-SCAN-TABLE
000418         THRU 260A-SCAN-TABLE-EXIT
000419         VARYING WS-TIX FROM 1 BY 1
000420         UNTIL WS-TIX > WS-TABLE-COUNT OR WS-FOUND.
000421     IF NOT WS-FOUND
000422         ADD 1 TO WS-TABLE-COUNT
000423         MOVE WS-TABLE-COUNT TO WS-CUR-TX
000424         MOVE DCG-TABLE-NAME TO WS-TS-TABLE-NAME (WS-CUR-TX)
000425         MOVE LOW-VALUES TO WS-TS-LATEST-TS (WS-CUR-TX)
000426         IF DCG-TABLE-NAME = DC-SENSITIVE-TABLE-1 OR
000427             DCG-TABLE-NAME = DC-SENSITIVE-TABLE-2
000428             SET WS-TS-SENSITIVE (WS-CUR-TX) TO TRUE
000429     END-IF.
000430     END-IF.
000431     ADD 1 TO WS-TS-ACCESS-COUNT (WS-CUR-TX).
000432     IF DCG-TIMESTAMP > WS-TS-LATEST-TS (WS-CUR-TX)
000433         MOVE DCG-TIMESTAMP TO WS-TS-LATEST-TS (WS-CUR-TX)
000434     END-IF.
000435     ADD 1 TO WS-TS-ACTION-COUNT (WS-CUR-TX, WS-ACTION-IX).
000436     PERFORM 261-FIND-OR-ADD-TABLE-USER
000437         THRU 261-FIND-OR-ADD-TABLE-USER-EXIT.
000438 260-UPDATE-TABLE-SUMMARY-EXIT.
000439     EXIT.
000440 260A-SCAN-TABLE.
000441     IF DCG-TABLE-NAME = WS-TS-TABLE-NAME (WS-TIX)
000442         SET WS-FOUND TO TRUE
000443         MOVE WS-TIX TO WS-CUR-TX
000444     END-IF.
000445 260A-SCAN-TABLE-EXIT.
000446     EXIT.
000447******************************************************************
000448* 261-FIND-OR-ADD-TABLE-USER                                    *
000449*   DISTINCT-USER LIST FOR THE CURRENT TABLE (WS-CUR-TX).        *
000450******************************************************************
000451 261-FIND-OR-ADD-TABLE-USER.
000452     MOVE 'N' TO WS-FOUND-SW.
000453     MOVE WS-TS-USR-COUNT (WS-CUR-TX) TO WS-TJX-START.
000454     PERFORM 261A-SCAN-TABLE-USER
000455         THRU 261A-SCAN-TABLE-USER-EXIT
000456         VARYING WS-TJX FROM 1 BY 1
000457         UNTIL WS-TJX > WS-TJX-START OR WS-FOUND.
000458     IF NOT WS-FOUND
000459         ADD 1 TO WS-TS-USR-COUNT (WS-CUR-TX)
000460         MOVE WS-TS-USR-COUNT (WS-CUR-TX) TO WS-TJX
000461         MOVE DCG-USER-ID
000462             TO WS-TS-USR-ENTRY (WS-CUR-TX, WS-TJX)
000463     END-IF.
000464 261-FIND-OR-ADD-TABLE-USER-EXIT.
000465     EXIT.
000466 261A-SCAN-TABLE-USER.
000467     IF DCG-USER-ID = WS-TS-USR-ENTRY (WS-CUR-TX, WS-TJX)
000468         SET WS-FOUND TO TRUE
000469     END-IF.
000470 261A-SCAN-TABLE-USER-EXIT.
000471     EXIT.
000472******************************************************************
000473* 270-CHECK-COMPLIANCE-ISSUE                                    *
000474*   EMITS A COMPLIANCE-ISSUE ROW FOR EVERY EXPORT OF A           *
000475*   SENSITIVE TABLE (USERS, MARKETING_EMAILS) PER SPEC.          *
000476******************************************************************
000477 270-CHECK-COMPLIANCE-ISSUE.
000478     IF DCG-ACTION = 'EXPORT'
000479         AND (DCG-TABLE-NAME = DC-SENSITIVE-TABLE-1 OR
000480             DCG-TABLE-NAME = DC-SENSITIVE-TABLE-2)
000481         PERFORM 271-BUILD-ISSUE-RECORD
000482             THRU 271-BUILD-ISSUE-RECORD-EXIT
000483         WRITE DC-ISSUE-RECORD
000484         ADD 1 TO WS-ISSUE-COUNT
000485     END-IF.
000486 270-CHECK-COMPLIANCE-ISSUE-EXIT.
000487     EXIT.
000488******************************************************************
000489* 271-BUILD-ISSUE-RECORD                                        *
000490*   TRIMS THE TABLE NAME AND ROLE TO THEIR TRUE LENGTH BEFORE    *
000491*   STRINGING THE ISSUE-TEXT SENTENCE SO NO EMBEDDED BLANKS      *
000492*   LAND IN THE MIDDLE OF THE TEXT.                              *
000493******************************************************************
000494 271-BUILD-ISSUE-RECORD.
000495     MOVE DCG-TIMESTAMP TO DCI-TIMESTAMP.
000496     MOVE DCG-USER-ID TO DCI-USER-ID.
000497     MOVE DCG-USER-ROLE TO DCI-USER-ROLE.
000498     MOVE DCG-TABLE-NAME TO DCI-TABLE-NAME.
000499     MOVE DCG-TABLE-NAME TO WS-TBLNAME-WORK.
000500     MOVE DCG-USER-ROLE TO WS-ROLE-WORK.
000501     MOVE ZERO TO WS-TBL-LEN WS-ROLE-LEN.
000502     PERFORM 281-SCAN-TBLNAME-BACK
000503         THRU 281-SCAN-TBLNAME-BACK-EXIT
000504         VARYING WS-POS FROM 20 BY -1
000505         UNTIL WS-POS < 1 OR WS-TBL-LEN NOT = ZERO.
000506     PERFORM 282-SCAN-ROLE-BACK
000507         THRU 282-SCAN-ROLE-BACK-EXIT
000508         VARYING WS-POS FROM 15 BY -1
000509         UNTIL WS-POS < 1 OR WS-ROLE-LEN NOT = ZERO.
000510     MOVE SPACES TO DCI-ISSUE-TEXT.
000511     STRING 'Sensitive table ' DELIMITED BY SIZE
000512         WS-TBLNAME-WORK (1:WS-TBL-LEN) DELIMITED BY SIZE
000513         ' exported by ' DELIMITED BY SIZE
000514         WS-ROLE-WORK (1:WS-ROLE-LEN) DELIMITED BY SIZE
000515         INTO DCI-ISSUE-TEXT.
000516     IF DCG-USER-ROLE = 'marketing' OR DCG-USER-ROLE = 'developer'
000517         MOVE 'high' TO DCI-SEVERITY
000518     ELSE
000519         MOVE 'medium' TO DCI-SEVERITY
000520     END-IF.
000521 271-BUILD-ISSUE-RECORD-EXIT.
000522     EXIT.
000523 281-SCAN-TBLNAME-BACK.
000524     IF WS-TBLNAME-CHAR (WS-POS) NOT = SPACE
000525         MOVE WS-POS TO WS-TBL-LEN
000526     END-IF.
000527 281-SCAN-TBLNAME-BACK-EXIT.
000528     EXIT.
000529 282-SCAN-ROLE-BACK.
000530     IF WS-ROLE-CHAR (WS-POS) NOT = SPACE
000531         MOVE WS-POS TO WS-ROLE-LEN
000532     END-IF.
000533 282-SCAN-ROLE-BACK-EXIT.
000534     EXIT.
000535******************************************************************
000536* 900-TERMINATE                                                  *
000537******************************************************************
000538 900-TERMINATE.
000539     CLOSE DC-ACCESS-LOG-FILE
000540             DC-ISSUE-FILE.
000541     DISPLAY 'DCALIN - ACCESS LOG RECORDS READ - ' WS-REC-COUNT.
000542     DISPLAY 'DCALIN - DISTINCT USERS - ' WS-USER-COUNT.
000543     DISPLAY 'DCALIN - DISTINCT TABLES - ' WS-TABLE-COUNT.
000544     DISPLAY 'DCALIN - ISSUES WRITTEN - ' WS-ISSUE-COUNT.
000545 900-TERMINATE-EXIT.
000546     EXIT.
