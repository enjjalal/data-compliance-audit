000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCATRK.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 06/17/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCATRK  -  VIOLATION HISTORY TRACKER AND ALERT ELEMENT        *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   CARRIES FORWARD THE VIOLATION-HISTORY FILE FROM THE PRIOR    *
000112*   RUN, APPENDS EACH ROW ON THE CURRENT VIOLATION FILE AS A     *
000113*   NEW OPEN HISTORY ROW STAMPED WITH THIS RUN'S TIMESTAMP,      *
000114*   COMPUTES OPEN/RESOLVED/PER-POLICY STATISTICS, DECIDES        *
000115*   WHETHER AN ALERT IS DUE (NO PRIOR ALERT OR 24 HOURS SINCE    *
000116*   THE LAST ONE), CONSOLE-LISTS THE OPEN VIOLATIONS, LOGS AN    *
000117*   EMAIL-STYLE ALERT ROW WHEN THE OPEN COUNT MEETS THRESHOLD,   *
000118*   SNAPSHOTS ALL OPEN VIOLATIONS TO THE ENHANCED-VIOLATIONS     *
000119*   FILE AND REWRITES THE FULL HISTORY FILE.                    *
000120*                                                                *
000121* ENTRY PARAMETERS..                                             *
000122*   NONE.                                                        *
000123*                                                                *
000124* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000125*      NONE                                                      *
000126******************************************************************
000127*   1994-06-17 BDC  DCA-1006  INITIAL RELEASE                     DCA1006 
000128*   1994-11-02 BDC  DCA-1011  RAISED HISTORY TABLE OCCURS LIMIT   DCA1011 
000129*                             FROM 200 TO 500 ROWS                DCA1011 
000130*   1999-01-11 BDC  DCA-1099  Y2K REVIEW - ADDED CENTURY-WINDOW   DCA1099 
000131*                             LOGIC (WS-RUN-YY < 50 = 20XX) TO    DCA1099 
000132*                             DETECTED-AT/ALERT TIMESTAMPS        DCA1099 
000133*   2000-11-13 RLM  DCA-1139  CONFIRMED THE WS-RUN-YY < 50 WINDOW DCA1139 
000134*                             LOGIC STILL HOLDS FOR THIS RUN'S    DCA1139 
000135*                             DATES, NO CHANGE MADE               DCA1139 
000136*   2002-07-25 TJK  DCA-1194  FIXED ALERT-DUE TEST FIRING A       DCA1194 
000137*                             SECOND ALERT WITHIN THE SAME 24     DCA1194 
000138*                             HOUR WINDOW WHEN RUN TWICE IN ONE   DCA1194 
000139*                             DAY                                 DCA1194 
000140*   2005-03-08 SGP  DCA-1240  REVIEWED THE 500-ROW HISTORY TABLE  DCA1240 
000141*                             OCCURS LIMIT AGAINST CURRENT OPEN-  DCA1240 
000142*                             VIOLATION VOLUME - STILL SUFFICIENT DCA1240 
000143*   2007-12-02 DWF  DCA-1287  CONSOLE LISTING OF OPEN VIOLATIONS  DCA1287
000144*                             NOW SHOWS THE POLICY-ID ALONGSIDE   DCA1287
000145*                             THE TABLE/COLUMN NAME               DCA1287
000146*  2008-02-19 TJK  DCA-1297  630-WRITE-EMAIL-ALERT WROTE ONLY    DCA1297
000147*                            AGGREGATE COUNTS - COMPLIANCE COULD DCA1297
000148*                            NOT TELL FROM THE EMAIL ALERT ALONE DCA1297
000149*                            WHICH VIOLATIONS FIRED IT.  ADDED   DCA1297
000150*                            631-LIST-ONE-VIOLATION TO CARRY THE DCA1297
000151*                            FIRST DC-ALERT-MAX-LISTED OPEN ROWS DCA1297
000152*                            (SEE DCCNTWRK) INTO THE NEW ALERT-  DCA1297
000153*                            DETAIL TABLE - SAME WALK 621 USES   DCA1297
000154*                            FOR THE CONSOLE LISTING             DCA1297
000155******************************************************************
000156 EJECT
000157 ENVIRONMENT DIVISION.
000158 CONFIGURATION SECTION.
000159 SPECIAL-NAMES.
000160     C01 IS TOP-OF-FORM.
000161 INPUT-OUTPUT SECTION.
000162 FILE-CONTROL.
000163     SELECT DC-VIOLATION-FILE ASSIGN TO DCAVIOIN.
000164     SELECT DC-OLD-HISTORY-FILE ASSIGN TO DCAHSTIN.
000165     SELECT DC-NEW-HISTORY-FILE ASSIGN TO DCAHSTOT.
000166     SELECT DC-OLD-ALERT-FILE ASSIGN TO DCAALTIN.
000167     SELECT DC-NEW-ALERT-FILE ASSIGN TO DCAALTOT.
000168     SELECT DC-ENHANCED-FILE ASSIGN TO DCAENHOT.
000169 DATA DIVISION.
000170 FILE SECTION.
000171 FD  DC-VIOLATION-FILE
000172     RECORDING MODE IS F
000173     BLOCK CONTAINS 0 RECORDS.
000174 COPY DCVIOREC.
000175 FD  DC-OLD-HISTORY-FILE
000176     RECORDING MODE IS F
000177     BLOCK CONTAINS 0 RECORDS.
000178 COPY DCHSTREC.
000179 FD  DC-NEW-HISTORY-FILE
000180     RECORDING MODE IS F
000181     BLOCK CONTAINS 0 RECORDS.
000182 01  DC-NEW-HISTORY-RECORD         PIC X(256).
000183 FD  DC-OLD-ALERT-FILE
000184     RECORDING MODE IS F
000185     BLOCK CONTAINS 0 RECORDS.
000186 COPY DCALTREC.
000187 FD  DC-NEW-ALERT-FILE
000188     RECORDING MODE IS F
000189     BLOCK CONTAINS 0 RECORDS.
000190 01  DC-NEW-ALERT-RECORD           PIC X(423).
000191 FD  DC-ENHANCED-FILE
000192     RECORDING MODE IS F
000193     BLOCK CONTAINS 0 RECORDS.
000194 01  DC-ENHANCED-RECORD            PIC X(175).
000195 EJECT
000196 WORKING-STORAGE SECTION.
000197 01  FILLER                      PIC X(32)
000198     VALUE 'DCATRK WORKING STORAGE BEGINS'.
000199 COPY DCCNTWRK.
000200******************************************************************
000201* WS-0100  -  CONTROL SWITCHES AND COUNTERS                     *
000202******************************************************************
000203 01  WS-CONTROL-WORK-AREA.
000204     05  WS-VIO-EOF-SW          PIC X(01).
000205         88  WS-VIO-EOF                 VALUE 'Y'.
000206     05  WS-HST-EOF-SW          PIC X(01).
000207         88  WS-HST-EOF                 VALUE 'Y'.
000208     05  WS-ALT-EOF-SW          PIC X(01).
000209         88  WS-ALT-EOF                 VALUE 'Y'.
000210     05  WS-ALERT-DUE-SW        PIC X(01).
000211         88  WS-ALERT-DUE               VALUE 'Y'.
000212         88  WS-ALERT-NOT-DUE           VALUE 'N'.
000213     05  WS-HAD-PRIOR-ALERT-SW  PIC X(01).
000214         88  WS-HAD-PRIOR-ALERT         VALUE 'Y'.
000215         88  WS-NO-PRIOR-ALERT          VALUE 'N'.
000216     05  WS-POL-FOUND-SW        PIC X(01).
000217         88  WS-POL-FOUND               VALUE 'Y'.
000218     05  WS-HIST-TOTAL          PIC 9(07) COMP-3 VALUE ZERO.
000219     05  FILLER REDEFINES WS-HIST-TOTAL.
000220         10  FILLER                 PIC X(02).
000221         10  WS-HIST-TOTAL-X        PIC X(02).
000222     05  WS-NEW-VIOLATION-COUNT PIC 9(07) COMP-3 VALUE ZERO.
000223     05  WS-OPEN-COUNT          PIC 9(07) COMP-3 VALUE ZERO.
000224     05  FILLER REDEFINES WS-OPEN-COUNT.
000225         10  FILLER                 PIC X(02).
000226         10  WS-OPEN-COUNT-X        PIC X(02).
000227     05  WS-RESOLVED-COUNT      PIC 9(07) COMP-3 VALUE ZERO.
000228     05  WS-ENH-COUNT           PIC 9(07) COMP-3 VALUE ZERO.
000229     05  WS-ALERT-ROWS-WRITTEN  PIC 9(05) COMP-3 VALUE ZERO.
000230     05  WS-ALERT-SEQ           PIC 9(05) COMP   VALUE ZERO.
000231     05  WS-ALERT-THRESHOLD     PIC 9(03) COMP   VALUE 1.
000232     05  WS-HIST-COUNT          PIC 9(03) COMP   VALUE ZERO.
000233     05  WS-HIX                 PIC 9(03) COMP.
000234     05  WS-POL-COUNT           PIC 9(02) COMP   VALUE ZERO.
000235     05  WS-PIX                 PIC 9(02) COMP.
000236     05  FILLER                 PIC X(03).
000237******************************************************************
000238* WS-0150  -  RUN TIMESTAMP BUILD AREA                          *
000239*   ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR - THE CENTURY IS     *
000240*   WINDOWED BELOW SO THE HISTORY FILE NEVER STAMPS A 19XX DATE  *
000241*   ON A RUN TAKEN AFTER THE TURN OF THE CENTURY.                *
000242******************************************************************
000243 01  WS-TIMESTAMP-WORK-AREA.
000244     05  WS-SYS-DATE            PIC 9(06).
000245     05  FILLER REDEFINES WS-SYS-DATE.
000246         10  WS-RUN-YY               PIC 9(02).
000247         10  WS-RUN-MM               PIC 9(02).
000248         10  WS-RUN-DD               PIC 9(02).
000249     05  WS-SYS-TIME            PIC 9(08).
000250     05  FILLER REDEFINES WS-SYS-TIME.
000251         10  WS-RUN-HH               PIC 9(02).
000252         10  WS-RUN-MI               PIC 9(02).
000253         10  WS-RUN-SS               PIC 9(02).
000254         10  WS-RUN-HS               PIC 9(02).
000255     05  WS-CENTURY-NUM         PIC 9(02) COMP.
000256     05  WS-RUN-CCYY            PIC 9(04).
000257     05  WS-RUN-TIMESTAMP       PIC X(19)
000258         VALUE '0000-00-00 00:00:00'.
000259     05  WS-RUN-ABS-HOURS       PIC 9(09) COMP-3 VALUE ZERO.
000260     05  FILLER                 PIC X(05).
000261******************************************************************
000262* WS-0160  -  GENERIC DATE-TO-ABSOLUTE-HOURS WORK AREA           *
000263*   WS-CUM-DAYS IS LOADED FROM A LITERAL RATHER THAN BUILT BY A  *
000264*   PERFORM LOOP.  LEAP DAYS IN THE CURRENT YEAR ARE NOT         *
000265*   ADJUSTED FOR - ACCEPTABLE SLOP FOR A 24-HOUR ALERT GATE.     *
000266******************************************************************
000267 01  WS-DATECALC-WORK-AREA.
000268     05  WS-CUM-DAYS-LITERAL    PIC X(36) VALUE
000269         '000031059090120151181212243273304334'.
000270     05  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
000271         10  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
000272     05  WS-TS-YEAR             PIC 9(04) COMP.
000273     05  WS-TS-MONTH            PIC 9(02) COMP.
000274     05  WS-TS-DAY              PIC 9(02) COMP.
000275     05  WS-TS-HOUR             PIC 9(02) COMP.
000276     05  WS-ABS-DAYS            PIC 9(09) COMP-3.
000277     05  WS-ABS-HOURS-RESULT    PIC 9(09) COMP-3.
000278     05  WS-ABS-HOURS-1         PIC 9(09) COMP-3.
000279     05  WS-ELAPSED-HOURS       PIC S9(09) COMP-3.
000280     05  FILLER                 PIC X(04).
000281******************************************************************
000282* WS-0200  -  LAST ALERT TIMESTAMP CAPTURED WHILE THE OLD        *
000283*   ALERT-HISTORY FILE IS COPIED FORWARD - THE FINAL ROW READ    *
000284*   BEFORE END OF FILE IS THE MOST RECENT ALERT.                 *
000285******************************************************************
000286 01  WS-ALERT-SCAN-AREA.
000287     05  WS-LAST-ALERT-TIMESTAMP PIC X(19) VALUE SPACES.
000288     05  FILLER                  PIC X(11).
000289******************************************************************
000290* WS-0300  -  HISTORY ROW BUILD AREA - USED BOTH TO COPY AN OLD  *
000291*   ROW FORWARD UNCHANGED AND TO BUILD A FRESH ROW FOR A NEW     *
000292*   VIOLATION COMING OFF DCAVIOIN.                               *
000293******************************************************************
000294 01  WS-HOUT-RECORD-AREA.
000295     05  WS-HOUT-POLICY-ID      PIC X(25).
000296     05  WS-HOUT-TABLE-NAME     PIC X(20).
000297     05  WS-HOUT-COLUMN-NAME    PIC X(30).
000298     05  WS-HOUT-PII-TAGS       PIC X(40).
000299     05  WS-HOUT-REASON         PIC X(60).
000300     05  WS-HOUT-DETECTED-AT    PIC X(19).
000301     05  WS-HOUT-STATUS         PIC X(08).
000302         88  WS-HOUT-STATUS-OPEN        VALUE 'open'.
000303     05  WS-HOUT-RESOLVED-AT    PIC X(19).
000304     05  WS-HOUT-ALERTED-FLAG   PIC X(01).
000305         88  WS-HOUT-ALERTED            VALUE 'Y'.
000306         88  WS-HOUT-NOT-ALERTED        VALUE 'N'.
000307     05  WS-HOUT-OWNER-ASSIGNED PIC X(15).
000308     05  WS-HOUT-LAST-REVIEW-DT PIC 9(08).
000309     05  WS-HOUT-ESCALATED-FLAG PIC X(01).
000310         88  WS-HOUT-ESCALATED          VALUE 'Y'.
000311         88  WS-HOUT-NOT-ESCALATED      VALUE 'N'.
000312******************************************************************
000313* WS-0350  -  EMAIL-STYLE ALERT ROW BUILD AREA                  *
000314******************************************************************
000315 01  WS-AOUT-RECORD-AREA.
000316     05  WS-AOUT-TIMESTAMP      PIC X(19).
000317     05  WS-AOUT-VIOL-COUNT     PIC 9(05).
000318     05  WS-AOUT-POLICY-COUNT   PIC 9(02).
000319     05  WS-AOUT-ESCALATED-CNT  PIC 9(05).
000320     05  WS-AOUT-ALERT-METHOD   PIC X(08).
000321     05  WS-AOUT-ACK-FLAG       PIC X(01).
000322         88  WS-AOUT-ACKNOWLEDGED       VALUE 'Y'.
000323         88  WS-AOUT-NOT-ACKNOWLEDGED   VALUE 'N'.
000324    05  WS-AOUT-LISTED-CNT     PIC 9(02).
000325    05  WS-AOUT-DETAIL OCCURS 5 TIMES
000326            INDEXED BY WS-AOUT-IX.
000327        10  WS-AOUT-POLICY-ID      PIC X(25).
000328        10  WS-AOUT-TABLE-NAME     PIC X(20).
000329        10  WS-AOUT-COLUMN-NAME    PIC X(30).
000330     05  FILLER                 PIC X(06).
000331******************************************************************
000332* WS-0400  -  ENHANCED-VIOLATIONS SNAPSHOT ROW BUILD AREA        *
000333******************************************************************
000334 01  WS-ENH-RECORD-AREA.
000335     05  WS-ENH-POLICY-ID       PIC X(25).
000336     05  WS-ENH-TABLE-NAME      PIC X(20).
000337     05  WS-ENH-COLUMN-NAME     PIC X(30).
000338     05  WS-ENH-PII-TAGS        PIC X(40).
000339     05  WS-ENH-REASON          PIC X(60).
000340******************************************************************
000341* WS-0500  -  IN-MEMORY HISTORY TABLE - LOADED FROM THE OLD      *
000342*   HISTORY FILE AND EXTENDED WITH EACH NEWLY APPENDED ROW SO    *
000343*   STATISTICS, THE CONSOLE ALERT AND THE ENHANCED-VIOLATIONS    *
000344*   SNAPSHOT CAN ALL SCAN IT WITHOUT REREADING EITHER FILE.      *
000345******************************************************************
000346 01  WS-HISTORY-TABLE-AREA.
000347     05  WS-HIST-ENTRY OCCURS 500 TIMES
000348             INDEXED BY WS-HIST-IX.
000349         10  WS-HE-POLICY-ID          PIC X(25).
000350         10  WS-HE-TABLE-NAME         PIC X(20).
000351         10  WS-HE-COLUMN-NAME        PIC X(30).
000352         10  WS-HE-PII-TAGS           PIC X(40).
000353         10  WS-HE-REASON             PIC X(60).
000354         10  WS-HE-STATUS             PIC X(08).
000355             88  WS-HE-STATUS-OPEN            VALUE 'open'.
000356******************************************************************
000357* WS-0600  -  PER-POLICY VIOLATION TALLY TABLE                  *
000358******************************************************************
000359 01  WS-POLICY-TALLY-AREA.
000360     05  WS-POL-ENTRY OCCURS 50 TIMES
000361             INDEXED BY WS-POL-IX.
000362         10  WS-POL-ID                PIC X(25).
000363         10  WS-POL-CNT               PIC 9(05) COMP-3 VALUE ZERO.
000364 EJECT
000365 PROCEDURE DIVISION.
000366******************************************************************
000367* 000-MAINLINE                                                  *
000368******************************************************************
000369 000-MAINLINE.
000370     PERFORM 100-INITIALIZE
000371         THRU 100-INITIALIZE-EXIT.
000372     PERFORM 200-COPY-OLD-HISTORY
000373         THRU 200-COPY-OLD-HISTORY-EXIT.
000374     PERFORM 300-APPEND-NEW-VIOLATIONS
000375         THRU 300-APPEND-NEW-VIOLATIONS-EXIT.
000376     PERFORM 400-COPY-OLD-ALERTS
000377         THRU 400-COPY-OLD-ALERTS-EXIT.
000378     PERFORM 500-COMPUTE-STATISTICS
000379         THRU 500-COMPUTE-STATISTICS-EXIT.
000380     PERFORM 600-ALERT-DECISION
000381         THRU 600-ALERT-DECISION-EXIT.
000382     PERFORM 700-WRITE-ENHANCED-VIOLATIONS
000383         THRU 700-WRITE-ENHANCED-VIOLATIONS-EXIT.
000384     PERFORM 900-TERMINATE
000385         THRU 900-TERMINATE-EXIT.
000386     STOP RUN.
000387******************************************************************
000388* 100-INITIALIZE                                                *
000389******************************************************************
000390 100-INITIALIZE.
000391     MOVE 'N' TO WS-VIO-EOF-SW
000392                  WS-HST-EOF-SW
000393                  WS-ALT-EOF-SW.
000394     SET WS-ALERT-NOT-DUE TO TRUE.
000395     SET WS-NO-PRIOR-ALERT TO TRUE.
000396     MOVE ZERO TO WS-HIST-TOTAL WS-NEW-VIOLATION-COUNT
000397                  WS-OPEN-COUNT WS-RESOLVED-COUNT
000398                  WS-ENH-COUNT WS-ALERT-ROWS-WRITTEN
000399                  WS-HIST-COUNT WS-POL-COUNT WS-ALERT-SEQ.
000400     OPEN INPUT  DC-VIOLATION-FILE
000401                  DC-OLD-HISTORY-FILE
000402                  DC-OLD-ALERT-FILE.
000403     OPEN OUTPUT DC-NEW-HISTORY-FILE
000404                  DC-NEW-ALERT-FILE
000405                  DC-ENHANCED-FILE.
000406     PERFORM 110-BUILD-RUN-TIMESTAMP
000407         THRU 110-BUILD-RUN-TIMESTAMP-EXIT.
000408 100-INITIALIZE-EXIT.
000409     EXIT.
000410******************************************************************
000411* 110-BUILD-RUN-TIMESTAMP                                       *
000412******************************************************************
000413 110-BUILD-RUN-TIMESTAMP.
000414     ACCEPT WS-SYS-DATE FROM DATE.
000415     ACCEPT WS-SYS-TIME FROM TIME.
000416     PERFORM 115-DETERMINE-CENTURY
000417         THRU 115-DETERMINE-CENTURY-EXIT.
000418     MOVE WS-RUN-CCYY TO WS-RUN-TIMESTAMP (1:4).
000419     MOVE WS-RUN-MM   TO WS-RUN-TIMESTAMP (6:2).
000420     MOVE WS-RUN-DD   TO WS-RUN-TIMESTAMP (9:2).
000421     MOVE WS-RUN-HH   TO WS-RUN-TIMESTAMP (12:2).
000422     MOVE WS-RUN-MI   TO WS-RUN-TIMESTAMP (15:2).
000423     MOVE WS-RUN-SS   TO WS-RUN-TIMESTAMP (18:2).
000424     MOVE WS-RUN-CCYY TO WS-TS-YEAR.
000425     MOVE WS-RUN-MM   TO WS-TS-MONTH.
000426     MOVE WS-RUN-DD   TO WS-TS-DAY.
000427     MOVE WS-RUN-HH   TO WS-TS-HOUR.
000428     PERFORM 800-COMPUTE-ABS-HOURS
000429         THRU 800-COMPUTE-ABS-HOURS-EXIT.
000430     MOVE WS-ABS-HOURS-RESULT TO WS-RUN-ABS-HOURS.
000431 110-BUILD-RUN-TIMESTAMP-EXIT.
000432     EXIT.
000433******************************************************************
000434* 115-DETERMINE-CENTURY                                         *
000435******************************************************************
000436 115-DETERMINE-CENTURY.
000437     IF WS-RUN-YY < 50
000438         MOVE 20 TO WS-CENTURY-NUM
000439     ELSE
000440         MOVE 19 TO WS-CENTURY-NUM
000441     END-IF.
000442     COMPUTE WS-RUN-CCYY = (WS-CENTURY-NUM * 100) + WS-RUN-YY.
000443 115-DETERMINE-CENTURY-EXIT.
000444     EXIT.
000445******************************************************************
000446* 200-COPY-OLD-HISTORY                                          *
000447******************************************************************
000448 200-COPY-OLD-HISTORY.
000449     PERFORM 210-READ-LOOP
000450         THRU 210-READ-LOOP-EXIT
000451         UNTIL WS-HST-EOF.
000452     CLOSE DC-OLD-HISTORY-FILE.
000453 200-COPY-OLD-HISTORY-EXIT.
000454     EXIT.
000455 210-READ-LOOP.
000456     READ DC-OLD-HISTORY-FILE
000457             AT END
000458                 SET WS-HST-EOF TO TRUE
000459             NOT AT END
000460                 PERFORM 220-COPY-ONE-ROW
000461                THRU 220-COPY-ONE-ROW-EXIT
000462     END-READ.
000463 210-READ-LOOP-EXIT.
000464     EXIT.
000465 220-COPY-ONE-ROW.
000466     MOVE DC-HISTORY-RECORD TO WS-HOUT-RECORD-AREA.
000467     PERFORM 230-STORE-IN-TABLE
000468         THRU 230-STORE-IN-TABLE-EXIT.
000469     MOVE WS-HOUT-RECORD-AREA TO DC-NEW-HISTORY-RECORD.
000470     WRITE DC-NEW-HISTORY-RECORD.
000471     ADD 1 TO WS-HIST-TOTAL.
000472 220-COPY-ONE-ROW-EXIT.
000473     EXIT.
000474 230-STORE-IN-TABLE.
000475     IF WS-HIST-COUNT < 500
000476         ADD 1 TO WS-HIST-COUNT
000477         MOVE WS-HOUT-POLICY-ID
000478                     TO WS-HE-POLICY-ID (WS-HIST-COUNT)
000479         MOVE WS-HOUT-TABLE-NAME
000480                     TO WS-HE-TABLE-NAME (WS-HIST-COUNT)
000481         MOVE WS-HOUT-COLUMN-NAME
000482                     TO WS-HE-COLUMN-NAME (WS-HIST-COUNT)
000483         MOVE WS-HOUT-PII-TAGS
000484                     TO WS-HE-PII-TAGS (WS-HIST-COUNT)
000485         MOVE WS-HOUT-REASON
000486                     TO WS-HE-REASON (WS-HIST-COUNT)
000487         MOVE WS-HOUT-STATUS
000488                     TO WS-HE-STATUS (WS-HIST-COUNT)
000489     END-IF.
000490 230-STORE-IN-TABLE-EXIT.
000491     EXIT.
000492******************************************************************
000493* 300-APPEND-NEW-VIOLATIONS                                     *
000494******************************************************************
000495 300-APPEND-NEW-VIOLATIONS.
000496     PERFORM 310-READ-LOOP
000497         THRU 310-READ-LOOP-EXIT
000498         UNTIL WS-VIO-EOF.
000499     CLOSE DC-VIOLATION-FILE.
000500 300-APPEND-NEW-VIOLATIONS-EXIT.
000501     EXIT.
000502 310-READ-LOOP.
000503     READ DC-VIOLATION-FILE
000504             AT END
000505                 SET WS-VIO-EOF TO TRUE
000506             NOT AT END
000507                 PERFORM 320-APPEND-ONE-ROW
000508                THRU 320-APPEND-ONE-ROW-EXIT
000509     END-READ.
000510 310-READ-LOOP-EXIT.
000511     EXIT.
000512 320-APPEND-ONE-ROW.
000513     MOVE DCV-POLICY-ID    TO WS-HOUT-POLICY-ID.
000514     MOVE DCV-TABLE-NAME   TO WS-HOUT-TABLE-NAME.
000515     MOVE DCV-COLUMN-NAME  TO WS-HOUT-COLUMN-NAME.
000516     MOVE DCV-PII-TAGS     TO WS-HOUT-PII-TAGS.
000517     MOVE DCV-REASON       TO WS-HOUT-REASON.
000518     MOVE WS-RUN-TIMESTAMP TO WS-HOUT-DETECTED-AT.
000519     MOVE 'open'           TO WS-HOUT-STATUS.
000520     MOVE SPACES           TO WS-HOUT-RESOLVED-AT.
000521     MOVE 'N'              TO WS-HOUT-ALERTED-FLAG.
000522     MOVE SPACES           TO WS-HOUT-OWNER-ASSIGNED.
000523     MOVE ZERO             TO WS-HOUT-LAST-REVIEW-DT.
000524     MOVE 'N'              TO WS-HOUT-ESCALATED-FLAG.
000525     PERFORM 230-STORE-IN-TABLE
000526         THRU 230-STORE-IN-TABLE-EXIT.
000527     MOVE WS-HOUT-RECORD-AREA TO DC-NEW-HISTORY-RECORD.
000528     WRITE DC-NEW-HISTORY-RECORD.
000529     ADD 1 TO WS-HIST-TOTAL.
000530     ADD 1 TO WS-NEW-VIOLATION-COUNT.
000531 320-APPEND-ONE-ROW-EXIT.
000532     EXIT.
000533******************************************************************
000534* 400-COPY-OLD-ALERTS                                           *
000535******************************************************************
000536 400-COPY-OLD-ALERTS.
000537     PERFORM 410-READ-LOOP
000538         THRU 410-READ-LOOP-EXIT
000539         UNTIL WS-ALT-EOF.
000540     CLOSE DC-OLD-ALERT-FILE.
000541 400-COPY-OLD-ALERTS-EXIT.
000542     EXIT.
000543 410-READ-LOOP.
000544     READ DC-OLD-ALERT-FILE
000545             AT END
000546                 SET WS-ALT-EOF TO TRUE
000547             NOT AT END
000548                 PERFORM 420-COPY-ONE-ALERT
000549                THRU 420-COPY-ONE-ALERT-EXIT
000550     END-READ.
000551 410-READ-LOOP-EXIT.
000552     EXIT.
000553 420-COPY-ONE-ALERT.
000554     MOVE DC-ALERT-RECORD TO WS-AOUT-RECORD-AREA.
000555     MOVE WS-AOUT-RECORD-AREA TO DC-NEW-ALERT-RECORD.
000556     WRITE DC-NEW-ALERT-RECORD.
000557     MOVE WS-AOUT-TIMESTAMP TO WS-LAST-ALERT-TIMESTAMP.
000558     SET WS-HAD-PRIOR-ALERT TO TRUE.
000559 420-COPY-ONE-ALERT-EXIT.
000560     EXIT.
000561******************************************************************
000562* 500-COMPUTE-STATISTICS                                        *
000563******************************************************************
000564 500-COMPUTE-STATISTICS.
000565     PERFORM 510-SCAN-ONE-HIST-ENTRY
000566         THRU 510-SCAN-ONE-HIST-ENTRY-EXIT
000567         VARYING WS-HIX FROM 1 BY 1
000568         UNTIL WS-HIX > WS-HIST-COUNT.
000569     COMPUTE WS-RESOLVED-COUNT = WS-HIST-TOTAL - WS-OPEN-COUNT.
000570 500-COMPUTE-STATISTICS-EXIT.
000571     EXIT.
000572 510-SCAN-ONE-HIST-ENTRY.
000573     IF WS-HE-STATUS (WS-HIX) = 'open'
000574         ADD 1 TO WS-OPEN-COUNT
000575     END-IF.
000576     PERFORM 520-TALLY-POLICY
000577         THRU 520-TALLY-POLICY-EXIT.
000578 510-SCAN-ONE-HIST-ENTRY-EXIT.
000579     EXIT.
000580 520-TALLY-POLICY.
000581     MOVE 'N' TO WS-POL-FOUND-SW.
000582     PERFORM 521-FIND-POLICY-SLOT
000583         THRU 521-FIND-POLICY-SLOT-EXIT
000584         VARYING WS-PIX FROM 1 BY 1
000585         UNTIL WS-PIX > WS-POL-COUNT
000586            OR WS-POL-FOUND.
000587     IF NOT WS-POL-FOUND
000588         IF WS-POL-COUNT < 50
000589             ADD 1 TO WS-POL-COUNT
000590             MOVE WS-HE-POLICY-ID (WS-HIX)
000591                     TO WS-POL-ID (WS-POL-COUNT)
000592             MOVE 1 TO WS-POL-CNT (WS-POL-COUNT)
000593         END-IF
000594     END-IF.
000595 520-TALLY-POLICY-EXIT.
000596     EXIT.
000597 521-FIND-POLICY-SLOT.
000598     IF WS-POL-ID (WS-PIX) = WS-HE-POLICY-ID (WS-HIX)
000599         SET WS-POL-FOUND TO TRUE
000600         ADD 1 TO WS-POL-CNT (WS-PIX)
000601     END-IF.
000602 521-FIND-POLICY-SLOT-EXIT.
000603     EXIT.
000604******************************************************************
000605* 600-ALERT-DECISION                                            *
000606******************************************************************
000607 600-ALERT-DECISION.
000608     SET WS-ALERT-NOT-DUE TO TRUE.
000609     IF WS-OPEN-COUNT > 0
000610         IF NOT WS-HAD-PRIOR-ALERT
000611             SET WS-ALERT-DUE TO TRUE
000612         ELSE
000613             PERFORM 610-COMPUTE-ELAPSED-HOURS
000614                 THRU 610-COMPUTE-ELAPSED-HOURS-EXIT
000615         END-IF
000616     END-IF.
000617     IF WS-ALERT-DUE
000618         PERFORM 620-CONSOLE-ALERT
000619             THRU 620-CONSOLE-ALERT-EXIT
000620         IF WS-OPEN-COUNT >= WS-ALERT-THRESHOLD
000621             PERFORM 630-WRITE-EMAIL-ALERT
000622                 THRU 630-WRITE-EMAIL-ALERT-EXIT
000623         END-IF
000624     END-IF.
000625 600-ALERT-DECISION-EXIT.
000626     EXIT.
000627 610-COMPUTE-ELAPSED-HOURS.
000628     MOVE WS-LAST-ALERT-TIMESTAMP (1:4)  TO WS-TS-YEAR.
000629     MOVE WS-LAST-ALERT-TIMESTAMP (6:2)  TO WS-TS-MONTH.
000630     MOVE WS-LAST-ALERT-TIMESTAMP (9:2)  TO WS-TS-DAY.
000631     MOVE WS-LAST-ALERT-TIMESTAMP (12:2) TO WS-TS-HOUR.
000632     PERFORM 800-COMPUTE-ABS-HOURS
000633         THRU 800-COMPUTE-ABS-HOURS-EXIT.
000634     MOVE WS-ABS-HOURS-RESULT TO WS-ABS-HOURS-1.
000635     COMPUTE WS-ELAPSED-HOURS =
000636         WS-RUN-ABS-HOURS - WS-ABS-HOURS-1.
000637     IF WS-ELAPSED-HOURS >= 24
000638         SET WS-ALERT-DUE TO TRUE
000639     ELSE
000640         SET WS-ALERT-NOT-DUE TO TRUE
000641     END-IF.
000642 610-COMPUTE-ELAPSED-HOURS-EXIT.
000643     EXIT.
000644******************************************************************
000645* 620-CONSOLE-ALERT                                             *
000646******************************************************************
000647 620-CONSOLE-ALERT.
000648     MOVE ZERO TO WS-ALERT-SEQ.
000649     DISPLAY 'DCATRK - COMPLIANCE VIOLATIONS DETECTED'.
000650     PERFORM 621-DISPLAY-ONE-OPEN
000651         THRU 621-DISPLAY-ONE-OPEN-EXIT
000652         VARYING WS-HIX FROM 1 BY 1
000653         UNTIL WS-HIX > WS-HIST-COUNT.
000654     DISPLAY 'DCATRK - TOTAL OPEN VIOLATIONS - '
000655                  WS-OPEN-COUNT.
000656 620-CONSOLE-ALERT-EXIT.
000657     EXIT.
000658 621-DISPLAY-ONE-OPEN.
000659     IF WS-HE-STATUS (WS-HIX) = 'open'
000660         ADD 1 TO WS-ALERT-SEQ
000661         DISPLAY WS-ALERT-SEQ ' ' WS-HE-POLICY-ID (WS-HIX)
000662                     ' ' WS-HE-TABLE-NAME (WS-HIX)
000663                     ' ' WS-HE-COLUMN-NAME (WS-HIX)
000664                     ' ' WS-HE-REASON (WS-HIX)
000665                     ' ' WS-HE-PII-TAGS (WS-HIX)
000666     END-IF.
000667 621-DISPLAY-ONE-OPEN-EXIT.
000668     EXIT.
000669******************************************************************
000670* 630-WRITE-EMAIL-ALERT                                         *
000671******************************************************************
000672 630-WRITE-EMAIL-ALERT.
000673     MOVE SPACES TO WS-AOUT-RECORD-AREA.
000674     MOVE WS-RUN-TIMESTAMP TO WS-AOUT-TIMESTAMP.
000675     MOVE WS-OPEN-COUNT    TO WS-AOUT-VIOL-COUNT.
000676     MOVE WS-POL-COUNT     TO WS-AOUT-POLICY-COUNT.
000677     MOVE ZERO             TO WS-AOUT-ESCALATED-CNT.
000678     MOVE 'EMAIL'          TO WS-AOUT-ALERT-METHOD.
000679     MOVE 'N'              TO WS-AOUT-ACK-FLAG.
000680     MOVE ZERO             TO WS-AOUT-LISTED-CNT.
000681     PERFORM 631-LIST-ONE-VIOLATION
000682         THRU 631-LIST-ONE-VIOLATION-EXIT
000683         VARYING WS-HIX FROM 1 BY 1
000684         UNTIL WS-HIX > WS-HIST-COUNT
000685            OR WS-AOUT-LISTED-CNT = DC-ALERT-MAX-LISTED.
000686     MOVE WS-AOUT-RECORD-AREA TO DC-NEW-ALERT-RECORD.
000687     WRITE DC-NEW-ALERT-RECORD.
000688     ADD 1 TO WS-ALERT-ROWS-WRITTEN.
000689 630-WRITE-EMAIL-ALERT-EXIT.
000690     EXIT.
000691******************************************************************
000692* 631-LIST-ONE-VIOLATION                                         *
000693*   CARRIES THE FIRST DC-ALERT-MAX-LISTED OPEN VIOLATIONS INTO   *
000694*   THE EMAIL ALERT ROW'S DETAIL TABLE - SAME WALK 621-DISPLAY-  *
000695*   ONE-OPEN USES FOR THE CONSOLE LISTING.                       *
000696******************************************************************
000697 631-LIST-ONE-VIOLATION.
000698     IF WS-HE-STATUS (WS-HIX) = 'open'
000699         ADD 1 TO WS-AOUT-LISTED-CNT
000700         SET WS-AOUT-IX TO WS-AOUT-LISTED-CNT
000701         MOVE WS-HE-POLICY-ID (WS-HIX)
000702             TO WS-AOUT-POLICY-ID (WS-AOUT-IX)
000703         MOVE WS-HE-TABLE-NAME (WS-HIX)
000704             TO WS-AOUT-TABLE-NAME (WS-AOUT-IX)
000705         MOVE WS-HE-COLUMN-NAME (WS-HIX)
000706             TO WS-AOUT-COLUMN-NAME (WS-AOUT-IX)
000707     END-IF.
000708 631-LIST-ONE-VIOLATION-EXIT.
000709     EXIT.
000710******************************************************************
000711* 700-WRITE-ENHANCED-VIOLATIONS                                 *
000712******************************************************************
000713 700-WRITE-ENHANCED-VIOLATIONS.
000714     PERFORM 710-WRITE-ONE-ENHANCED
000715         THRU 710-WRITE-ONE-ENHANCED-EXIT
000716         VARYING WS-HIX FROM 1 BY 1
000717         UNTIL WS-HIX > WS-HIST-COUNT.
000718 700-WRITE-ENHANCED-VIOLATIONS-EXIT.
000719     EXIT.
000720 710-WRITE-ONE-ENHANCED.
000721     IF WS-HE-STATUS (WS-HIX) = 'open'
000722         MOVE WS-HE-POLICY-ID (WS-HIX)   TO WS-ENH-POLICY-ID
000723         MOVE WS-HE-TABLE-NAME (WS-HIX)  TO WS-ENH-TABLE-NAME
000724         MOVE WS-HE-COLUMN-NAME (WS-HIX) TO WS-ENH-COLUMN-NAME
000725         MOVE WS-HE-PII-TAGS (WS-HIX)    TO WS-ENH-PII-TAGS
000726         MOVE WS-HE-REASON (WS-HIX)      TO WS-ENH-REASON
000727         MOVE WS-ENH-RECORD-AREA TO DC-ENHANCED-RECORD
000728         WRITE DC-ENHANCED-RECORD
000729         ADD 1 TO WS-ENH-COUNT
000730     END-IF.
000731 710-WRITE-ONE-ENHANCED-EXIT.
000732     EXIT.
000733******************************************************************
000734* 800-COMPUTE-ABS-HOURS                                         *
000735*   GENERIC SUBROUTINE - CALLER SETS WS-TS-YEAR/MONTH/DAY/HOUR   *
000736*   AND READS THE RESULT BACK FROM WS-ABS-HOURS-RESULT.          *
000737******************************************************************
000738 800-COMPUTE-ABS-HOURS.
000739     COMPUTE WS-ABS-DAYS =
000740         (WS-TS-YEAR * 365) + (WS-TS-YEAR / 4)
000741         + WS-CUM-DAYS (WS-TS-MONTH) + WS-TS-DAY.
000742     COMPUTE WS-ABS-HOURS-RESULT =
000743         (WS-ABS-DAYS * 24) + WS-TS-HOUR.
000744 800-COMPUTE-ABS-HOURS-EXIT.
000745     EXIT.
000746******************************************************************
000747* 900-TERMINATE                                                 *
000748******************************************************************
000749 900-TERMINATE.
000750     CLOSE DC-NEW-HISTORY-FILE
000751                  DC-NEW-ALERT-FILE
000752                  DC-ENHANCED-FILE.
000753     DISPLAY 'DCATRK - NEW VIOLATIONS APPENDED - '
000754                  WS-NEW-VIOLATION-COUNT.
000755     DISPLAY 'DCATRK - HISTORY TOTAL - ' WS-HIST-TOTAL.
000756     DISPLAY 'DCATRK - OPEN - ' WS-OPEN-COUNT.
000757     DISPLAY 'DCATRK - RESOLVED - ' WS-RESOLVED-COUNT.
000758     DISPLAY 'DCATRK - ENHANCED VIOLATIONS WRITTEN - '
000759                  WS-ENH-COUNT.
000760     DISPLAY 'DCATRK - EMAIL ALERTS WRITTEN - '
000761                  WS-ALERT-ROWS-WRITTEN.
000762 900-TERMINATE-EXIT.
000763     EXIT.
