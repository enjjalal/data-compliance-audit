000100******************************************************************
000101* DCTXNREC  -  TRANSACTIONS TABLE RECORD LAYOUT                  *
000102*                                                                *
000103* AMOUNT is zoned display, 2 decimals assumed, no stored         *
000104* decimal point.  IP-ADDRESS is the only PII column here.        *
000105*                                                                *
000106* NOTE - DCAMDRV'S DC-MASKED-TXN-RECORD IS A FLAT PIC X AREA     *
000107* SIZED TO THIS RECORD'S TOTAL LENGTH.  WIDEN BOTH TOGETHER.     *
000108*                                                                *
000109* 1994-06-02 BDC  DCA-1001  INITIAL RELEASE                      *
000110* 2001-08-13 TJK  DCA-1160  ADDED TXN-DATE AND TXN-TYPE SO THE   *
000111*                           PII SCAN CAN BE DATE-RANGE LIMITED   *
000112* 2005-04-01 DWF  DCA-1244  ADDED CHANNEL AND STATUS PER THE     *
000113*                           CARD-PROCESSING RECONCILIATION JOB   *
000114******************************************************************
000115 01  DC-TRANSACTIONS-RECORD.
000116     05  DCT-TRANSACTION-ID      PIC 9(08).
000117     05  DCT-USER-ID             PIC 9(06).
000118     05  DCT-AMOUNT              PIC S9(05)V99.
000119     05  DCT-IP-ADDRESS          PIC X(15).
000120     05  DCT-TXN-DATE            PIC 9(08).
000121     05  DCT-TXN-DATE-X REDEFINES DCT-TXN-DATE.
000122         10  DCT-TDATE-CCYY          PIC 9(04).
000123         10  DCT-TDATE-MM            PIC 9(02).
000124         10  DCT-TDATE-DD            PIC 9(02).
000125     05  DCT-TXN-TYPE            PIC X(08).
000126         88  DCT-TYPE-PURCHASE       VALUE 'PURCHASE'.
000127         88  DCT-TYPE-REFUND         VALUE 'REFUND'.
000128     05  DCT-CHANNEL             PIC X(06).
000129     05  DCT-STATUS              PIC X(01).
000130         88  DCT-STATUS-SETTLED      VALUE 'S'.
000131         88  DCT-STATUS-PENDING      VALUE 'P'.
000132     05  FILLER                  PIC X(10).
