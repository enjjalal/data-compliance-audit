000100******************************************************************
000101* DCACCREC  -  ACCESS-LOG RECORD LAYOUT                          *
000102*                                                                *
000103* Read by DCAACC (access-analyzer) and DCALIN (lineage-          *
000104* issues).  DCG-TIMESTAMP IS REFERENCE-MODIFIED ELSEWHERE AS     *
000105* (1:10) FOR THE DATE PORTION - DO NOT MOVE OR RESIZE IT.        *
000106*                                                                *
000107* 1994-06-23 BDC  DCA-1007  INITIAL RELEASE                      *
000108* 2000-02-15 RLM  DCA-1130  ADDED CLIENT-APP AND RECORD-SOURCE   *
000109*                           AS THE LOG EXTRACT GREW A SECOND     *
000110*                           FEED FROM THE MOBILE GATEWAY         *
000111* 2004-09-07 SGP  DCA-1234  ADDED GEO-REGION AND AUTH-METHOD     *
000112*                           PER SECURITY'S ACCESS-REVIEW REQUEST *
000113******************************************************************
000114 01  DC-ACCESS-LOG-RECORD.
000115     05  DCG-TIMESTAMP           PIC X(19).
000116     05  DCG-USER-ID             PIC X(25).
000117     05  DCG-USER-ROLE           PIC X(15).
000118     05  DCG-TABLE-NAME          PIC X(20).
000119     05  DCG-ACTION              PIC X(08).
000120     05  DCG-ACCESS-DETAILS      PIC X(60).
000121     05  DCG-IP-ADDRESS          PIC X(15).
000122     05  DCG-SESSION-ID          PIC X(12).
000123     05  DCG-COMPLIANCE-LEVEL    PIC X(15).
000124     05  DCG-CLIENT-APP          PIC X(10).
000125     05  DCG-RECORD-SOURCE       PIC X(08).
000126     05  DCG-GEO-REGION          PIC X(06).
000127     05  DCG-AUTH-METHOD         PIC X(08).
000128     05  FILLER                  PIC X(12).
