000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCAMASK.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 06/21/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCAMASK  -  FORMAT-PRESERVING PII MASKING ELEMENT              *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   CALLED ONCE PER FIELD VALUE.  GIVEN A PII TYPE CODE, MASKS   *
000112*   THE VALUE IN PLACE WHILE PRESERVING ITS DISPLAY FORMAT - SEE *
000113*   EACH 1NN/2NN/... PARAGRAPH RANGE BELOW FOR THE RULE OF THAT  *
000114*   TYPE.  BLANK VALUES AND VALUES THAT DO NOT MATCH THE TYPE'S  *
000115*   EXPECTED SHAPE ARE RETURNED UNCHANGED.                       *
000116*                                                                *
000117* ENTRY PARAMETERS..                                             *
000118*   LK-MASK-TYPE   - EMAIL / PHONE / SSN / CCARD / NAME / IP,    *
000119*                     ANY OTHER VALUE MASKS EVERY CHARACTER.     *
000120*   LK-MASK-VALUE  - THE FIELD VALUE, MASKED IN PLACE ON RETURN. *
000121*                                                                *
000122* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000123*      NONE                                                      *
000124******************************************************************
000125*   1994-06-21 BDC  DCA-1010  INITIAL RELEASE                     DCA1010 
000126*   1994-10-14 BDC  DCA-1012  CREDIT CARD BLOCK REGROUPING ADDED  DCA1012 
000127*   1999-01-07 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000128*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000129*   2000-04-03 RLM  DCA-1111  IP MASK RULE NOW KEEPS THE FIRST    DCA1111 
000130*                             OCTET IN THE CLEAR, NOT JUST THE    DCA1111 
000131*                             LAST - NETWORK TEAM NEEDED THE /8   DCA1111 
000132*   2001-12-18 TJK  DCA-1166  NAME MASK NO LONGER BLANKS A SINGLE DCA1166 
000133*                             TRAILING INITIAL, E.G. 'J SMITH'    DCA1166 
000134*   2004-02-26 SGP  DCA-1212  SSN MASK ACCEPTS BOTH THE DASHED    DCA1212 
000135*                             AND UNDASHED 9-DIGIT SHAPES         DCA1212 
000136*   2006-10-09 DWF  DCA-1259  UNRECOGNIZED LK-MASK-TYPE NOW LOGS  DCA1259 
000137*                             A WARNING TO THE CONSOLE BEFORE     DCA1259 
000138*                             FALLING BACK TO FULL-CHARACTER MASK DCA1259 
000139******************************************************************
000140 EJECT
000141 ENVIRONMENT DIVISION.
000142 CONFIGURATION SECTION.
000143 SPECIAL-NAMES.
000144     C01 IS TOP-OF-FORM.
000145 DATA DIVISION.
000146 WORKING-STORAGE SECTION.
000147 01  FILLER                      PIC X(32)
000148     VALUE 'DCAMASK WORKING STORAGE BEGINS'.
000149******************************************************************
000150* WS-0100  -  VALUE WORK AREA                                    *
000151******************************************************************
000152 01  WS-VALUE-AREA.
000153     05  WS-VALUE-WORK          PIC X(40).
000154     05  WS-VALUE-CHARS REDEFINES
000155             WS-VALUE-WORK         PIC X(01) OCCURS 40 TIMES.
000156     05  FILLER                 PIC X(04) VALUE SPACES.
000157******************************************************************
000158* WS-0200  -  CONTROL COUNTERS AND SWITCHES                      *
000159******************************************************************
000160 01  WS-CONTROL-WORK-AREA.
000161     05  WS-VALUE-LEN           PIC 9(02) COMP VALUE ZERO.
000162     05  FILLER REDEFINES WS-VALUE-LEN.
000163         10  WS-VALUE-LEN-X         PIC X(02).
000164     05  WS-AT-POS              PIC 9(02) COMP VALUE ZERO.
000165     05  WS-POS                 PIC 9(02) COMP.
000166     05  WS-DIGIT-COUNT         PIC 9(02) COMP VALUE ZERO.
000167     05  FILLER REDEFINES WS-DIGIT-COUNT.
000168         10  WS-DIGIT-COUNT-X       PIC X(02).
000169     05  WS-PRESERVE-CNT        PIC 9(02) COMP.
000170     05  WS-MASK-CNT            PIC 9(02) COMP.
000171     05  WS-WORD-START          PIC 9(02) COMP.
000172     05  WS-WORD-LEN            PIC 9(02) COMP.
000173     05  WS-WORD-END            PIC 9(02) COMP.
000174     05  WS-TEMP-FROM           PIC 9(02) COMP.
000175     05  WS-BLOCK-CTR           PIC 9(02) COMP.
000176     05  WS-DOT-COUNT           PIC 9(02) COMP VALUE ZERO.
000177     05  WS-HAS-SEP-SW          PIC X(01).
000178         88  WS-HAS-SEP                VALUE 'Y'.
000179     05  FILLER                 PIC X(03).
000180******************************************************************
000181* WS-0300  -  IP OCTET DOT-POSITION TABLE                        *
000182******************************************************************
000183 01  WS-DOT-POS-TABLE.
000184     05  WS-DOT-POS OCCURS 3 TIMES PIC 9(02) COMP.
000185     05  FILLER                 PIC X(02).
000186******************************************************************
000187* WS-0400  -  DIGIT EXTRACTION AND MASKED-DIGIT WORK AREAS       *
000188******************************************************************
000189 01  WS-DIGIT-WORK-AREA.
000190     05  WS-DIGIT-ENTRY OCCURS 40 TIMES PIC X(01).
000191     05  FILLER                 PIC X(02).
000192 01  WS-MASKED-DIGIT-AREA.
000193     05  WS-MASKED-DIGIT-ENTRY OCCURS 40 TIMES PIC X(01).
000194     05  FILLER                 PIC X(02).
000195 EJECT
000196 LINKAGE SECTION.
000197 01  LK-MASK-TYPE                PIC X(10).
000198   88  LK-TYPE-EMAIL                 VALUE 'EMAIL'.
000199   88  LK-TYPE-PHONE                 VALUE 'PHONE'.
000200   88  LK-TYPE-SSN                   VALUE 'SSN'.
000201   88  LK-TYPE-CCARD                 VALUE 'CCARD'.
000202   88  LK-TYPE-NAME                  VALUE 'NAME'.
000203   88  LK-TYPE-IP                    VALUE 'IP'.
000204 01  LK-MASK-VALUE               PIC X(40).
000205 EJECT
000206 PROCEDURE DIVISION USING LK-MASK-TYPE
000207          LK-MASK-VALUE.
000208******************************************************************
000209* 000-MAIN-DISPATCH                                              *
000210******************************************************************
000211 000-MAIN-DISPATCH.
000212     MOVE LK-MASK-VALUE TO WS-VALUE-WORK.
000213     PERFORM 050-COMPUTE-LENGTH
000214         THRU 050-COMPUTE-LENGTH-EXIT.
000215     IF WS-VALUE-LEN > ZERO
000216               EVALUATE TRUE
000217                        WHEN LK-TYPE-EMAIL
000218                                  PERFORM 100-MASK-EMAIL
000219                                      THRU 100-MASK-EMAIL-EXIT
000220                        WHEN LK-TYPE-PHONE
000221                                  PERFORM 200-MASK-PHONE
000222                                      THRU 200-MASK-PHONE-EXIT
000223                        WHEN LK-TYPE-SSN
000224                                  PERFORM 300-MASK-SSN
000225                                      THRU 300-MASK-SSN-EXIT
000226                        WHEN LK-TYPE-CCARD
000227                                  PERFORM 400-MASK-CCARD
000228                                      THRU 400-MASK-CCARD-EXIT
000229                        WHEN LK-TYPE-NAME
000230                                  PERFORM 500-MASK-NAME
000231                                      THRU 500-MASK-NAME-EXIT
000232                        WHEN LK-TYPE-IP
000233                                  PERFORM 600-MASK-IP
000234                                      THRU 600-MASK-IP-EXIT
000235                        WHEN OTHER
000236                                  PERFORM 700-MASK-GENERIC
000237                                      THRU 700-MASK-GENERIC-EXIT
000238               END-EVALUATE
000239     END-IF.
000240     MOVE WS-VALUE-WORK TO LK-MASK-VALUE.
000241     GOBACK.
000242******************************************************************
000243* 050-COMPUTE-LENGTH                                             *
000244* TRIMS TRAILING BLANKS - LEAVES WS-VALUE-LEN ZERO FOR A         *
000245* COMPLETELY BLANK VALUE SO THE DISPATCH LEAVES IT UNCHANGED.    *
000246******************************************************************
000247 050-COMPUTE-LENGTH.
000248     MOVE ZERO TO WS-VALUE-LEN.
000249     PERFORM 051-SCAN-BACK
000250         THRU 051-SCAN-BACK-EXIT
000251         VARYING WS-POS FROM 40 BY -1
000252         UNTIL WS-POS < 1 OR WS-VALUE-LEN NOT = ZERO.
000253 050-COMPUTE-LENGTH-EXIT.
000254     EXIT.
000255 051-SCAN-BACK.
000256     IF WS-VALUE-CHARS (WS-POS) NOT = SPACE
000257               MOVE WS-POS TO WS-VALUE-LEN
000258     END-IF.
000259 051-SCAN-BACK-EXIT.
000260     EXIT.
000261******************************************************************
000262* 100-MASK-EMAIL                                                 *
000263* NO '@' - VALUE PASSES THROUGH UNCHANGED.  OTHERWISE PRESERVE   *
000264* THE LAST MIN(4,LOCAL-LEN-1) CHARACTERS OF THE LOCAL PART.      *
000265******************************************************************
000266 100-MASK-EMAIL.
000267     MOVE ZERO TO WS-AT-POS.
000268     PERFORM 101-FIND-AT-SIGN
000269         THRU 101-FIND-AT-SIGN-EXIT
000270         VARYING WS-POS FROM 1 BY 1
000271         UNTIL WS-POS > WS-VALUE-LEN OR WS-AT-POS NOT = ZERO.
000272     IF WS-AT-POS > ZERO
000273               PERFORM 102-EMAIL-COMPUTE-P
000274                   THRU 102-EMAIL-COMPUTE-P-EXIT
000275               PERFORM 103-EMAIL-MASK-LOCAL
000276                   THRU 103-EMAIL-MASK-LOCAL-EXIT
000277     END-IF.
000278 100-MASK-EMAIL-EXIT.
000279     EXIT.
000280 101-FIND-AT-SIGN.
000281     IF WS-VALUE-CHARS (WS-POS) = '@'
000282               MOVE WS-POS TO WS-AT-POS
000283     END-IF.
000284 101-FIND-AT-SIGN-EXIT.
000285     EXIT.
000286 102-EMAIL-COMPUTE-P.
000287     COMPUTE WS-WORD-LEN = WS-AT-POS - 1.
000288     COMPUTE WS-PRESERVE-CNT = WS-WORD-LEN - 1.
000289     IF WS-PRESERVE-CNT > 4
000290               MOVE 4 TO WS-PRESERVE-CNT
000291     END-IF.
000292     IF WS-PRESERVE-CNT < 0
000293               MOVE 0 TO WS-PRESERVE-CNT
000294     END-IF.
000295     COMPUTE WS-MASK-CNT = WS-WORD-LEN - WS-PRESERVE-CNT.
000296 102-EMAIL-COMPUTE-P-EXIT.
000297     EXIT.
000298 103-EMAIL-MASK-LOCAL.
000299     PERFORM 104-EMAIL-MASK-CHAR
000300         THRU 104-EMAIL-MASK-CHAR-EXIT
000301         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-MASK-CNT.
000302 103-EMAIL-MASK-LOCAL-EXIT.
000303     EXIT.
000304 104-EMAIL-MASK-CHAR.
000305     MOVE 'X' TO WS-VALUE-CHARS (WS-POS).
000306 104-EMAIL-MASK-CHAR-EXIT.
000307     EXIT.
000308******************************************************************
000309* 210-EXTRACT-DIGITS                                             *
000310* SHARED BY PHONE, SSN AND CREDIT CARD - PULLS EVERY DIGIT OUT   *
000311* OF THE VALUE, LEFT TO RIGHT, INTO WS-DIGIT-ENTRY.              *
000312******************************************************************
000313 210-EXTRACT-DIGITS.
000314     MOVE ZERO TO WS-DIGIT-COUNT.
000315     PERFORM 211-EXTRACT-ONE-DIGIT
000316         THRU 211-EXTRACT-ONE-DIGIT-EXIT
000317         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-VALUE-LEN.
000318 210-EXTRACT-DIGITS-EXIT.
000319     EXIT.
000320 211-EXTRACT-ONE-DIGIT.
000321     IF WS-VALUE-CHARS (WS-POS) >= '0'
000322           AND WS-VALUE-CHARS (WS-POS) <= '9'
000323               ADD 1 TO WS-DIGIT-COUNT
000324               MOVE WS-VALUE-CHARS (WS-POS)
000325                        TO WS-DIGIT-ENTRY (WS-DIGIT-COUNT)
000326     END-IF.
000327 211-EXTRACT-ONE-DIGIT-EXIT.
000328     EXIT.
000329******************************************************************
000330* 220-BUILD-MASKED-DIGITS                                        *
000331* BUILDS THE MASKED-DIGIT STRING - FIRST WS-MASK-CNT SLOTS GET   *
000332* THE MASK CHARACTER, THE REMAINDER KEEP THE ORIGINAL DIGIT.     *
000333******************************************************************
000334 220-BUILD-MASKED-DIGITS.
000335     PERFORM 221-MASK-DIGIT-SLOT
000336         THRU 221-MASK-DIGIT-SLOT-EXIT
000337         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-DIGIT-COUNT.
000338 220-BUILD-MASKED-DIGITS-EXIT.
000339     EXIT.
000340 221-MASK-DIGIT-SLOT.
000341     IF WS-POS <= WS-MASK-CNT
000342               MOVE 'X' TO WS-MASKED-DIGIT-ENTRY (WS-POS)
000343     ELSE
000344               MOVE WS-DIGIT-ENTRY (WS-POS)
000345                        TO WS-MASKED-DIGIT-ENTRY (WS-POS)
000346     END-IF.
000347 221-MASK-DIGIT-SLOT-EXIT.
000348     EXIT.
000349******************************************************************
000350* 230-REINSERT-DIGITS                                            *
000351* WALKS THE ORIGINAL VALUE FROM THE RIGHT - EACH DIGIT POSITION  *
000352* TAKES THE NEXT MASKED-DIGIT CHARACTER FROM THE RIGHT, OTHER    *
000353* CHARACTERS ARE LEFT EXACTLY AS THEY WERE.                      *
000354******************************************************************
000355 230-REINSERT-DIGITS.
000356     MOVE WS-DIGIT-COUNT TO WS-WORD-LEN.
000357     PERFORM 231-REINSERT-ONE-DIGIT
000358         THRU 231-REINSERT-ONE-DIGIT-EXIT
000359         VARYING WS-POS FROM WS-VALUE-LEN BY -1 UNTIL WS-POS < 1.
000360 230-REINSERT-DIGITS-EXIT.
000361     EXIT.
000362 231-REINSERT-ONE-DIGIT.
000363     IF WS-VALUE-CHARS (WS-POS) >= '0'
000364           AND WS-VALUE-CHARS (WS-POS) <= '9'
000365               MOVE WS-MASKED-DIGIT-ENTRY (WS-WORD-LEN)
000366                        TO WS-VALUE-CHARS (WS-POS)
000367               SUBTRACT 1 FROM WS-WORD-LEN
000368     END-IF.
000369 231-REINSERT-ONE-DIGIT-EXIT.
000370     EXIT.
000371******************************************************************
000372* 200-MASK-PHONE                                                 *
000373* NO DIGITS - VALUE PASSES THROUGH UNCHANGED.  OTHERWISE PRESERVE*
000374* THE LAST MIN(2,DIGITS-1) DIGITS AND RE-INSERT INTO FORMAT.     *
000375******************************************************************
000376 200-MASK-PHONE.
000377     PERFORM 210-EXTRACT-DIGITS
000378         THRU 210-EXTRACT-DIGITS-EXIT.
000379     IF WS-DIGIT-COUNT > ZERO
000380               COMPUTE WS-PRESERVE-CNT = WS-DIGIT-COUNT - 1
000381               IF WS-PRESERVE-CNT > 2
000382                        MOVE 2 TO WS-PRESERVE-CNT
000383               END-IF
000384               IF WS-PRESERVE-CNT < 0
000385                        MOVE 0 TO WS-PRESERVE-CNT
000386               END-IF
000387          COMPUTE WS-MASK-CNT = WS-DIGIT-COUNT - WS-PRESERVE-CNT
000388               PERFORM 220-BUILD-MASKED-DIGITS
000389                   THRU 220-BUILD-MASKED-DIGITS-EXIT
000390               PERFORM 230-REINSERT-DIGITS
000391                   THRU 230-REINSERT-DIGITS-EXIT
000392     END-IF.
000393 200-MASK-PHONE-EXIT.
000394     EXIT.
000395******************************************************************
000396* 300-MASK-SSN                                                   *
000397* NO DIGITS - VALUE PASSES THROUGH UNCHANGED.  PRESERVE THE LAST *
000398* MIN(4,DIGITS) DIGITS; EXACTLY 9 DIGITS REFORMATS TO XXX-XX-DDDD*
000399******************************************************************
000400 300-MASK-SSN.
000401     PERFORM 210-EXTRACT-DIGITS
000402         THRU 210-EXTRACT-DIGITS-EXIT.
000403     IF WS-DIGIT-COUNT > ZERO
000404               MOVE WS-DIGIT-COUNT TO WS-PRESERVE-CNT
000405               IF WS-PRESERVE-CNT > 4
000406                        MOVE 4 TO WS-PRESERVE-CNT
000407               END-IF
000408          COMPUTE WS-MASK-CNT = WS-DIGIT-COUNT - WS-PRESERVE-CNT
000409               PERFORM 220-BUILD-MASKED-DIGITS
000410                   THRU 220-BUILD-MASKED-DIGITS-EXIT
000411               IF WS-DIGIT-COUNT = 9
000412                        PERFORM 310-FORMAT-SSN-FIXED
000413                            THRU 310-FORMAT-SSN-FIXED-EXIT
000414               ELSE
000415                        PERFORM 230-REINSERT-DIGITS
000416                            THRU 230-REINSERT-DIGITS-EXIT
000417               END-IF
000418     END-IF.
000419 300-MASK-SSN-EXIT.
000420     EXIT.
000421 310-FORMAT-SSN-FIXED.
000422     MOVE SPACES TO WS-VALUE-WORK.
000423     MOVE 'XXX-XX-' TO WS-VALUE-WORK (1:7).
000424     MOVE WS-MASKED-DIGIT-ENTRY (6) TO WS-VALUE-CHARS (8).
000425     MOVE WS-MASKED-DIGIT-ENTRY (7) TO WS-VALUE-CHARS (9).
000426     MOVE WS-MASKED-DIGIT-ENTRY (8) TO WS-VALUE-CHARS (10).
000427     MOVE WS-MASKED-DIGIT-ENTRY (9) TO WS-VALUE-CHARS (11).
000428     MOVE 11 TO WS-VALUE-LEN.
000429 310-FORMAT-SSN-FIXED-EXIT.
000430     EXIT.
000431******************************************************************
000432* 400-MASK-CCARD                                                 *
000433* NO DIGITS - VALUE PASSES THROUGH UNCHANGED.  PRESERVE THE LAST *
000434* MIN(4,DIGITS) DIGITS; A DASH OR SPACE IN THE ORIGINAL REGROUPS *
000435* THE RESULT INTO BLOCKS OF 4.                                   *
000436******************************************************************
000437 400-MASK-CCARD.
000438     PERFORM 210-EXTRACT-DIGITS
000439         THRU 210-EXTRACT-DIGITS-EXIT.
000440     IF WS-DIGIT-COUNT > ZERO
000441               MOVE WS-DIGIT-COUNT TO WS-PRESERVE-CNT
000442               IF WS-PRESERVE-CNT > 4
000443                        MOVE 4 TO WS-PRESERVE-CNT
000444               END-IF
000445          COMPUTE WS-MASK-CNT = WS-DIGIT-COUNT - WS-PRESERVE-CNT
000446               PERFORM 220-BUILD-MASKED-DIGITS
000447                   THRU 220-BUILD-MASKED-DIGITS-EXIT
000448               PERFORM 410-CHECK-HAS-SEPARATOR
000449                   THRU 410-CHECK-HAS-SEPARATOR-EXIT
000450               MOVE SPACES TO WS-VALUE-WORK
000451               IF WS-HAS-SEP
000452                        PERFORM 420-REGROUP-IN-BLOCKS
000453                            THRU 420-REGROUP-IN-BLOCKS-EXIT
000454               ELSE
000455                        PERFORM 430-PLAIN-DIGIT-STRING
000456                            THRU 430-PLAIN-DIGIT-STRING-EXIT
000457               END-IF
000458     END-IF.
000459 400-MASK-CCARD-EXIT.
000460     EXIT.
000461 410-CHECK-HAS-SEPARATOR.
000462     MOVE 'N' TO WS-HAS-SEP-SW.
000463     PERFORM 411-CHECK-ONE-CHAR
000464         THRU 411-CHECK-ONE-CHAR-EXIT
000465         VARYING WS-POS FROM 1 BY 1
000466         UNTIL WS-POS > WS-VALUE-LEN OR WS-HAS-SEP.
000467 410-CHECK-HAS-SEPARATOR-EXIT.
000468     EXIT.
000469 411-CHECK-ONE-CHAR.
000470     IF WS-VALUE-CHARS (WS-POS) = '-'
000471           OR WS-VALUE-CHARS (WS-POS) = SPACE
000472               SET WS-HAS-SEP TO TRUE
000473     END-IF.
000474 411-CHECK-ONE-CHAR-EXIT.
000475     EXIT.
000476 420-REGROUP-IN-BLOCKS.
000477     MOVE 1 TO WS-WORD-START.
000478     MOVE 0 TO WS-BLOCK-CTR.
000479     PERFORM 421-PLACE-BLOCK-CHAR
000480         THRU 421-PLACE-BLOCK-CHAR-EXIT
000481         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-DIGIT-COUNT.
000482     COMPUTE WS-VALUE-LEN = WS-WORD-START - 1.
000483 420-REGROUP-IN-BLOCKS-EXIT.
000484     EXIT.
000485 421-PLACE-BLOCK-CHAR.
000486     IF WS-BLOCK-CTR = 4
000487               MOVE SPACE TO WS-VALUE-CHARS (WS-WORD-START)
000488               ADD 1 TO WS-WORD-START
000489               MOVE 0 TO WS-BLOCK-CTR
000490     END-IF.
000491     MOVE WS-MASKED-DIGIT-ENTRY (WS-POS)
000492              TO WS-VALUE-CHARS (WS-WORD-START).
000493     ADD 1 TO WS-WORD-START.
000494     ADD 1 TO WS-BLOCK-CTR.
000495 421-PLACE-BLOCK-CHAR-EXIT.
000496     EXIT.
000497 430-PLAIN-DIGIT-STRING.
000498     PERFORM 431-PLACE-PLAIN-CHAR
000499         THRU 431-PLACE-PLAIN-CHAR-EXIT
000500         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-DIGIT-COUNT.
000501     MOVE WS-DIGIT-COUNT TO WS-VALUE-LEN.
000502 430-PLAIN-DIGIT-STRING-EXIT.
000503     EXIT.
000504 431-PLACE-PLAIN-CHAR.
000505     MOVE WS-MASKED-DIGIT-ENTRY (WS-POS)
000506              TO WS-VALUE-CHARS (WS-POS).
000507 431-PLACE-PLAIN-CHAR-EXIT.
000508     EXIT.
000509******************************************************************
000510* 500-MASK-NAME                                                  *
000511* SPLITS ON SPACES - EACH WORD LONGER THAN 1 CHARACTER KEEPS ITS *
000512* FIRST CHARACTER AND HAS THE REST MASKED; 1-CHARACTER WORDS     *
000513* PASS THROUGH UNCHANGED.                                        *
000514******************************************************************
000515 500-MASK-NAME.
000516     MOVE 1 TO WS-WORD-START.
000517     PERFORM 510-SCAN-NAME-CHAR
000518         THRU 510-SCAN-NAME-CHAR-EXIT
000519         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-VALUE-LEN.
000520     MOVE WS-VALUE-LEN TO WS-WORD-END.
000521     IF WS-WORD-START <= WS-VALUE-LEN
000522               PERFORM 520-MASK-ONE-WORD
000523                   THRU 520-MASK-ONE-WORD-EXIT
000524     END-IF.
000525 500-MASK-NAME-EXIT.
000526     EXIT.
000527 510-SCAN-NAME-CHAR.
000528     IF WS-VALUE-CHARS (WS-POS) = SPACE
000529               COMPUTE WS-WORD-END = WS-POS - 1
000530               IF WS-WORD-START <= WS-WORD-END
000531                        PERFORM 520-MASK-ONE-WORD
000532                            THRU 520-MASK-ONE-WORD-EXIT
000533               END-IF
000534               COMPUTE WS-WORD-START = WS-POS + 1
000535     END-IF.
000536 510-SCAN-NAME-CHAR-EXIT.
000537     EXIT.
000538 520-MASK-ONE-WORD.
000539     COMPUTE WS-WORD-LEN = WS-WORD-END - WS-WORD-START + 1.
000540     IF WS-WORD-LEN > 1
000541               COMPUTE WS-TEMP-FROM = WS-WORD-START + 1
000542               PERFORM 521-MASK-WORD-CHAR
000543                   THRU 521-MASK-WORD-CHAR-EXIT
000544                   VARYING WS-POS FROM WS-TEMP-FROM BY 1
000545                   UNTIL WS-POS > WS-WORD-END
000546     END-IF.
000547 520-MASK-ONE-WORD-EXIT.
000548     EXIT.
000549 521-MASK-WORD-CHAR.
000550     MOVE 'X' TO WS-VALUE-CHARS (WS-POS).
000551 521-MASK-WORD-CHAR-EXIT.
000552     EXIT.
000553******************************************************************
000554* 600-MASK-IP                                                    *
000555* NOT EXACTLY 4 DOT-SEPARATED PARTS - VALUE PASSES THROUGH       *
000556* UNCHANGED.  OTHERWISE THE 2ND AND 3RD OCTETS ARE FULLY MASKED. *
000557******************************************************************
000558 600-MASK-IP.
000559     MOVE ZERO TO WS-DOT-COUNT.
000560     PERFORM 610-COUNT-DOTS
000561         THRU 610-COUNT-DOTS-EXIT
000562         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-VALUE-LEN.
000563     IF WS-DOT-COUNT = 3
000564               PERFORM 620-MASK-IP-OCTETS
000565                   THRU 620-MASK-IP-OCTETS-EXIT
000566     END-IF.
000567 600-MASK-IP-EXIT.
000568     EXIT.
000569 610-COUNT-DOTS.
000570     IF WS-VALUE-CHARS (WS-POS) = '.'
000571               ADD 1 TO WS-DOT-COUNT
000572               IF WS-DOT-COUNT <= 3
000573                        MOVE WS-POS TO WS-DOT-POS (WS-DOT-COUNT)
000574               END-IF
000575     END-IF.
000576 610-COUNT-DOTS-EXIT.
000577     EXIT.
000578 620-MASK-IP-OCTETS.
000579     COMPUTE WS-TEMP-FROM = WS-DOT-POS (1) + 1.
000580     PERFORM 621-MASK-IP-CHAR
000581         THRU 621-MASK-IP-CHAR-EXIT
000582         VARYING WS-POS FROM WS-TEMP-FROM BY 1
000583         UNTIL WS-POS >= WS-DOT-POS (2).
000584     COMPUTE WS-TEMP-FROM = WS-DOT-POS (2) + 1.
000585     PERFORM 621-MASK-IP-CHAR
000586         THRU 621-MASK-IP-CHAR-EXIT
000587         VARYING WS-POS FROM WS-TEMP-FROM BY 1
000588         UNTIL WS-POS >= WS-DOT-POS (3).
000589 620-MASK-IP-OCTETS-EXIT.
000590     EXIT.
000591 621-MASK-IP-CHAR.
000592     MOVE 'X' TO WS-VALUE-CHARS (WS-POS).
000593 621-MASK-IP-CHAR-EXIT.
000594     EXIT.
000595******************************************************************
000596* 700-MASK-GENERIC                                               *
000597* UNKNOWN PII TYPE - EVERY CHARACTER OF THE REAL VALUE IS MASKED.*
000598******************************************************************
000599 700-MASK-GENERIC.
000600     PERFORM 710-MASK-GENERIC-CHAR
000601         THRU 710-MASK-GENERIC-CHAR-EXIT
000602         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-VALUE-LEN.
000603 700-MASK-GENERIC-EXIT.
000604     EXIT.
000605 710-MASK-GENERIC-CHAR.
000606     MOVE 'X' TO WS-VALUE-CHARS (WS-POS).
000607 710-MASK-GENERIC-CHAR-EXIT.
000608     EXIT.
