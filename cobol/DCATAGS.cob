000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCATAGS.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 05/17/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCATAGS  -  PER-COLUMN PII TAGGING ELEMENT                     *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   CALLED ONCE PER TABLE COLUMN BY THE PII-SCAN DRIVER          *
000112*   (DCASCAN).  APPLIES THE NAME-BASED, VALUE-BASED AND          *
000113*   NAME-WITH-SPACES HEURISTIC DETECTION RULES AND RETURNS       *
000114*   THE COLUMN'S TAG SET (SORTED, COMMA-JOINED) AND THE          *
000115*   REASON CODES THAT PRODUCED IT.                               *
000116*                                                                *
000117* ENTRY PARAMETERS..                                             *
000118*   LK-COLUMN-NAME    - LOWER-CASED COLUMN NAME                  *
000119*   LK-IS-TEXT-FLAG   - 'Y' IF THE COLUMN IS ALPHANUMERIC        *
000120*   LK-SAMPLE-COUNT   - NUMBER OF ENTRIES LOADED IN THE TABLE    *
000121*   LK-SAMPLE-TABLE   - UP TO 50 NON-BLANK SAMPLE VALUES         *
000122*                                                                *
000123* RETURNS..                                                      *
000124*   LK-RESULT-TAGS    - SORTED COMMA-JOINED TAG LIST             *
000125*   LK-RESULT-REASON  - COMMA-JOINED DETECTION REASON CODES      *
000126*                                                                *
000127* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000128*      NONE                                                      *
000129******************************************************************
000130*   1994-05-17 BDC  DCA-1002  INITIAL RELEASE                    *DCA1002 
000131*   1994-07-11 BDC  DCA-1003  ADDED NATIONAL-ID VALUE FORMAT     *DCA1003 
000132*   1999-01-06 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD *DCA1099 
000133*                             BY THIS ELEMENT, NO CHANGE REQUIRED*DCA1099 
000134*   2000-06-05 RLM  DCA-1135  ADDED THE DASHED DDD-DD-DDDD SHAPE *DCA1135 
000135*                             TEST FOR NATIONAL-ID VALUES -      *DCA1135 
000136*                             FORMERLY ONLY 9 BARE DIGITS MATCHED*DCA1135 
000137*   2002-01-23 TJK  DCA-1190  FIXED NAME-TAG MATCH FIRING ON A   *DCA1190 
000138*                             COLUMN NAMED 'UPDATED' BECAUSE IT  *DCA1190 
000139*                             CONTAINED THE WORD 'DATE'          *DCA1190 
000140*   2004-10-11 SGP  DCA-1236  WIDENED THE HEURISTIC SAMPLE LIMIT *DCA1236 
000141*                             CHECK SO COLUMNS WITH FEWER THAN 20*DCA1236 
000142*                             SAMPLES CAN STILL EARN THE NAME TAG*DCA1236 
000143*   2007-05-08 DWF  DCA-1283  ADDED A CHECK FOR A BLANK COLUMN   *DCA1283
000144*                             NAME ON ENTRY - LK-COLUMN-NAME WAS *DCA1283
000145*                             COMING IN SPACES FOR ONE MARKETING_*DCA1283
000146*                             EMAILS ROW WITH A BAD HEADER       *DCA1283
000147*   2008-02-19 TJK  DCA-1296  410-APPEND-TAGS WAS CALLING A       DCA1296
000148*                             415-APPEND-ONE-TAG BREAK-POINT     DCA1296
000149*                             PARAGRAPH THAT WAS NEVER CODED -   DCA1296
000150*                             EVERY COLUMN TAGGED WITH MORE THAN DCA1296
000151*                             ONE PII TYPE WAS ABENDING.  ADDED  DCA1296
000152*                             416-FIND-TAG-BREAK-POINT AND FIXED DCA1296
000153*                             415'S BLANK-BUILD START POSITION   DCA1296
000154*                             (WAS OFF BY ONE VS. DCAPOLC'S      DCA1296
000155*                             345-APPEND-XTAG, THE SAME IDIOM)   DCA1296
000156******************************************************************
000157 EJECT
000158 ENVIRONMENT DIVISION.
000159 CONFIGURATION SECTION.
000160 SPECIAL-NAMES.
000161     C01 IS TOP-OF-FORM.
000162 INPUT-OUTPUT SECTION.
000163 FILE-CONTROL.
000164* NO FILES - DCATAGS IS A CALLED ELEMENT, NO FILE I/O.
000165 DATA DIVISION.
000166 WORKING-STORAGE SECTION.
000167 01  FILLER                      PIC X(32)
000168     VALUE 'DCATAGS WORKING STORAGE BEGINS'.
000169******************************************************************
000170* WS-0100  -  NAME-RULE WORK AREA                                *
000171******************************************************************
000172 01  WS-NAME-WORK-AREA.
000173     05  WS-NAME-WORD-TBL OCCURS 8 TIMES
000174                                  PIC X(20).
000175     05  WS-NAME-WORD-CHARS REDEFINES
000176              WS-NAME-WORD-TBL OCCURS 8 TIMES
000177                                  PIC X(01) OCCURS 20 TIMES.
000178     05  WS-TARGET-WORD          PIC X(20).
000179     05  WS-WIX                  PIC 9(02) COMP.
000180     05  WS-NAME-TAG             PIC X(11).
000181     05  WS-WORD-FOUND-SW        PIC X(01).
000182           88  WS-WORD-FOUND          VALUE 'Y'.
000183           88  WS-WORD-NOT-FOUND      VALUE 'N'.
000184     05  WS-NAME-MATCHED-SW      PIC X(01).
000185           88  WS-NAME-MATCHED        VALUE 'Y'.
000186           88  WS-NAME-NOT-MATCHED    VALUE 'N'.
000187******************************************************************
000188* WS-0200  -  VALUE-RULE WORK AREA                               *
000189******************************************************************
000190 01  WS-VALUE-WORK-AREA.
000191     05  WS-VALUE-TAG            PIC X(11).
000192     05  WS-ORIG-VALUE-TAG       PIC X(11).
000193     05  WS-SAMPLE-VALUE         PIC X(40).
000194     05  WS-SAMPLE-CHARS REDEFINES WS-SAMPLE-VALUE
000195                                  PIC X(01) OCCURS 40 TIMES.
000196     05  WS-SAMPLE-LEN           PIC 9(02) COMP.
000197     05  WS-SIX                  PIC 9(02) COMP.
000198     05  WS-POS                  PIC 9(02) COMP.
000199     05  WS-MATCH-CNT            PIC 9(02) COMP-3.
000200     05  WS-DIGIT-CNT            PIC 9(02) COMP-3.
000201     05  WS-AT-POS               PIC 9(02) COMP.
000202     05  WS-TRIM-LEN             PIC 9(02) COMP.
000203     05  WS-LAST-DOT-POS         PIC 9(02) COMP.
000204     05  WS-START-POS            PIC 9(02) COMP.
000205     05  WS-OCTET-1              PIC X(03).
000206     05  WS-OCTET-2              PIC X(03).
000207     05  WS-OCTET-3              PIC X(03).
000208     05  WS-OCTET-4              PIC X(03).
000209     05  WS-OCTET-NUM            PIC 9(03).
000210     05  WS-OCTET-LEN            PIC 9(02) COMP.
000211     05  WS-FORMAT-OK-SW         PIC X(01).
000212           88  WS-FORMAT-OK           VALUE 'Y'.
000213           88  WS-FORMAT-BAD          VALUE 'N'.
000214     05  WS-CHAR                 PIC X(01).
000215     05  WS-NATID-SHAPE-9        PIC X(09) VALUE 'DDDDDDDDD'.
000216     05  WS-NATID-SHAPE-11       PIC X(11) VALUE 'DDD-DD-DDDD'.
000217     05  WS-NATID-SHAPE-PTR      PIC X(11).
000218     05  WS-NATID-SHAPE-CHARS REDEFINES
000219              WS-NATID-SHAPE-PTR PIC X(01) OCCURS 11 TIMES.
000220     05  WS-NATID-SHAPE-LEN      PIC 9(02) COMP.
000221******************************************************************
000222* WS-0300  -  HEURISTIC WORK AREA                                *
000223******************************************************************
000224 01  WS-HEURISTIC-WORK-AREA.
000225     05  WS-SPACE-CNT            PIC 9(02) COMP-3.
000226     05  WS-SAMPLE-LIMIT         PIC 9(02) COMP.
000227     05  WS-HEUR-MATCHED-SW      PIC X(01).
000228           88  WS-HEUR-MATCHED        VALUE 'Y'.
000229******************************************************************
000230* WS-0400  -  RESULT-BUILD WORK AREA                             *
000231******************************************************************
000232 01  WS-RESULT-WORK-AREA.
000233     05  WS-TAG-PRESENT.
000234           10  WS-TAG-DOB-SW       PIC X(01) VALUE 'N'.
000235                 88  WS-TAG-DOB          VALUE 'Y'.
000236           10  WS-TAG-EMAIL-SW     PIC X(01) VALUE 'N'.
000237                 88  WS-TAG-EMAIL        VALUE 'Y'.
000238           10  WS-TAG-IP-SW        PIC X(01) VALUE 'N'.
000239                 88  WS-TAG-IP           VALUE 'Y'.
000240           10  WS-TAG-NAME-SW      PIC X(01) VALUE 'N'.
000241                 88  WS-TAG-NAME         VALUE 'Y'.
000242           10  WS-TAG-NATID-SW     PIC X(01) VALUE 'N'.
000243                 88  WS-TAG-NATID        VALUE 'Y'.
000244           10  WS-TAG-PHONE-SW     PIC X(01) VALUE 'N'.
000245                 88  WS-TAG-PHONE        VALUE 'Y'.
000246     05  WS-TAGS-BUILD           PIC X(40).
000247     05  WS-TAGS-BUILD-CHARS REDEFINES
000248              WS-TAGS-BUILD      PIC X(01) OCCURS 40 TIMES.
000249     05  WS-REASON-BUILD         PIC X(60).
000250     05  WS-REASON-POS           PIC 9(02) COMP.
000251 EJECT
000252 LINKAGE SECTION.
000253 01  LK-COLUMN-NAME              PIC X(30).
000254 01  LK-IS-TEXT-FLAG             PIC X(01).
000255     88  LK-COLUMN-IS-TEXT              VALUE 'Y'.
000256 01  LK-SAMPLE-COUNT             PIC 9(02) COMP.
000257 01  LK-SAMPLE-TABLE.
000258     05  LK-SAMPLE-ENTRY OCCURS 50 TIMES PIC X(40).
000259 01  LK-RESULT-TAGS              PIC X(40).
000260 01  LK-RESULT-REASON            PIC X(60).
000261 EJECT
000262 PROCEDURE DIVISION USING LK-COLUMN-NAME
000263                  LK-IS-TEXT-FLAG
000264                  LK-SAMPLE-COUNT
000265                  LK-SAMPLE-TABLE
000266                  LK-RESULT-TAGS
000267                  LK-RESULT-REASON.
000268******************************************************************
000269* 000-MAINLINE                                                   *
000270******************************************************************
000271 000-MAINLINE.
000272     MOVE SPACES TO WS-NAME-TAG WS-VALUE-TAG
000273     MOVE 'N' TO WS-TAG-DOB-SW WS-TAG-EMAIL-SW WS-TAG-IP-SW
000274     MOVE 'N' TO WS-TAG-NAME-SW WS-TAG-NATID-SW WS-TAG-PHONE-SW
000275     MOVE 'N' TO WS-HEUR-MATCHED-SW
000276     MOVE SPACES TO WS-TAGS-BUILD WS-REASON-BUILD
000277     PERFORM 100-APPLY-NAME-RULES
000278         THRU 100-APPLY-NAME-RULES-EXIT
000279     PERFORM 200-APPLY-VALUE-RULES
000280         THRU 200-APPLY-VALUE-RULES-EXIT
000281     IF WS-NAME-TAG = SPACES
000282        AND WS-VALUE-TAG = SPACES
000283        AND LK-COLUMN-IS-TEXT
000284          PERFORM 300-APPLY-HEURISTIC
000285              THRU 300-APPLY-HEURISTIC-EXIT
000286     END-IF
000287     PERFORM 400-BUILD-RESULT
000288         THRU 400-BUILD-RESULT-EXIT
000289     GOBACK.
000290******************************************************************
000291* 100-APPLY-NAME-RULES                                           *
000292*                                                                *
000293* TESTS THE NAME-BASED PATTERNS IN FIXED ORDER, FIRST MATCH WINS.*
000294******************************************************************
000295 100-APPLY-NAME-RULES.
000296     SET WS-NAME-NOT-MATCHED TO TRUE
000297     PERFORM 190-SPLIT-NAME-INTO-WORDS
000298         THRU 190-SPLIT-NAME-INTO-WORDS-EXIT
000299     PERFORM 111-EMAIL-NAME-RULE
000300         THRU 111-EMAIL-NAME-RULE-EXIT
000301     IF WS-NAME-NOT-MATCHED
000302          PERFORM 112-PHONE-NAME-RULE
000303              THRU 112-PHONE-NAME-RULE-EXIT
000304     END-IF
000305     IF WS-NAME-NOT-MATCHED
000306          PERFORM 113-IP-NAME-RULE
000307              THRU 113-IP-NAME-RULE-EXIT
000308     END-IF
000309     IF WS-NAME-NOT-MATCHED
000310          PERFORM 114-DOB-NAME-RULE
000311              THRU 114-DOB-NAME-RULE-EXIT
000312     END-IF
000313     IF WS-NAME-NOT-MATCHED
000314          PERFORM 115-PERSON-NAME-RULE
000315              THRU 115-PERSON-NAME-RULE-EXIT
000316     END-IF
000317     IF WS-NAME-NOT-MATCHED
000318          PERFORM 116-NATIONAL-ID-NAME-RULE
000319              THRU 116-NATIONAL-ID-NAME-RULE-EXIT
000320     END-IF.
000321 100-APPLY-NAME-RULES-EXIT.
000322     EXIT.
000323******************************************************************
000324* 190-SPLIT-NAME-INTO-WORDS                                      *
000325*                                                                *
000326* BREAKS LK-COLUMN-NAME ON - , _ AND SPACE INTO UP TO 8 WORDS.   *
000327******************************************************************
000328 190-SPLIT-NAME-INTO-WORDS.
000329     MOVE SPACES TO WS-NAME-WORD-TBL (1)
000330     UNSTRING LK-COLUMN-NAME DELIMITED BY ALL '-' OR ALL '_'
000331                 OR ALL ' '
000332        INTO WS-NAME-WORD-TBL (1) WS-NAME-WORD-TBL (2)
000333              WS-NAME-WORD-TBL (3) WS-NAME-WORD-TBL (4)
000334              WS-NAME-WORD-TBL (5) WS-NAME-WORD-TBL (6)
000335              WS-NAME-WORD-TBL (7) WS-NAME-WORD-TBL (8)
000336     END-UNSTRING.
000337 190-SPLIT-NAME-INTO-WORDS-EXIT.
000338     EXIT.
000339******************************************************************
000340* 195-CHECK-WHOLE-WORD-MATCH                                     *
000341*                                                                *
000342* WS-TARGET-WORD SET BY CALLER BEFORE PERFORM.                   *
000343******************************************************************
000344 195-CHECK-WHOLE-WORD-MATCH.
000345     SET WS-WORD-NOT-FOUND TO TRUE
000346     PERFORM 196-TEST-ONE-WORD THRU 196-TEST-ONE-WORD-EXIT
000347           VARYING WS-WIX FROM 1 BY 1
000348           UNTIL WS-WIX > 8 OR WS-WORD-FOUND.
000349 195-CHECK-WHOLE-WORD-MATCH-EXIT.
000350     EXIT.
000351******************************************************************
000352* 196-TEST-ONE-WORD                                              *
000353******************************************************************
000354 196-TEST-ONE-WORD.
000355     IF WS-NAME-WORD-TBL (WS-WIX) = WS-TARGET-WORD
000356        AND WS-TARGET-WORD NOT = SPACES
000357          SET WS-WORD-FOUND TO TRUE
000358     END-IF.
000359 196-TEST-ONE-WORD-EXIT.
000360     EXIT.
000361******************************************************************
000362* 111-EMAIL-NAME-RULE                                            *
000363******************************************************************
000364 111-EMAIL-NAME-RULE.
000365     IF LK-COLUMN-NAME (1:30) = SPACES
000366          GO TO 111-EMAIL-NAME-RULE-EXIT
000367     END-IF
000368     MOVE ZERO TO WS-MATCH-CNT
000369     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000370        FOR ALL 'email'
000371     IF WS-MATCH-CNT > 0
000372          MOVE 'email' TO WS-NAME-TAG
000373          SET WS-NAME-MATCHED TO TRUE
000374          GO TO 111-EMAIL-NAME-RULE-EXIT
000375     END-IF
000376     MOVE ZERO TO WS-MATCH-CNT
000377     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000378        FOR ALL 'e-mail'
000379     IF WS-MATCH-CNT > 0
000380          MOVE 'email' TO WS-NAME-TAG
000381          SET WS-NAME-MATCHED TO TRUE
000382          GO TO 111-EMAIL-NAME-RULE-EXIT
000383     END-IF
000384     MOVE ZERO TO WS-MATCH-CNT
000385     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000386        FOR ALL 'e_mail'
000387     IF WS-MATCH-CNT > 0
000388          MOVE 'email' TO WS-NAME-TAG
000389          SET WS-NAME-MATCHED TO TRUE
000390     END-IF.
000391 111-EMAIL-NAME-RULE-EXIT.
000392     EXIT.
000393******************************************************************
000394* 112-PHONE-NAME-RULE                                            *
000395******************************************************************
000396 112-PHONE-NAME-RULE.
000397     MOVE 'phone' TO WS-TARGET-WORD
000398     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000399         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000400     IF WS-WORD-FOUND
000401          MOVE 'phone' TO WS-NAME-TAG
000402          SET WS-NAME-MATCHED TO TRUE
000403          GO TO 112-PHONE-NAME-RULE-EXIT
000404     END-IF
000405     MOVE ZERO TO WS-MATCH-CNT
000406     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000407        FOR ALL 'contact-number' ALL 'contact_number'
000408            ALL 'contactnumber' ALL 'mobile'
000409     IF WS-MATCH-CNT > 0
000410          MOVE 'phone' TO WS-NAME-TAG
000411          SET WS-NAME-MATCHED TO TRUE
000412     END-IF.
000413 112-PHONE-NAME-RULE-EXIT.
000414     EXIT.
000415******************************************************************
000416* 113-IP-NAME-RULE                                               *
000417******************************************************************
000418 113-IP-NAME-RULE.
000419     MOVE ZERO TO WS-MATCH-CNT
000420     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000421        FOR ALL 'ipaddress' ALL 'ip-address' ALL 'ip_address'
000422     IF WS-MATCH-CNT > 0
000423          MOVE 'ip' TO WS-NAME-TAG
000424          SET WS-NAME-MATCHED TO TRUE
000425          GO TO 113-IP-NAME-RULE-EXIT
000426     END-IF
000427     IF LK-COLUMN-NAME (1:2) = 'ip'
000428        AND LK-COLUMN-NAME (3:28) = SPACES
000429          MOVE 'ip' TO WS-NAME-TAG
000430          SET WS-NAME-MATCHED TO TRUE
000431     END-IF.
000432 113-IP-NAME-RULE-EXIT.
000433     EXIT.
000434******************************************************************
000435* 114-DOB-NAME-RULE                                              *
000436******************************************************************
000437 114-DOB-NAME-RULE.
000438     MOVE ZERO TO WS-MATCH-CNT
000439     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000440        FOR ALL 'date-of-birth' ALL 'date_of_birth'
000441            ALL 'birth-date' ALL 'birth_date' ALL 'birthdate'
000442     IF WS-MATCH-CNT > 0
000443          MOVE 'dob' TO WS-NAME-TAG
000444          SET WS-NAME-MATCHED TO TRUE
000445          GO TO 114-DOB-NAME-RULE-EXIT
000446     END-IF
000447     MOVE 'dob' TO WS-TARGET-WORD
000448     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000449         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000450     IF WS-WORD-FOUND
000451          MOVE 'dob' TO WS-NAME-TAG
000452          SET WS-NAME-MATCHED TO TRUE
000453     END-IF.
000454 114-DOB-NAME-RULE-EXIT.
000455     EXIT.
000456******************************************************************
000457* 115-PERSON-NAME-RULE                                           *
000458******************************************************************
000459 115-PERSON-NAME-RULE.
000460     MOVE 'name' TO WS-TARGET-WORD
000461     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000462         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000463     IF WS-WORD-FOUND
000464          MOVE 'name' TO WS-NAME-TAG
000465          SET WS-NAME-MATCHED TO TRUE
000466          GO TO 115-PERSON-NAME-RULE-EXIT
000467     END-IF
000468     MOVE ZERO TO WS-MATCH-CNT
000469     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000470        FOR ALL 'full-name' ALL 'full_name'
000471            ALL 'first-name' ALL 'first_name'
000472            ALL 'last-name' ALL 'last_name'
000473     IF WS-MATCH-CNT > 0
000474          MOVE 'name' TO WS-NAME-TAG
000475          SET WS-NAME-MATCHED TO TRUE
000476     END-IF.
000477 115-PERSON-NAME-RULE-EXIT.
000478     EXIT.
000479******************************************************************
000480* 116-NATIONAL-ID-NAME-RULE                                      *
000481******************************************************************
000482 116-NATIONAL-ID-NAME-RULE.
000483     MOVE ZERO TO WS-MATCH-CNT
000484     INSPECT LK-COLUMN-NAME TALLYING WS-MATCH-CNT
000485        FOR ALL 'national-id' ALL 'national_id'
000486     IF WS-MATCH-CNT > 0
000487          MOVE 'national_id' TO WS-NAME-TAG
000488          SET WS-NAME-MATCHED TO TRUE
000489          GO TO 116-NATIONAL-ID-NAME-RULE-EXIT
000490     END-IF
000491     MOVE 'ssn' TO WS-TARGET-WORD
000492     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000493         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000494     IF WS-WORD-FOUND
000495          MOVE 'national_id' TO WS-NAME-TAG
000496          SET WS-NAME-MATCHED TO TRUE
000497          GO TO 116-NATIONAL-ID-NAME-RULE-EXIT
000498     END-IF
000499     MOVE 'nin' TO WS-TARGET-WORD
000500     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000501         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000502     IF WS-WORD-FOUND
000503          MOVE 'national_id' TO WS-NAME-TAG
000504          SET WS-NAME-MATCHED TO TRUE
000505          GO TO 116-NATIONAL-ID-NAME-RULE-EXIT
000506     END-IF
000507     MOVE 'passport' TO WS-TARGET-WORD
000508     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000509         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000510     IF WS-WORD-FOUND
000511          MOVE 'national_id' TO WS-NAME-TAG
000512          SET WS-NAME-MATCHED TO TRUE
000513          GO TO 116-NATIONAL-ID-NAME-RULE-EXIT
000514     END-IF
000515     MOVE 'aadhar' TO WS-TARGET-WORD
000516     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000517         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000518     IF WS-WORD-FOUND
000519          MOVE 'national_id' TO WS-NAME-TAG
000520          SET WS-NAME-MATCHED TO TRUE
000521          GO TO 116-NATIONAL-ID-NAME-RULE-EXIT
000522     END-IF
000523     MOVE 'aadhaar' TO WS-TARGET-WORD
000524     PERFORM 195-CHECK-WHOLE-WORD-MATCH
000525         THRU 195-CHECK-WHOLE-WORD-MATCH-EXIT
000526     IF WS-WORD-FOUND
000527          MOVE 'national_id' TO WS-NAME-TAG
000528          SET WS-NAME-MATCHED TO TRUE
000529     END-IF.
000530 116-NATIONAL-ID-NAME-RULE-EXIT.
000531     EXIT.
000532******************************************************************
000533* 200-APPLY-VALUE-RULES                                          *
000534*                                                                *
000535* SCANS THE LOADED SAMPLE VALUES FOR EMAIL, PHONE, IP,           *
000536* DATE-OF-BIRTH AND NATIONAL-ID FORMATS.  A TYPE IS TAGGED       *
000537* WHEN AT LEAST 3 SAMPLES (OR ALL SAMPLES WHEN FEWER THAN 3      *
000538* ARE LOADED) MATCH ITS FORMAT.                                  *
000539******************************************************************
000540 200-APPLY-VALUE-RULES.
000541     IF LK-SAMPLE-COUNT = ZERO
000542          GO TO 200-APPLY-VALUE-RULES-EXIT
000543     END-IF
000544     PERFORM 210-TEST-EMAIL-VALUES
000545         THRU 210-TEST-EMAIL-VALUES-EXIT
000546     IF WS-VALUE-TAG = SPACES
000547          PERFORM 220-TEST-PHONE-VALUES
000548              THRU 220-TEST-PHONE-VALUES-EXIT
000549     END-IF
000550     IF WS-VALUE-TAG = SPACES
000551          PERFORM 230-TEST-IP-VALUES
000552              THRU 230-TEST-IP-VALUES-EXIT
000553     END-IF
000554     IF WS-VALUE-TAG = SPACES
000555          PERFORM 240-TEST-DOB-VALUES
000556              THRU 240-TEST-DOB-VALUES-EXIT
000557     END-IF
000558     IF WS-VALUE-TAG = SPACES
000559          PERFORM 250-TEST-NATID-VALUES
000560              THRU 250-TEST-NATID-VALUES-EXIT
000561     END-IF.
000562 200-APPLY-VALUE-RULES-EXIT.
000563     EXIT.
000564******************************************************************
000565* 210-TEST-EMAIL-VALUES                                          *
000566*                                                                *
000567* A SAMPLE QUALIFIES WHEN IT CARRIES EXACTLY ONE @ SIGN          *
000568* WITH A NON-BLANK NAME AND DOMAIN ON EACH SIDE AND A            *
000569* DOT SOMEWHERE IN THE DOMAIN PORTION.                           *
000570******************************************************************
000571 210-TEST-EMAIL-VALUES.
000572     MOVE ZERO TO WS-MATCH-CNT
000573     PERFORM 212-TEST-ONE-EMAIL-VALUE
000574         THRU 212-TEST-ONE-EMAIL-VALUE-EXIT
000575           VARYING WS-SIX FROM 1 BY 1
000576           UNTIL WS-SIX > LK-SAMPLE-COUNT.
000577     IF WS-MATCH-CNT >= 3
000578          MOVE 'email' TO WS-VALUE-TAG
000579     END-IF.
000580 210-TEST-EMAIL-VALUES-EXIT.
000581     EXIT.
000582******************************************************************
000583* 212-TEST-ONE-EMAIL-VALUE                                       *
000584******************************************************************
000585 212-TEST-ONE-EMAIL-VALUE.
000586     MOVE LK-SAMPLE-ENTRY (WS-SIX) TO WS-SAMPLE-VALUE
000587     PERFORM 211-CHECK-ONE-EMAIL
000588         THRU 211-CHECK-ONE-EMAIL-EXIT
000589     IF WS-FORMAT-OK
000590          ADD 1 TO WS-MATCH-CNT
000591     END-IF.
000592 212-TEST-ONE-EMAIL-VALUE-EXIT.
000593     EXIT.
000594******************************************************************
000595* 211-CHECK-ONE-EMAIL                                            *
000596*                                                                *
000597* LOCAL PART MUST BE LETTERS/DIGITS/./_/%/+/- , DOMAIN           *
000598* MUST BE LETTERS/DIGITS/.- , AND THE TEXT AFTER THE LAST        *
000599* DOT IN THE DOMAIN (THE TOP-LEVEL DOMAIN) MUST BE AT            *
000600* LEAST 2 LETTERS.                                               *
000601******************************************************************
000602 211-CHECK-ONE-EMAIL.
000603     SET WS-FORMAT-BAD TO TRUE
000604     MOVE ZERO TO WS-AT-POS WS-TRIM-LEN WS-LAST-DOT-POS
000605     IF WS-SAMPLE-VALUE = SPACES
000606          GO TO 211-CHECK-ONE-EMAIL-EXIT
000607     END-IF
000608     INSPECT WS-SAMPLE-VALUE TALLYING WS-MATCH-CNT
000609        FOR ALL '@'
000610     IF WS-MATCH-CNT NOT = 1
000611          GO TO 211-CHECK-ONE-EMAIL-EXIT
000612     END-IF
000613     PERFORM 213-FIND-AT-SIGN THRU 213-FIND-AT-SIGN-EXIT
000614           VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 40.
000615     PERFORM 215-COMPUTE-TRIM-LEN
000616         THRU 215-COMPUTE-TRIM-LEN-EXIT
000617           VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 40.
000618     IF WS-AT-POS = 1 OR WS-AT-POS NOT < WS-TRIM-LEN
000619          GO TO 211-CHECK-ONE-EMAIL-EXIT
000620     END-IF
000621     SET WS-FORMAT-OK TO TRUE
000622     PERFORM 216-CHECK-LOCAL-CHAR
000623         THRU 216-CHECK-LOCAL-CHAR-EXIT
000624           VARYING WS-POS FROM 1 BY 1
000625           UNTIL WS-POS > WS-AT-POS - 1 OR WS-FORMAT-BAD.
000626     IF WS-FORMAT-BAD
000627          GO TO 211-CHECK-ONE-EMAIL-EXIT
000628     END-IF
000629     MOVE WS-AT-POS TO WS-START-POS
000630     ADD 1 TO WS-START-POS
000631     PERFORM 217-CHECK-DOMAIN-CHAR
000632         THRU 217-CHECK-DOMAIN-CHAR-EXIT
000633           VARYING WS-POS FROM WS-START-POS BY 1
000634           UNTIL WS-POS > WS-TRIM-LEN OR WS-FORMAT-BAD.
000635     IF WS-FORMAT-BAD
000636          GO TO 211-CHECK-ONE-EMAIL-EXIT
000637     END-IF
000638     IF WS-LAST-DOT-POS = ZERO
000639        OR (WS-TRIM-LEN - WS-LAST-DOT-POS) < 2
000640          SET WS-FORMAT-BAD TO TRUE
000641          GO TO 211-CHECK-ONE-EMAIL-EXIT
000642     END-IF
000643     MOVE WS-LAST-DOT-POS TO WS-START-POS
000644     ADD 1 TO WS-START-POS
000645     PERFORM 218-CHECK-TLD-CHAR
000646         THRU 218-CHECK-TLD-CHAR-EXIT
000647           VARYING WS-POS FROM WS-START-POS BY 1
000648           UNTIL WS-POS > WS-TRIM-LEN OR WS-FORMAT-BAD.
000649 211-CHECK-ONE-EMAIL-EXIT.
000650     EXIT.
000651******************************************************************
000652* 213-FIND-AT-SIGN                                               *
000653******************************************************************
000654 213-FIND-AT-SIGN.
000655     IF WS-SAMPLE-CHARS (WS-POS) = '@'
000656          MOVE WS-POS TO WS-AT-POS
000657     END-IF.
000658 213-FIND-AT-SIGN-EXIT.
000659     EXIT.
000660******************************************************************
000661* 215-COMPUTE-TRIM-LEN                                           *
000662*                                                                *
000663* WS-TRIM-LEN ENDS UP HOLDING THE POSITION OF THE LAST           *
000664* NON-BLANK CHARACTER IN WS-SAMPLE-VALUE.                        *
000665******************************************************************
000666 215-COMPUTE-TRIM-LEN.
000667     IF WS-SAMPLE-CHARS (WS-POS) NOT = SPACE
000668          MOVE WS-POS TO WS-TRIM-LEN
000669     END-IF.
000670 215-COMPUTE-TRIM-LEN-EXIT.
000671     EXIT.
000672******************************************************************
000673* 216-CHECK-LOCAL-CHAR                                           *
000674*                                                                *
000675* EMAIL LOCAL-PART CHARACTER CLASS.                              *
000676******************************************************************
000677 216-CHECK-LOCAL-CHAR.
000678     EVALUATE WS-SAMPLE-CHARS (WS-POS)
000679          WHEN 'A' THRU 'Z' WHEN 'a' THRU 'z'
000680          WHEN '0' THRU '9'
000681          WHEN '.' WHEN '_' WHEN '%' WHEN '+' WHEN '-'
000682                  CONTINUE
000683          WHEN OTHER
000684                  SET WS-FORMAT-BAD TO TRUE
000685     END-EVALUATE.
000686 216-CHECK-LOCAL-CHAR-EXIT.
000687     EXIT.
000688******************************************************************
000689* 217-CHECK-DOMAIN-CHAR                                          *
000690*                                                                *
000691* EMAIL DOMAIN CHARACTER CLASS; REMEMBERS THE LAST DOT           *
000692* SEEN SO 211 CAN ISOLATE THE TOP-LEVEL DOMAIN.                  *
000693******************************************************************
000694 217-CHECK-DOMAIN-CHAR.
000695     EVALUATE WS-SAMPLE-CHARS (WS-POS)
000696          WHEN 'A' THRU 'Z' WHEN 'a' THRU 'z'
000697          WHEN '0' THRU '9' WHEN '-'
000698                  CONTINUE
000699          WHEN '.'
000700                  MOVE WS-POS TO WS-LAST-DOT-POS
000701          WHEN OTHER
000702                  SET WS-FORMAT-BAD TO TRUE
000703     END-EVALUATE.
000704 217-CHECK-DOMAIN-CHAR-EXIT.
000705     EXIT.
000706******************************************************************
000707* 218-CHECK-TLD-CHAR                                             *
000708*                                                                *
000709* TOP-LEVEL DOMAIN MUST BE LETTERS ONLY.                         *
000710******************************************************************
000711 218-CHECK-TLD-CHAR.
000712     EVALUATE WS-SAMPLE-CHARS (WS-POS)
000713          WHEN 'A' THRU 'Z' WHEN 'a' THRU 'z'
000714                  CONTINUE
000715          WHEN OTHER
000716                  SET WS-FORMAT-BAD TO TRUE
000717     END-EVALUATE.
000718 218-CHECK-TLD-CHAR-EXIT.
000719     EXIT.
000720******************************************************************
000721* 220-TEST-PHONE-VALUES                                          *
000722*                                                                *
000723* A SAMPLE QUALIFIES WHEN, AFTER REMOVING SPACES, DASHES,        *
000724* DOTS, PARENTHESES AND A LEADING +, IT IS ALL DIGITS AND        *
000725* IS 7 TO 15 DIGITS LONG.                                        *
000726******************************************************************
000727 220-TEST-PHONE-VALUES.
000728     MOVE ZERO TO WS-MATCH-CNT
000729     PERFORM 222-TEST-ONE-PHONE-VALUE
000730         THRU 222-TEST-ONE-PHONE-VALUE-EXIT
000731           VARYING WS-SIX FROM 1 BY 1
000732           UNTIL WS-SIX > LK-SAMPLE-COUNT.
000733     IF WS-MATCH-CNT >= 3
000734          MOVE 'phone' TO WS-VALUE-TAG
000735     END-IF.
000736 220-TEST-PHONE-VALUES-EXIT.
000737     EXIT.
000738******************************************************************
000739* 222-TEST-ONE-PHONE-VALUE                                       *
000740******************************************************************
000741 222-TEST-ONE-PHONE-VALUE.
000742     MOVE LK-SAMPLE-ENTRY (WS-SIX) TO WS-SAMPLE-VALUE
000743     PERFORM 221-CHECK-ONE-PHONE
000744         THRU 221-CHECK-ONE-PHONE-EXIT
000745     IF WS-FORMAT-OK
000746          ADD 1 TO WS-MATCH-CNT
000747     END-IF.
000748 222-TEST-ONE-PHONE-VALUE-EXIT.
000749     EXIT.
000750******************************************************************
000751* 221-CHECK-ONE-PHONE                                            *
000752******************************************************************
000753 221-CHECK-ONE-PHONE.
000754     SET WS-FORMAT-BAD TO TRUE
000755     MOVE ZERO TO WS-DIGIT-CNT
000756     IF WS-SAMPLE-VALUE = SPACES
000757          GO TO 221-CHECK-ONE-PHONE-EXIT
000758     END-IF
000759     PERFORM 223-CHECK-ONE-PHONE-CHAR
000760         THRU 223-CHECK-ONE-PHONE-CHAR-EXIT
000761           VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 40.
000762     IF WS-FORMAT-BAD
000763          GO TO 221-CHECK-ONE-PHONE-EXIT
000764     END-IF
000765     IF WS-DIGIT-CNT >= 7 AND WS-DIGIT-CNT <= 15
000766          SET WS-FORMAT-OK TO TRUE
000767     END-IF.
000768 221-CHECK-ONE-PHONE-EXIT.
000769     EXIT.
000770******************************************************************
000771* 223-CHECK-ONE-PHONE-CHAR                                       *
000772******************************************************************
000773 223-CHECK-ONE-PHONE-CHAR.
000774     EVALUATE WS-SAMPLE-CHARS (WS-POS)
000775          WHEN '0' THRU '9'
000776               ADD 1 TO WS-DIGIT-CNT
000777          WHEN SPACE WHEN '-' WHEN '.' WHEN '('
000778          WHEN ')' WHEN '+'
000779               CONTINUE
000780          WHEN OTHER
000781               SET WS-FORMAT-BAD TO TRUE
000782               MOVE 41 TO WS-POS
000783     END-EVALUATE.
000784 223-CHECK-ONE-PHONE-CHAR-EXIT.
000785     EXIT.
000786******************************************************************
000787* 230-TEST-IP-VALUES                                             *
000788*                                                                *
000789* A SAMPLE QUALIFIES WHEN IT IS FOUR DOT-SEPARATED NUMERIC       *
000790* OCTETS, EACH 0-255.                                            *
000791******************************************************************
000792 230-TEST-IP-VALUES.
000793     MOVE ZERO TO WS-MATCH-CNT
000794     PERFORM 233-TEST-ONE-IP-VALUE
000795         THRU 233-TEST-ONE-IP-VALUE-EXIT
000796           VARYING WS-SIX FROM 1 BY 1
000797           UNTIL WS-SIX > LK-SAMPLE-COUNT.
000798     IF WS-MATCH-CNT >= 3
000799          MOVE 'ip' TO WS-VALUE-TAG
000800     END-IF.
000801 230-TEST-IP-VALUES-EXIT.
000802     EXIT.
000803******************************************************************
000804* 233-TEST-ONE-IP-VALUE                                          *
000805******************************************************************
000806 233-TEST-ONE-IP-VALUE.
000807     MOVE LK-SAMPLE-ENTRY (WS-SIX) TO WS-SAMPLE-VALUE
000808     PERFORM 231-CHECK-ONE-IP
000809         THRU 231-CHECK-ONE-IP-EXIT
000810     IF WS-FORMAT-OK
000811          ADD 1 TO WS-MATCH-CNT
000812     END-IF.
000813 233-TEST-ONE-IP-VALUE-EXIT.
000814     EXIT.
000815******************************************************************
000816* 231-CHECK-ONE-IP                                               *
000817******************************************************************
000818 231-CHECK-ONE-IP.
000819     SET WS-FORMAT-BAD TO TRUE
000820     MOVE SPACES TO WS-OCTET-1 WS-OCTET-2 WS-OCTET-3 WS-OCTET-4
000821     IF WS-SAMPLE-VALUE = SPACES
000822          GO TO 231-CHECK-ONE-IP-EXIT
000823     END-IF
000824     UNSTRING WS-SAMPLE-VALUE DELIMITED BY '.'
000825        INTO WS-OCTET-1 WS-OCTET-2 WS-OCTET-3 WS-OCTET-4
000826     END-UNSTRING
000827     IF WS-OCTET-1 = SPACES OR WS-OCTET-2 = SPACES
000828        OR WS-OCTET-3 = SPACES OR WS-OCTET-4 = SPACES
000829          GO TO 231-CHECK-ONE-IP-EXIT
000830     END-IF
000831     PERFORM 232-CHECK-ONE-OCTET
000832         THRU 232-CHECK-ONE-OCTET-EXIT
000833     IF WS-FORMAT-BAD
000834          GO TO 231-CHECK-ONE-IP-EXIT
000835     END-IF
000836     SET WS-FORMAT-OK TO TRUE.
000837 231-CHECK-ONE-IP-EXIT.
000838     EXIT.
000839******************************************************************
000840* 232-CHECK-ONE-OCTET                                            *
000841*                                                                *
000842* VALIDATES ALL FOUR OCTETS NUMERIC 0-255.                       *
000843*                                                                *
000844* CALLED ONLY FROM 231 ABOVE, AFTER THE UNSTRING.                *
000845******************************************************************
000846 232-CHECK-ONE-OCTET.
000847     SET WS-FORMAT-OK TO TRUE
000848     PERFORM 234-CHECK-ONE-OCTET-DIGIT
000849         THRU 234-CHECK-ONE-OCTET-DIGIT-EXIT
000850           VARYING WS-OCTET-LEN FROM 1 BY 1
000851           UNTIL WS-OCTET-LEN > 4.
000852     MOVE WS-OCTET-1 (1:3) TO WS-OCTET-NUM
000853     IF WS-OCTET-NUM > 255  SET WS-FORMAT-BAD TO TRUE END-IF
000854     MOVE WS-OCTET-2 (1:3) TO WS-OCTET-NUM
000855     IF WS-OCTET-NUM > 255  SET WS-FORMAT-BAD TO TRUE END-IF
000856     MOVE WS-OCTET-3 (1:3) TO WS-OCTET-NUM
000857     IF WS-OCTET-NUM > 255  SET WS-FORMAT-BAD TO TRUE END-IF
000858     MOVE WS-OCTET-4 (1:3) TO WS-OCTET-NUM
000859     IF WS-OCTET-NUM > 255  SET WS-FORMAT-BAD TO TRUE END-IF.
000860 232-CHECK-ONE-OCTET-EXIT.
000861     EXIT.
000862******************************************************************
000863* 234-CHECK-ONE-OCTET-DIGIT                                      *
000864******************************************************************
000865 234-CHECK-ONE-OCTET-DIGIT.
000866     EVALUATE WS-OCTET-LEN
000867          WHEN 1  MOVE WS-OCTET-1 TO WS-SAMPLE-CHARS (1:3)
000868          WHEN 2  MOVE WS-OCTET-2 TO WS-SAMPLE-CHARS (1:3)
000869          WHEN 3  MOVE WS-OCTET-3 TO WS-SAMPLE-CHARS (1:3)
000870          WHEN 4  MOVE WS-OCTET-4 TO WS-SAMPLE-CHARS (1:3)
000871     END-EVALUATE
000872     IF WS-SAMPLE-CHARS (1:1) NOT NUMERIC
000873        AND WS-SAMPLE-CHARS (1:1) NOT = SPACE
000874          SET WS-FORMAT-BAD TO TRUE
000875     END-IF.
000876 234-CHECK-ONE-OCTET-DIGIT-EXIT.
000877     EXIT.
000878******************************************************************
000879* 240-TEST-DOB-VALUES                                            *
000880*                                                                *
000881* A SAMPLE QUALIFIES WHEN IT IS A 10-CHARACTER DATE IN           *
000882* YYYY-MM-DD OR MM/DD/YYYY FORM.                                 *
000883******************************************************************
000884 240-TEST-DOB-VALUES.
000885     MOVE ZERO TO WS-MATCH-CNT
000886     PERFORM 241-TEST-ONE-DOB-VALUE
000887         THRU 241-TEST-ONE-DOB-VALUE-EXIT
000888           VARYING WS-SIX FROM 1 BY 1
000889           UNTIL WS-SIX > LK-SAMPLE-COUNT.
000890     IF WS-MATCH-CNT >= 3
000891          MOVE 'dob' TO WS-VALUE-TAG
000892     END-IF.
000893 240-TEST-DOB-VALUES-EXIT.
000894     EXIT.
000895******************************************************************
000896* 241-TEST-ONE-DOB-VALUE                                         *
000897******************************************************************
000898 241-TEST-ONE-DOB-VALUE.
000899     MOVE LK-SAMPLE-ENTRY (WS-SIX) TO WS-SAMPLE-VALUE
000900     SET WS-FORMAT-BAD TO TRUE
000901     IF WS-SAMPLE-VALUE (5:1) = '-'
000902        AND WS-SAMPLE-VALUE (8:1) = '-'
000903        AND WS-SAMPLE-VALUE (1:4) IS NUMERIC
000904        AND WS-SAMPLE-VALUE (6:2) IS NUMERIC
000905        AND WS-SAMPLE-VALUE (9:2) IS NUMERIC
000906          SET WS-FORMAT-OK TO TRUE
000907     END-IF
000908     IF WS-FORMAT-BAD
000909          IF WS-SAMPLE-VALUE (3:1) = '/'
000910             AND WS-SAMPLE-VALUE (6:1) = '/'
000911             AND WS-SAMPLE-VALUE (1:2) IS NUMERIC
000912             AND WS-SAMPLE-VALUE (4:2) IS NUMERIC
000913             AND WS-SAMPLE-VALUE (7:4) IS NUMERIC
000914               SET WS-FORMAT-OK TO TRUE
000915          END-IF
000916     END-IF
000917     IF WS-FORMAT-OK
000918          ADD 1 TO WS-MATCH-CNT
000919     END-IF.
000920 241-TEST-ONE-DOB-VALUE-EXIT.
000921     EXIT.
000922******************************************************************
000923* 250-TEST-NATID-VALUES                                          *
000924*                                                                *
000925* A SAMPLE QUALIFIES WHEN IT IS SSN-SHAPED -- 3 DIGITS,          *
000926* OPTIONAL DASH, 2 DIGITS, OPTIONAL DASH, 4 DIGITS.  BOTH        *
000927* DASHES MUST BE PRESENT OR BOTH MUST BE OMITTED (9 PLAIN        *
000928* DIGITS OR 11 CHARACTERS WITH THE TWO DASHES).                  *
000929******************************************************************
000930 250-TEST-NATID-VALUES.
000931     MOVE ZERO TO WS-MATCH-CNT
000932     PERFORM 252-TEST-ONE-NATID-VALUE
000933         THRU 252-TEST-ONE-NATID-VALUE-EXIT
000934           VARYING WS-SIX FROM 1 BY 1
000935           UNTIL WS-SIX > LK-SAMPLE-COUNT.
000936     IF WS-MATCH-CNT >= 3
000937          MOVE 'national_id' TO WS-VALUE-TAG
000938     END-IF.
000939 250-TEST-NATID-VALUES-EXIT.
000940     EXIT.
000941******************************************************************
000942* 252-TEST-ONE-NATID-VALUE                                       *
000943******************************************************************
000944 252-TEST-ONE-NATID-VALUE.
000945     MOVE LK-SAMPLE-ENTRY (WS-SIX) TO WS-SAMPLE-VALUE
000946     PERFORM 251-CHECK-ONE-NATID
000947         THRU 251-CHECK-ONE-NATID-EXIT
000948     IF WS-FORMAT-OK
000949          ADD 1 TO WS-MATCH-CNT
000950     END-IF.
000951 252-TEST-ONE-NATID-VALUE-EXIT.
000952     EXIT.
000953******************************************************************
000954* 251-CHECK-ONE-NATID                                            *
000955*                                                                *
000956* LENGTH (COUNT OF NON-BLANK CHARACTERS) PICKS THE SHAPE         *
000957* MASK -- 9 FOR PLAIN DIGITS, 11 FOR THE DASHED FORM --          *
000958* THEN 254 WALKS THE MASK CHARACTER BY CHARACTER.                *
000959******************************************************************
000960 251-CHECK-ONE-NATID.
000961     SET WS-FORMAT-BAD TO TRUE
000962     MOVE ZERO TO WS-SAMPLE-LEN
000963     IF WS-SAMPLE-VALUE = SPACES
000964          GO TO 251-CHECK-ONE-NATID-EXIT
000965     END-IF
000966     PERFORM 253-CHECK-ONE-NATID-CHAR
000967         THRU 253-CHECK-ONE-NATID-CHAR-EXIT
000968           VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 40.
000969     EVALUATE WS-SAMPLE-LEN
000970          WHEN 9
000971                MOVE WS-NATID-SHAPE-9 TO WS-NATID-SHAPE-PTR
000972                MOVE 9 TO WS-NATID-SHAPE-LEN
000973          WHEN 11
000974                MOVE WS-NATID-SHAPE-11 TO WS-NATID-SHAPE-PTR
000975                MOVE 11 TO WS-NATID-SHAPE-LEN
000976          WHEN OTHER
000977                GO TO 251-CHECK-ONE-NATID-EXIT
000978     END-EVALUATE
000979     SET WS-FORMAT-OK TO TRUE
000980     PERFORM 254-CHECK-NATID-SHAPE-CHAR
000981         THRU 254-CHECK-NATID-SHAPE-CHAR-EXIT
000982           VARYING WS-POS FROM 1 BY 1
000983           UNTIL WS-POS > WS-NATID-SHAPE-LEN.
000984 251-CHECK-ONE-NATID-EXIT.
000985     EXIT.
000986******************************************************************
000987* 253-CHECK-ONE-NATID-CHAR                                       *
000988*                                                                *
000989* COUNTS NON-BLANK CHARACTERS; ANY CHARACTER OTHER THAN A        *
000990* DIGIT, A DASH OR A TRAILING BLANK DISQUALIFIES THE VALUE       *
000991* OUTRIGHT.                                                      *
000992******************************************************************
000993 253-CHECK-ONE-NATID-CHAR.
000994     IF WS-SAMPLE-CHARS (WS-POS) NOT = SPACE
000995          ADD 1 TO WS-SAMPLE-LEN
000996          IF WS-SAMPLE-CHARS (WS-POS) NOT = '-'
000997                IF WS-SAMPLE-CHARS (WS-POS) < '0'
000998                   OR WS-SAMPLE-CHARS (WS-POS) > '9'
000999                      SET WS-FORMAT-BAD TO TRUE
001000                      MOVE 41 TO WS-POS
001001                END-IF
001002          END-IF
001003     END-IF.
001004 253-CHECK-ONE-NATID-CHAR-EXIT.
001005     EXIT.
001006******************************************************************
001007* 254-CHECK-NATID-SHAPE-CHAR                                     *
001008*                                                                *
001009* 'D' IN THE SHAPE MASK REQUIRES A DIGIT AT THAT POSITION;       *
001010* ANY OTHER MASK CHARACTER REQUIRES AN EXACT MATCH (THE          *
001011* DASH).                                                         *
001012******************************************************************
001013 254-CHECK-NATID-SHAPE-CHAR.
001014     IF WS-NATID-SHAPE-CHARS (WS-POS) = 'D'
001015          IF WS-SAMPLE-CHARS (WS-POS) < '0'
001016             OR WS-SAMPLE-CHARS (WS-POS) > '9'
001017                SET WS-FORMAT-BAD TO TRUE
001018                MOVE 99 TO WS-POS
001019          END-IF
001020     ELSE
001021          IF WS-SAMPLE-CHARS (WS-POS) NOT =
001022                WS-NATID-SHAPE-CHARS (WS-POS)
001023                SET WS-FORMAT-BAD TO TRUE
001024                MOVE 99 TO WS-POS
001025          END-IF
001026     END-IF.
001027 254-CHECK-NATID-SHAPE-CHAR-EXIT.
001028     EXIT.
001029******************************************************************
001030* 300-APPLY-HEURISTIC                                            *
001031*                                                                *
001032* WHEN NO NAME OR VALUE RULE FIRED, A TEXT COLUMN IS STILL       *
001033* TAGGED 'name' IF AT LEAST 5 OF ITS FIRST 20 (OR FEWER)         *
001034* SAMPLES CONTAIN AN EMBEDDED SPACE, SUGGESTING FREE-FORM        *
001035* PERSON NAMES.  THE FLAG IS KEPT SEPARATE FROM WS-NAME-TAG      *
001036* SO 420-APPEND-REASONS CAN TELL A HEURISTIC HIT FROM A          *
001037* NAME-PATTERN HIT.                                              *
001038******************************************************************
001039 300-APPLY-HEURISTIC.
001040     MOVE ZERO TO WS-SPACE-CNT
001041     MOVE 'N' TO WS-HEUR-MATCHED-SW
001042     IF LK-SAMPLE-COUNT > 20
001043          MOVE 20 TO WS-SAMPLE-LIMIT
001044     ELSE
001045          MOVE LK-SAMPLE-COUNT TO WS-SAMPLE-LIMIT
001046     END-IF
001047     IF WS-SAMPLE-LIMIT = ZERO
001048          GO TO 300-APPLY-HEURISTIC-EXIT
001049     END-IF
001050     PERFORM 305-CHECK-ONE-SAMPLE-SPACE
001051         THRU 305-CHECK-ONE-SAMPLE-SPACE-EXIT
001052           VARYING WS-SIX FROM 1 BY 1
001053           UNTIL WS-SIX > WS-SAMPLE-LIMIT.
001054     IF WS-SPACE-CNT >= 5
001055          SET WS-HEUR-MATCHED TO TRUE
001056     END-IF.
001057 300-APPLY-HEURISTIC-EXIT.
001058     EXIT.
001059******************************************************************
001060* 305-CHECK-ONE-SAMPLE-SPACE                                     *
001061******************************************************************
001062 305-CHECK-ONE-SAMPLE-SPACE.
001063     MOVE LK-SAMPLE-ENTRY (WS-SIX) TO WS-SAMPLE-VALUE
001064     IF WS-SAMPLE-VALUE NOT = SPACES
001065          MOVE ZERO TO WS-MATCH-CNT
001066          INSPECT WS-SAMPLE-VALUE TALLYING WS-MATCH-CNT
001067             FOR ALL ' '
001068          IF WS-MATCH-CNT > 0
001069               ADD 1 TO WS-SPACE-CNT
001070          END-IF
001071     END-IF.
001072 305-CHECK-ONE-SAMPLE-SPACE-EXIT.
001073     EXIT.
001074******************************************************************
001075* 400-BUILD-RESULT                                               *
001076*                                                                *
001077* COLLAPSES WS-NAME-TAG / WS-VALUE-TAG / THE HEURISTIC           *
001078* RESULT INTO THE SIX CANONICAL SWITCHES, THEN BUILDS THE        *
001079* SORTED COMMA-JOINED TAG LIST AND THE REASON STRING IN          *
001080* DETECTION ORDER.                                               *
001081******************************************************************
001082 400-BUILD-RESULT.
001083     IF WS-NAME-TAG = 'dob'
001084          SET WS-TAG-DOB TO TRUE
001085     END-IF
001086     IF WS-NAME-TAG = 'email'
001087          SET WS-TAG-EMAIL TO TRUE
001088     END-IF
001089     IF WS-NAME-TAG = 'ip'
001090          SET WS-TAG-IP TO TRUE
001091     END-IF
001092     IF WS-NAME-TAG = 'name'
001093          SET WS-TAG-NAME TO TRUE
001094     END-IF
001095     IF WS-NAME-TAG = 'national_id'
001096          SET WS-TAG-NATID TO TRUE
001097     END-IF
001098     IF WS-NAME-TAG = 'phone'
001099          SET WS-TAG-PHONE TO TRUE
001100     END-IF
001101     IF WS-VALUE-TAG = 'dob'
001102          SET WS-TAG-DOB TO TRUE
001103     END-IF
001104     IF WS-VALUE-TAG = 'email'
001105          SET WS-TAG-EMAIL TO TRUE
001106     END-IF
001107     IF WS-VALUE-TAG = 'ip'
001108          SET WS-TAG-IP TO TRUE
001109     END-IF
001110     IF WS-VALUE-TAG = 'national_id'
001111          SET WS-TAG-NATID TO TRUE
001112     END-IF
001113     IF WS-VALUE-TAG = 'phone'
001114          SET WS-TAG-PHONE TO TRUE
001115     END-IF
001116     IF WS-HEUR-MATCHED
001117          SET WS-TAG-NAME TO TRUE
001118     END-IF
001119     MOVE WS-VALUE-TAG TO WS-ORIG-VALUE-TAG.
001120     PERFORM 410-APPEND-TAGS THRU 410-APPEND-TAGS-EXIT
001121     PERFORM 420-APPEND-REASONS THRU 420-APPEND-REASONS-EXIT.
001122 400-BUILD-RESULT-EXIT.
001123     EXIT.
001124******************************************************************
001125* 410-APPEND-TAGS                                                *
001126*                                                                *
001127* CANONICAL ALPHABETICAL ORDER: DOB, EMAIL, IP, NAME,            *
001128* NATIONAL_ID, PHONE.  WS-VALUE-TAG IS REUSED BELOW AS           *
001129* SCRATCH SPACE TO CARRY EACH CANONICAL TAG INTO                 *
001130* 415-APPEND-ONE-TAG -- ITS TRUE VALUE-RULE CONTENTS WERE        *
001131* ALREADY SAVED OFF TO WS-ORIG-VALUE-TAG IN 400-BUILD-           *
001132* RESULT BEFORE THIS PARAGRAPH WAS ENTERED.                      *
001133******************************************************************
001134 410-APPEND-TAGS.
001135     MOVE SPACES TO WS-TAGS-BUILD
001136     IF WS-TAG-DOB
001137          MOVE 'dob' TO WS-VALUE-TAG
001138          PERFORM 415-APPEND-ONE-TAG
001139              THRU 415-APPEND-ONE-TAG-EXIT
001140     END-IF
001141     IF WS-TAG-EMAIL
001142          MOVE 'email' TO WS-VALUE-TAG
001143          PERFORM 415-APPEND-ONE-TAG
001144              THRU 415-APPEND-ONE-TAG-EXIT
001145     END-IF
001146     IF WS-TAG-IP
001147          MOVE 'ip' TO WS-VALUE-TAG
001148          PERFORM 415-APPEND-ONE-TAG
001149              THRU 415-APPEND-ONE-TAG-EXIT
001150     END-IF
001151     IF WS-TAG-NAME
001152          MOVE 'name' TO WS-VALUE-TAG
001153          PERFORM 415-APPEND-ONE-TAG
001154              THRU 415-APPEND-ONE-TAG-EXIT
001155     END-IF
001156     IF WS-TAG-NATID
001157          MOVE 'national_id' TO WS-VALUE-TAG
001158          PERFORM 415-APPEND-ONE-TAG
001159              THRU 415-APPEND-ONE-TAG-EXIT
001160     END-IF
001161     IF WS-TAG-PHONE
001162          MOVE 'phone' TO WS-VALUE-TAG
001163          PERFORM 415-APPEND-ONE-TAG
001164              THRU 415-APPEND-ONE-TAG-EXIT
001165     END-IF
001166     MOVE WS-TAGS-BUILD TO LK-RESULT-TAGS.
001167 410-APPEND-TAGS-EXIT.
001168     EXIT.
001169******************************************************************
001170* 415-APPEND-ONE-TAG                                             *
001171*                                                                *
001172* APPENDS WS-VALUE-TAG TO WS-TAGS-BUILD, COMMA-SEPARATED.        *
001173******************************************************************
001174 415-APPEND-ONE-TAG.
001175     IF WS-TAGS-BUILD NOT = SPACES
001176          MOVE ZERO TO WS-START-POS
001177          PERFORM 416-FIND-TAG-BREAK-POINT
001178              THRU 416-FIND-TAG-BREAK-POINT-EXIT
001179                VARYING WS-POS FROM 1 BY 1
001180                UNTIL WS-POS > 40 OR WS-START-POS NOT = ZERO
001181     ELSE
001182          MOVE ZERO TO WS-START-POS
001183     END-IF.
001184 415-APPEND-TAG-TEXT.
001185     MOVE WS-VALUE-TAG TO WS-TAGS-BUILD (WS-START-POS + 1: 11).
001186 415-APPEND-ONE-TAG-EXIT.
001187     EXIT.
001188******************************************************************
001189* 416-FIND-TAG-BREAK-POINT                                       *
001190*   LOCATES THE FIRST TRAILING BLANK IN WS-TAGS-BUILD AND DROPS   *
001191*   A COMMA THERE SO THE NEXT TAG CAN BE APPENDED AFTER IT.       *
001192******************************************************************
001193 416-FIND-TAG-BREAK-POINT.
001194     IF WS-TAGS-BUILD-CHARS (WS-POS) = SPACE
001195               MOVE WS-POS TO WS-START-POS
001196               MOVE ',' TO WS-TAGS-BUILD-CHARS (WS-POS)
001197     END-IF.
001198 416-FIND-TAG-BREAK-POINT-EXIT.
001199     EXIT.
001200******************************************************************
001201* 420-APPEND-REASONS                                             *
001202*                                                                *
001203* BUILDS THE REGISTRY REASON CODE, COMMA-SEPARATED, IN           *
001204* DETECTION ORDER -- NAME:<TAG>, VALUE:<TAG>,                    *
001205* HEURISTIC:NAME_WITH_SPACES.  A NAME-RULE HIT AND A             *
001206* VALUE-RULE HIT ARE NOT MUTUALLY EXCLUSIVE -- BOTH CODES        *
001207* ARE CARRIED WHEN BOTH RULES FIRED.  USES WS-ORIG-VALUE-        *
001208* TAG, NOT WS-VALUE-TAG, SINCE 410-APPEND-TAGS ABOVE HAS         *
001209* ALREADY OVERWRITTEN WS-VALUE-TAG FOR ITS OWN SCRATCH           *
001210* USE BY THE TIME THIS PARAGRAPH RUNS.                           *
001211******************************************************************
001212 420-APPEND-REASONS.
001213     MOVE SPACES TO WS-REASON-BUILD
001214     MOVE 1 TO WS-REASON-POS
001215     IF WS-NAME-TAG NOT = SPACES
001216          STRING 'name:' DELIMITED BY SIZE
001217                 WS-NAME-TAG DELIMITED BY SPACE
001218             INTO WS-REASON-BUILD
001219             WITH POINTER WS-REASON-POS
001220     END-IF
001221     IF WS-ORIG-VALUE-TAG NOT = SPACES
001222          IF WS-REASON-POS > 1
001223               STRING ',' DELIMITED BY SIZE
001224                  INTO WS-REASON-BUILD
001225                  WITH POINTER WS-REASON-POS
001226          END-IF
001227          STRING 'value:' DELIMITED BY SIZE
001228                 WS-ORIG-VALUE-TAG DELIMITED BY SPACE
001229             INTO WS-REASON-BUILD
001230             WITH POINTER WS-REASON-POS
001231     END-IF
001232     IF WS-HEUR-MATCHED
001233          IF WS-REASON-POS > 1
001234               STRING ',' DELIMITED BY SIZE
001235                  INTO WS-REASON-BUILD
001236                  WITH POINTER WS-REASON-POS
001237          END-IF
001238          STRING 'heuristic:name_with_spaces' DELIMITED BY SIZE
001239             INTO WS-REASON-BUILD
001240             WITH POINTER WS-REASON-POS
001241     END-IF
001242     MOVE WS-REASON-BUILD TO LK-RESULT-REASON.
001243 420-APPEND-REASONS-EXIT.
001244     EXIT.
