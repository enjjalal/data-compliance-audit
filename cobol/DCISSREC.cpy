000100******************************************************************
000101* DCISSREC  -  COMPLIANCE-ISSUE RECORD LAYOUT                    *
000102*                                                                *
000103* Written by DCALIN for every EXPORT of a sensitive table.       *
000104*                                                                *
000105* 1994-06-23 BDC  DCA-1008  INITIAL RELEASE                      *
000106* 2001-11-27 RLM  DCA-1165  ADDED LINEAGE-ID SO AN ISSUE ROW CAN *
000107*                           BE TRACED BACK TO THE EXPORT JOB     *
000108*                           THAT RAISED IT                       *
000109* 2006-06-08 SGP  DCA-1258  ADDED REVIEW-STATUS, REVIEWED-BY AND *
000110*                           REVIEWED-DATE FOR THE COMPLIANCE     *
000111*                           SIGN-OFF QUEUE                       *
000112******************************************************************
000113 01  DC-ISSUE-RECORD.
000114     05  DCI-TIMESTAMP           PIC X(19).
000115     05  DCI-USER-ID             PIC X(25).
000116     05  DCI-USER-ROLE           PIC X(15).
000117     05  DCI-TABLE-NAME          PIC X(20).
000118     05  DCI-ISSUE-TEXT          PIC X(70).
000119     05  DCI-SEVERITY            PIC X(06).
000120     05  DCI-LINEAGE-ID          PIC 9(08) COMP-3.
000121     05  DCI-REVIEW-STATUS       PIC X(01).
000122         88  DCI-REVIEW-PENDING      VALUE 'P'.
000123         88  DCI-REVIEW-CLOSED       VALUE 'C'.
000124     05  DCI-REVIEWED-BY         PIC X(15).
000125     05  DCI-REVIEWED-DATE       PIC 9(08).
000126     05  FILLER                  PIC X(10).
