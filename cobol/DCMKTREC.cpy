000100******************************************************************
000101* DCMKTREC  -  MARKETING_EMAILS TABLE RECORD LAYOUT              *
000102*                                                                *
000103* ONE ROW PER SUBSCRIBER ON THE MARKETING_EMAILS EXTRACT.        *
000104* CAMPAIGN-ID, SEND-COUNT AND THE CONSENT INDICATOR WERE ADDED   *
000105* WHEN MARKETING STARTED FEEDING US THEIR FULL NIGHTLY UNLOAD    *
000106* INSTEAD OF JUST THE SUBSCRIBER LIST.                          *
000107*                                                                *
000108* 1994-06-02 BDC  DCA-1001  INITIAL RELEASE                      *
000109* 2000-09-18 TJK  DCA-1124  ADDED CAMPAIGN-ID AND SEND-COUNT     *
000110* 2004-05-27 SGP  DCA-1237  ADDED CONSENT-FLAG AND SOURCE-       *
000111*                           CHANNEL PER LEGAL'S OPT-IN REVIEW    *
000112******************************************************************
000113 01  DC-MARKETING-RECORD.
000114     05  DCM-EMAIL               PIC X(40).
000115     05  DCM-OPEN-RATE           PIC 9V99.
000116     05  DCM-UNSUBSCRIBE-DATE    PIC X(10).
000117     05  DCM-CAMPAIGN-ID         PIC X(10).
000118     05  DCM-SEND-COUNT          PIC 9(05) COMP-3.
000119     05  DCM-SOURCE-CHANNEL      PIC X(08).
000120     05  DCM-CONSENT-FLAG        PIC X(01).
000121         88  DCM-CONSENT-GIVEN       VALUE 'Y'.
000122         88  DCM-CONSENT-WITHDRAWN   VALUE 'N'.
000123     05  FILLER                  PIC X(10).
