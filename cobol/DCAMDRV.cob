000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCAMDRV.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 06/23/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCAMDRV  -  PII MASKING BATCH DRIVER                           *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   READS THE USERS AND TRANSACTIONS TABLE FILES RECORD BY       *
000112*   RECORD.  FOR EACH PII-BEARING COLUMN (FULL-NAME, EMAIL AND   *
000113*   PHONE-NUMBER IN USERS; IP-ADDRESS IN TRANSACTIONS), CALLS    *
000114*   THE MASKING ELEMENT (DCAMASK) AND WRITES THE MASKED RECORD   *
000115*   TO THE CORRESPONDING OUTPUT FILE.  RECORD WIDTH IS UNCHANGED *
000116*   BY MASKING SO BOTH TABLES REUSE THEIR INPUT RECORD LAYOUT.   *
000117*                                                                *
000118* ENTRY PARAMETERS..                                             *
000119*   NONE.                                                        *
000120*                                                                *
000121* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000122*      DCAMASK  ---- FORMAT-PRESERVING PII MASKING ELEMENT       *
000123******************************************************************
000124*   1994-06-23 BDC  DCA-1014  INITIAL RELEASE                     DCA1014 
000125*   1999-01-08 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000126*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000127*   2000-07-11 RLM  DCA-1115  ADDED CALL TO DCAMASK FOR THE       DCA1115 
000128*                             TRANSACTIONS IP-ADDRESS COLUMN -    DCA1115 
000129*                             FORMERLY ONLY USERS WAS MASKED      DCA1115 
000130*   2002-05-29 TJK  DCA-1170  FIXED RECORD COUNT DISPLAYED AT     DCA1170 
000131*                             END OF RUN - WAS COUNTING USERS     DCA1170 
000132*                             RECORDS TWICE                       DCA1170 
000133*   2004-12-06 SGP  DCA-1216  MASKED RECORD NOW WRITTEN EVEN WHEN DCA1216 
000134*                             EVERY PII COLUMN ON IT IS BLANK     DCA1216 
000135*   2007-03-21 DWF  DCA-1263  ADDED STEP-START/STEP-END CONSOLE   DCA1263 
000136*                             MESSAGES TO MATCH THE OTHER DRIVER  DCA1263 
000137*                             ELEMENTS IN THE PIPELINE            DCA1263
000138*   2007-09-14 DWF  DCA-1271  WIDENED THE MASKED-USERS AND        DCA1271
000139*                             MASKED-TXN OUTPUT AREAS TO TRACK    DCA1271
000140*                             THE GROWN DCUSRREC/DCTXNREC LAYOUTS DCA1271
000141******************************************************************
000142 EJECT
000143 ENVIRONMENT DIVISION.
000144 CONFIGURATION SECTION.
000145 SPECIAL-NAMES.
000146     C01 IS TOP-OF-FORM.
000147 INPUT-OUTPUT SECTION.
000148 FILE-CONTROL.
000149     SELECT DC-USERS-FILE ASSIGN TO DCAUSRIN.
000150     SELECT DC-MASKED-USERS-FILE ASSIGN TO DCAMUSOT.
000151     SELECT DC-TRANSACTIONS-FILE ASSIGN TO DCATXNIN.
000152     SELECT DC-MASKED-TXN-FILE ASSIGN TO DCAMTXOT.
000153 DATA DIVISION.
000154 FILE SECTION.
000155 FD  DC-USERS-FILE
000156     RECORDING MODE IS F
000157     BLOCK CONTAINS 0 RECORDS.
000158 COPY DCUSRREC.
000159 FD  DC-MASKED-USERS-FILE
000160     RECORDING MODE IS F
000161     BLOCK CONTAINS 0 RECORDS.
000162 01  DC-MASKED-USERS-RECORD        PIC X(140).
000163 FD  DC-TRANSACTIONS-FILE
000164     RECORDING MODE IS F
000165     BLOCK CONTAINS 0 RECORDS.
000166 COPY DCTXNREC.
000167 FD  DC-MASKED-TXN-FILE
000168     RECORDING MODE IS F
000169     BLOCK CONTAINS 0 RECORDS.
000170 01  DC-MASKED-TXN-RECORD          PIC X(69).
000171 EJECT
000172 WORKING-STORAGE SECTION.
000173 01  FILLER                      PIC X(32)
000174     VALUE 'DCAMDRV WORKING STORAGE BEGINS'.
000175******************************************************************
000176* WS-0100  -  CONTROL SWITCHES AND COUNTERS                      *
000177******************************************************************
000178 01  WS-CONTROL-WORK-AREA.
000179     05  WS-USR-EOF-SW          PIC X(01).
000180         88  WS-USR-EOF                 VALUE 'Y'.
000181     05  WS-TXN-EOF-SW          PIC X(01).
000182         88  WS-TXN-EOF                 VALUE 'Y'.
000183     05  WS-USR-OUT-COUNT       PIC 9(07) COMP-3 VALUE ZERO.
000184     05  FILLER REDEFINES WS-USR-OUT-COUNT.
000185         10  FILLER                 PIC X(02).
000186         10  WS-USR-OUT-COUNT-X     PIC X(02).
000187     05  WS-TXN-OUT-COUNT       PIC 9(07) COMP-3 VALUE ZERO.
000188     05  FILLER REDEFINES WS-TXN-OUT-COUNT.
000189         10  FILLER                 PIC X(02).
000190         10  WS-TXN-OUT-COUNT-X     PIC X(02).
000191     05  FILLER                 PIC X(03).
000192******************************************************************
000193* WS-0200  -  DCAMASK CALL ARGUMENT AREA                         *
000194******************************************************************
000195 01  WS-CALL-ARGUMENT-AREA.
000196     05  WS-CALL-MASK-TYPE      PIC X(10).
000197     05  WS-CALL-MASK-VALUE     PIC X(40).
000198     05  WS-CALL-MASK-VALUE-CHARS REDEFINES
000199             WS-CALL-MASK-VALUE     PIC X(01) OCCURS 40 TIMES.
000200 EJECT
000201 PROCEDURE DIVISION.
000202******************************************************************
000203* 000-MAINLINE                                                   *
000204******************************************************************
000205 000-MAINLINE.
000206     PERFORM 100-INITIALIZE
000207         THRU 100-INITIALIZE-EXIT.
000208     PERFORM 200-MASK-USERS-TABLE
000209         THRU 200-MASK-USERS-TABLE-EXIT.
000210     PERFORM 300-MASK-TRANSACTIONS-TABLE
000211         THRU 300-MASK-TRANSACTIONS-TABLE-EXIT.
000212     PERFORM 900-TERMINATE
000213         THRU 900-TERMINATE-EXIT.
000214     STOP RUN.
000215******************************************************************
000216* 100-INITIALIZE                                                 *
000217******************************************************************
000218 100-INITIALIZE.
000219     MOVE 'N' TO WS-USR-EOF-SW
000220                       WS-TXN-EOF-SW.
000221     MOVE ZERO TO WS-USR-OUT-COUNT.
000222     MOVE ZERO TO WS-TXN-OUT-COUNT.
000223     OPEN INPUT  DC-USERS-FILE
000224                     DC-TRANSACTIONS-FILE.
000225     OPEN OUTPUT DC-MASKED-USERS-FILE
000226                     DC-MASKED-TXN-FILE.
000227 100-INITIALIZE-EXIT.
000228     EXIT.
000229******************************************************************
000230* 900-TERMINATE                                                  *
000231******************************************************************
000232 900-TERMINATE.
000233     CLOSE DC-USERS-FILE
000234             DC-TRANSACTIONS-FILE
000235             DC-MASKED-USERS-FILE
000236             DC-MASKED-TXN-FILE.
000237     DISPLAY 'DCAMDRV - MASKED USERS ROWS WRITTEN - '
000238                                       WS-USR-OUT-COUNT.
000239     DISPLAY 'DCAMDRV - MASKED TRANSACTIONS ROWS WRITTEN - '
000240                                       WS-TXN-OUT-COUNT.
000241 900-TERMINATE-EXIT.
000242     EXIT.
000243******************************************************************
000244* 200-MASK-USERS-TABLE                                           *
000245* READS ONE USERS ROW AND MASKS FULL-NAME, EMAIL AND             *
000246* PHONE-NUMBER IN PLACE BEFORE WRITING THE MASKED RECORD.        *
000247******************************************************************
000248 200-MASK-USERS-TABLE.
000249     PERFORM 20010-READ-LOOP
000250         THRU 20010-READ-LOOP-EXIT
000251         UNTIL WS-USR-EOF.
000252 200-MASK-USERS-TABLE-EXIT.
000253     EXIT.
000254 20010-READ-LOOP.
000255     READ DC-USERS-FILE
000256                     AT END
000257                                   SET WS-USR-EOF TO TRUE
000258                     NOT AT END
000259                                   PERFORM 20020-MASK-ONE-USER-ROW
000260                              THRU 20020-MASK-ONE-USER-ROW-EXIT
000261     END-READ.
000262 20010-READ-LOOP-EXIT.
000263     EXIT.
000264 20020-MASK-ONE-USER-ROW.
000265     MOVE 'NAME' TO WS-CALL-MASK-TYPE.
000266     MOVE DCU-FULL-NAME TO WS-CALL-MASK-VALUE.
000267     CALL 'DCAMASK' USING WS-CALL-MASK-TYPE
000268                               WS-CALL-MASK-VALUE.
000269     MOVE WS-CALL-MASK-VALUE (1:30) TO DCU-FULL-NAME.
000270     MOVE 'EMAIL' TO WS-CALL-MASK-TYPE.
000271     MOVE DCU-EMAIL TO WS-CALL-MASK-VALUE.
000272     CALL 'DCAMASK' USING WS-CALL-MASK-TYPE
000273                               WS-CALL-MASK-VALUE.
000274     MOVE WS-CALL-MASK-VALUE (1:40) TO DCU-EMAIL.
000275     MOVE 'PHONE' TO WS-CALL-MASK-TYPE.
000276     MOVE DCU-PHONE-NUMBER TO WS-CALL-MASK-VALUE.
000277     CALL 'DCAMASK' USING WS-CALL-MASK-TYPE
000278                               WS-CALL-MASK-VALUE.
000279     MOVE WS-CALL-MASK-VALUE (1:20) TO DCU-PHONE-NUMBER.
000280     MOVE DC-USERS-RECORD TO DC-MASKED-USERS-RECORD.
000281     WRITE DC-MASKED-USERS-RECORD.
000282     ADD 1 TO WS-USR-OUT-COUNT.
000283 20020-MASK-ONE-USER-ROW-EXIT.
000284     EXIT.
000285******************************************************************
000286* 300-MASK-TRANSACTIONS-TABLE                                    *
000287* READS ONE TRANSACTIONS ROW AND MASKS IP-ADDRESS IN PLACE       *
000288* BEFORE WRITING THE MASKED RECORD.                              *
000289******************************************************************
000290 300-MASK-TRANSACTIONS-TABLE.
000291     PERFORM 30010-READ-LOOP
000292         THRU 30010-READ-LOOP-EXIT
000293         UNTIL WS-TXN-EOF.
000294 300-MASK-TRANSACTIONS-TABLE-EXIT.
000295     EXIT.
000296 30010-READ-LOOP.
000297     READ DC-TRANSACTIONS-FILE
000298                     AT END
000299                                   SET WS-TXN-EOF TO TRUE
000300                     NOT AT END
000301                                   PERFORM 30020-MASK-ONE-TXN-ROW
000302                              THRU 30020-MASK-ONE-TXN-ROW-EXIT
000303     END-READ.
000304 30010-READ-LOOP-EXIT.
000305     EXIT.
000306 30020-MASK-ONE-TXN-ROW.
000307     MOVE 'IP' TO WS-CALL-MASK-TYPE.
000308     MOVE DCT-IP-ADDRESS TO WS-CALL-MASK-VALUE.
000309     CALL 'DCAMASK' USING WS-CALL-MASK-TYPE
000310                               WS-CALL-MASK-VALUE.
000311     MOVE WS-CALL-MASK-VALUE (1:15) TO DCT-IP-ADDRESS.
000312     MOVE DC-TRANSACTIONS-RECORD TO DC-MASKED-TXN-RECORD.
000313     WRITE DC-MASKED-TXN-RECORD.
000314     ADD 1 TO WS-TXN-OUT-COUNT.
000315 30020-MASK-ONE-TXN-ROW-EXIT.
000316     EXIT.
