000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCAACC.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 06/28/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCAACC  -  ACCESS LOG ANALYZER AND REPORT ELEMENT              *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   READS THE ACCESS-LOG FILE ONE PASS AND ACCUMULATES PER-USER, *
000112*   PER-TABLE, PER-ACTION, PER-LEVEL AND PER-ROLE TOTALS IN      *
000113*   WORKING STORAGE.  PRINTS THE ACCESS-ANALYSIS REPORT - BASIC  *
000114*   STATISTICS, USER ACTIVITY, TABLE ACCESS, ACTION COUNTS,      *
000115*   COMPLIANCE BREAKDOWN, ROLE PATTERNS, EXPORT ACTIVITY AND A   *
000116*   RECOMMENDATIONS SECTION.                                     *
000117*                                                                *
000118* ENTRY PARAMETERS..                                             *
000119*   NONE.                                                        *
000120*                                                                *
000121* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000122*      NONE                                                      *
000123******************************************************************
000124*   1994-06-28 BDC  DCA-1008  INITIAL RELEASE                     DCA1008 
000125*   1994-10-19 BDC  DCA-1012  RAISED PER-USER TABLE/ACTION LISTS  DCA1012 
000126*                             FROM 10/4 TO 20/6 ENTRIES           DCA1012 
000127*   1999-01-14 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000128*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000129*   2000-03-14 RLM  DCA-1103  ADDED COMPLIANCE-LEVEL TOTALS TO THEDCA1103 
000130*                             BASIC STATISTICS SECTION - AUDIT    DCA1103 
000131*                             WANTED THEM ON THE SAME PAGE        DCA1103 
000132*   2001-09-05 TJK  DCA-1158  FIXED ROLE-PATTERN COUNTS DOUBLING  DCA1158 
000133*                             WHEN A USER HELD MORE THAN ONE ROLE DCA1158 
000134*   2003-11-20 SGP  DCA-1204  REVIEWED PER-USER TABLE/ACTION LIST DCA1204 
000135*                             CAPACITY - CURRENT 20/6 LIMITS HELD DCA1204 
000136*                             SUFFICIENT, NO CHANGE MADE          DCA1204 
000137*   2005-06-02 DWF  DCA-1251  ADDED EXPORT-ACTIVITY BREAKOUT BY   DCA1251 
000138*                             DESTINATION FOR THE QTRLY SOX REVIEWDCA1251 
000139******************************************************************
000140 EJECT
000141 ENVIRONMENT DIVISION.
000142 CONFIGURATION SECTION.
000143 SPECIAL-NAMES.
000144     C01 IS TOP-OF-FORM.
000145 INPUT-OUTPUT SECTION.
000146 FILE-CONTROL.
000147     SELECT DC-ACCESS-LOG-FILE ASSIGN TO DCAACCIN.
000148     SELECT DC-REPORT-FILE ASSIGN TO DCAANLOT.
000149 DATA DIVISION.
000150 FILE SECTION.
000151 FD  DC-ACCESS-LOG-FILE
000152     RECORDING MODE IS F
000153     BLOCK CONTAINS 0 RECORDS.
000154 COPY DCACCREC.
000155 FD  DC-REPORT-FILE
000156     RECORDING MODE IS F
000157     BLOCK CONTAINS 0 RECORDS.
000158 01  DC-REPORT-RECORD              PIC X(132).
000159 EJECT
000160 WORKING-STORAGE SECTION.
000161 01  FILLER                      PIC X(32)
000162     VALUE 'DCAACC WORKING STORAGE BEGINS'.
000163 COPY DCCNTWRK.
000164******************************************************************
000165* WS-0100  -  CONTROL SWITCHES, COUNTERS AND SCAN SUBSCRIPTS     *
000166******************************************************************
000167 01  WS-CONTROL-WORK-AREA.
000168     05  WS-ACC-EOF-SW          PIC X(01).
000169         88  WS-ACC-EOF                 VALUE 'Y'.
000170     05  WS-FOUND-SW            PIC X(01).
000171         88  WS-FOUND                   VALUE 'Y'.
000172     05  WS-REC-COUNT           PIC 9(07) COMP-3 VALUE ZERO.
000173     05  FILLER REDEFINES WS-REC-COUNT.
000174         10  FILLER                     PIC X(02).
000175         10  WS-REC-COUNT-X             PIC X(02).
000176     05  WS-USER-COUNT          PIC 9(03) COMP   VALUE ZERO.
000177     05  WS-TABLE-COUNT         PIC 9(02) COMP   VALUE ZERO.
000178     05  WS-EXPORT-TOTAL        PIC 9(07) COMP-3 VALUE ZERO.
000179     05  WS-NONSTD-COUNT        PIC 9(07) COMP-3 VALUE ZERO.
000180     05  WS-REVIEW-COUNT        PIC 9(02) COMP   VALUE ZERO.
000181     05  WS-SENSEXP-COUNT       PIC 9(02) COMP   VALUE ZERO.
000182     05  WS-CUR-UX              PIC 9(03) COMP.
000183     05  WS-CUR-TX              PIC 9(02) COMP.
000184     05  WS-ACTION-IX           PIC 9(02) COMP.
000185     05  WS-ROLE-IX             PIC 9(02) COMP.
000186     05  WS-LEVEL-IX            PIC 9(02) COMP.
000187     05  WS-UIX                 PIC 9(03) COMP.
000188     05  WS-UJX                 PIC 9(03) COMP.
000189     05  WS-UJX-START           PIC 9(03) COMP.
000190     05  WS-MAXIX               PIC 9(03) COMP.
000191     05  WS-TIX                 PIC 9(02) COMP.
000192     05  WS-TJX                 PIC 9(02) COMP.
000193     05  WS-TJX-START           PIC 9(02) COMP.
000194     05  WS-AIX                 PIC 9(02) COMP.
000195     05  WS-AJX                 PIC 9(02) COMP.
000196     05  WS-AJX-START           PIC 9(02) COMP.
000197     05  WS-ROX                 PIC 9(02) COMP.
000198     05  WS-RJX                 PIC 9(02) COMP.
000199     05  WS-RJX-START           PIC 9(02) COMP.
000200     05  WS-RUX                 PIC 9(02) COMP.
000201     05  WS-LVX                 PIC 9(02) COMP.
000202     05  FILLER                 PIC X(04).
000203******************************************************************
000204* WS-0150  -  FIXED ACTION/ROLE/LEVEL CODE TABLES - LOADED FROM  *
000205*   LITERALS THE SAME WAY WS-CUM-DAYS IS LOADED IN DCATRK.  THE  *
000206*   DOMAINS ARE CLOSED (SPECCED ACTION/ROLE/LEVEL VALUES) SO NO  *
000207*   FIND-OR-ADD LOGIC IS NEEDED FOR THEM - JUST A DIRECT SCAN.   *
000208******************************************************************
000209 01  WS-CODE-TABLE-AREA.
000210     05  WS-ACTION-CODES-LITERAL PIC X(48) VALUE
000211         'SELECT  EXPORT  VIEW    ANALYZE BACKUP  RESTORE '.
000212     05  WS-ACTION-CODE-TABLE REDEFINES WS-ACTION-CODES-LITERAL.
000213         10  WS-ACTION-CODE             PIC X(08) OCCURS 6 TIMES.
000214     05  WS-ROLE-CODE-DEF-1     PIC X(15) VALUE 'data_analyst'.
000215     05  WS-ROLE-CODE-DEF-2     PIC X(15) VALUE 'data_scientist'.
000216     05  WS-ROLE-CODE-DEF-3     PIC X(15) VALUE 'marketing'.
000217     05  WS-ROLE-CODE-DEF-4     PIC X(15) VALUE 'compliance'.
000218     05  WS-ROLE-CODE-DEF-5     PIC X(15) VALUE 'data_engineer'.
000219     05  WS-ROLE-CODE-DEF-6     PIC X(15) VALUE 'management'.
000220     05  WS-ROLE-CODE-DEF-7     PIC X(15) VALUE 'audit'.
000221     05  WS-ROLE-CODE-DEF-8     PIC X(15) VALUE 'developer'.
000222     05  WS-ROLE-CODE-DEF-9     PIC X(15) VALUE 'administrator'.
000223     05  WS-ROLE-SEED-TABLE REDEFINES
000224             WS-ROLE-CODE-DEF-1.
000225         10  WS-ROLE-SEED-CODE          PIC X(15) OCCURS 9 TIMES.
000226     05  WS-LEVEL-CODE-DEF-1    PIC X(15) VALUE 'compliant'.
000227     05  WS-LEVEL-CODE-DEF-2    PIC X(15) VALUE 'review_required'.
000228     05  WS-LEVEL-CODE-DEF-3    PIC X(15) VALUE 'monitored'.
000229     05  WS-LEVEL-CODE-DEF-4    PIC X(15) VALUE 'standard'.
000230     05  WS-LEVEL-CODE-TABLE REDEFINES
000231             WS-LEVEL-CODE-DEF-1.
000232         10  WS-LEVEL-CODE              PIC X(15) OCCURS 4 TIMES.
000233******************************************************************
000234* WS-0160  -  PARALLEL COUNT ARRAYS FOR THE ACTION/LEVEL TABLES  *
000235******************************************************************
000236 01  WS-FIXED-TOTALS-AREA.
000237     05  WS-ACTTOT-COUNT        PIC 9(07) COMP-3 OCCURS 6 TIMES
000238             VALUE ZERO.
000239     05  WS-LEVEL-COUNT-N       PIC 9(07) COMP-3 OCCURS 4 TIMES
000240             VALUE ZERO.
000241******************************************************************
000242* WS-0165  -  ACTION SWAP AREA - SELECTION SORT OF THE 6 ACTION  *
000243*   SLOTS INTO DESCENDING COUNT ORDER FOR THE ACTION REPORT.     *
000244******************************************************************
000245 01  WS-ACT-SWAP-AREA.
000246     05  WS-ACT-SWAP-CODE       PIC X(08).
000247     05  WS-ACT-SWAP-COUNT      PIC 9(07) COMP-3.
000248******************************************************************
000249* WS-0170  -  PER-ROLE ACCUMULATOR TABLE - ONE ENTRY PER ROLE    *
000250*   CODE, BUNDLING ITS TOTALS AND ITS OWN DISTINCT TABLE/USER    *
000251*   FIND-OR-ADD LISTS SO THE WHOLE ENTRY CAN BE SWAPPED AS ONE   *
000252*   GROUP WHEN THE ROLE PATTERNS SECTION IS SORTED.              *
000253******************************************************************
000254 01  WS-ROLE-ENTRY-AREA.
000255     05  WS-ROLE-ENTRY OCCURS 9 TIMES.
000256         10  WS-ROLE-CODE           PIC X(15).
000257         10  WS-ROLE-ACCESS-COUNT   PIC 9(05) COMP-3 VALUE ZERO.
000258         10  WS-ROLE-TBL-COUNT      PIC 9(02) COMP   VALUE ZERO.
000259         10  WS-ROLE-USR-COUNT      PIC 9(02) COMP   VALUE ZERO.
000260         10  WS-ROLE-TBL-ENTRY      PIC X(20) OCCURS 20 TIMES.
000261         10  WS-ROLE-USR-ENTRY      PIC X(25) OCCURS 50 TIMES.
000262 01  WS-ROLE-SWAP-AREA.
000263     05  WS-RSWAP-CODE          PIC X(15).
000264     05  WS-RSWAP-ACCESS-COUNT  PIC 9(05) COMP-3.
000265     05  WS-RSWAP-TBL-COUNT     PIC 9(02) COMP.
000266     05  WS-RSWAP-USR-COUNT     PIC 9(02) COMP.
000267     05  WS-RSWAP-TBL-ENTRY     PIC X(20) OCCURS 20 TIMES.
000268     05  WS-RSWAP-USR-ENTRY     PIC X(25) OCCURS 50 TIMES.
000269******************************************************************
000270* WS-0200  -  PER-USER ACCUMULATOR TABLE - FIND-OR-ADD ON        *
000271*   DCG-USER-ID.  HOLDS THE USER'S DISTINCT-TABLE LIST AND       *
000272*   ACTION-SEEN FLAGS USED FOR THE ACTIONS-PERFORMED COUNT.      *
000273******************************************************************
000274 01  WS-USER-ENTRY-AREA.
000275     05  WS-USER-ENTRY OCCURS 100 TIMES.
000276         10  WS-USER-ID             PIC X(25).
000277         10  WS-USER-ACCESS-COUNT   PIC 9(07) COMP-3 VALUE ZERO.
000278         10  WS-USER-TBL-COUNT      PIC 9(02) COMP   VALUE ZERO.
000279         10  WS-USER-ACT-COUNT      PIC 9(01) COMP   VALUE ZERO.
000280         10  WS-USER-TBL-ENTRY      PIC X(20) OCCURS 20 TIMES.
000281         10  WS-USER-ACT-FLAG       PIC X(01) OCCURS 6 TIMES
000282                 VALUE 'N'.
000283 01  WS-USER-SWAP-AREA.
000284     05  WS-USWAP-ID            PIC X(25).
000285     05  WS-USWAP-ACCESS-COUNT  PIC 9(07) COMP-3.
000286     05  WS-USWAP-TBL-COUNT     PIC 9(02) COMP.
000287     05  WS-USWAP-ACT-COUNT     PIC 9(01) COMP.
000288     05  WS-USWAP-TBL-ENTRY     PIC X(20) OCCURS 20 TIMES.
000289     05  WS-USWAP-ACT-FLAG      PIC X(01) OCCURS 6 TIMES.
000290******************************************************************
000291* WS-0210  -  PER-TABLE ACCUMULATOR TABLE - FIND-OR-ADD ON       *
000292*   DCG-TABLE-NAME.  HOLDS THE TABLE'S DISTINCT-USER LIST, ITS   *
000293*   ACTION-SEEN FLAGS AND ITS RUNNING EXPORT COUNT.              *
000294******************************************************************
000295 01  WS-TABLE-ENTRY-AREA.
000296     05  WS-TABLE-ENTRY OCCURS 30 TIMES.
000297         10  WS-TABLE-NAME          PIC X(20).
000298         10  WS-TABLE-ACCESS-COUNT  PIC 9(07) COMP-3 VALUE ZERO.
000299         10  WS-TABLE-EXPORT-COUNT  PIC 9(07) COMP-3 VALUE ZERO.
000300         10  WS-TABLE-USR-COUNT     PIC 9(02) COMP   VALUE ZERO.
000301         10  WS-TABLE-ACT-COUNT     PIC 9(01) COMP   VALUE ZERO.
000302         10  WS-TABLE-USR-ENTRY     PIC X(25) OCCURS 50 TIMES.
000303         10  WS-TABLE-ACT-FLAG      PIC X(01) OCCURS 6 TIMES
000304                 VALUE 'N'.
000305 01  WS-TABLE-SWAP-AREA.
000306     05  WS-TSWAP-NAME          PIC X(20).
000307     05  WS-TSWAP-ACCESS-COUNT  PIC 9(07) COMP-3.
000308     05  WS-TSWAP-EXPORT-COUNT  PIC 9(07) COMP-3.
000309     05  WS-TSWAP-USR-COUNT     PIC 9(02) COMP.
000310     05  WS-TSWAP-ACT-COUNT     PIC 9(01) COMP.
000311     05  WS-TSWAP-USR-ENTRY     PIC X(25) OCCURS 50 TIMES.
000312     05  WS-TSWAP-ACT-FLAG      PIC X(01) OCCURS 6 TIMES.
000313******************************************************************
000314* WS-0220  -  REVIEW-REQUIRED AND SENSITIVE-EXPORT DETAIL LINES  *
000315*   CAPTURED AS THEY OCCUR, UP TO 5 OF EACH PER SPEC.            *
000316******************************************************************
000317 01  WS-REV-DETAIL-AREA.
000318     05  WS-REV-ENTRY OCCURS 5 TIMES.
000319         10  WS-REV-TIMESTAMP       PIC X(19).
000320         10  WS-REV-USER-ID         PIC X(25).
000321         10  WS-REV-ROLE            PIC X(15).
000322         10  WS-REV-ACTION          PIC X(08).
000323         10  WS-REV-TABLE           PIC X(20).
000324 01  WS-SEXP-DETAIL-AREA.
000325     05  WS-SEXP-ENTRY OCCURS 5 TIMES.
000326         10  WS-SEXP-TIMESTAMP      PIC X(19).
000327         10  WS-SEXP-USER-ID        PIC X(25).
000328         10  WS-SEXP-ROLE           PIC X(15).
000329         10  WS-SEXP-TABLE          PIC X(20).
000330******************************************************************
000331* WS-0230  -  DATE RANGE, MEAN/THRESHOLD AND RECOMMENDATION      *
000332*   WORK AREA.  NO ROUNDING ON THE MEAN PER SPEC - THE COMPARE   *
000333*   IS MADE AT 2-DECIMAL TRUNCATION, NOT A ROUNDED VALUE.        *
000334******************************************************************
000335 01  WS-ANALYSIS-WORK-AREA.
000336     05  WS-MIN-DATE            PIC X(10) VALUE HIGH-VALUES.
000337     05  WS-MAX-DATE            PIC X(10) VALUE LOW-VALUES.
000338     05  WS-MEAN-ACCESS         PIC 9(07)V99 COMP-3 VALUE ZERO.
000339     05  WS-THRESHOLD-ACCESS    PIC 9(07)V99 COMP-3 VALUE ZERO.
000340     05  WS-HIGH-ACCESS-SW      PIC X(01) VALUE 'N'.
000341         88  WS-HIGH-ACCESS-FOUND       VALUE 'Y'.
000342     05  WS-NONPRIV-SENS-SW     PIC X(01) VALUE 'N'.
000343         88  WS-NONPRIV-SENS-FOUND      VALUE 'Y'.
000344     05  WS-HIGH-ACCESS-LIST    PIC X(25) OCCURS 10 TIMES.
000345     05  WS-HIGH-ACCESS-CT      PIC 9(02) COMP VALUE ZERO.
000346     05  WS-REC-COUNT-ED        PIC ZZZZZZ9.
000347     05  WS-EXPORT-TOTAL-ED     PIC ZZZZZZ9.
000348     05  WS-NONSTD-COUNT-ED     PIC ZZZZZZ9.
000349******************************************************************
000350* WS-0300  -  REPORT PRINT-LINE LAYOUTS - ONE PER REPORT SECTION *
000351*   EACH PADDED WITH A TRAILING FILLER OUT TO THE 132-BYTE LINE. *
000352******************************************************************
000353 01  WS-HDG-LINE.
000354     05  WS-HDG-TEXT            PIC X(60).
000355     05  FILLER                 PIC X(72).
000356 01  WS-USER-LINE.
000357     05  WS-UL-USER-ID          PIC X(25).
000358     05  FILLER                 PIC X(02).
000359     05  WS-UL-TOTAL            PIC ZZZZZ9.
000360     05  FILLER                 PIC X(02).
000361     05  WS-UL-TABLES           PIC ZZ9.
000362     05  FILLER                 PIC X(02).
000363     05  WS-UL-ACTIONS          PIC ZZ9.
000364     05  FILLER                 PIC X(89).
000365 01  WS-TABLE-LINE.
000366     05  WS-TL-TABLE-NAME       PIC X(20).
000367     05  FILLER                 PIC X(02).
000368     05  WS-TL-TOTAL            PIC ZZZZZ9.
000369     05  FILLER                 PIC X(02).
000370     05  WS-TL-USERS            PIC ZZZ9.
000371     05  FILLER                 PIC X(02).
000372     05  WS-TL-ACTIONS          PIC ZZ9.
000373     05  FILLER                 PIC X(93).
000374 01  WS-ACTION-LINE.
000375     05  WS-AL-ACTION           PIC X(08).
000376     05  FILLER                 PIC X(02).
000377     05  WS-AL-COUNT            PIC ZZZZZ9.
000378     05  FILLER                 PIC X(116).
000379 01  WS-ROLE-LINE.
000380     05  WS-RL-ROLE             PIC X(15).
000381     05  FILLER                 PIC X(02).
000382     05  WS-RL-TOTAL            PIC ZZZZZ9.
000383     05  FILLER                 PIC X(02).
000384     05  WS-RL-TABLES           PIC ZZ9.
000385     05  FILLER                 PIC X(02).
000386     05  WS-RL-USERS            PIC ZZ9.
000387     05  FILLER                 PIC X(99).
000388 01  WS-REVIEW-LINE.
000389     05  WS-RV-TIMESTAMP        PIC X(19).
000390     05  FILLER                 PIC X(02).
000391     05  WS-RV-USER-ID          PIC X(25).
000392     05  FILLER                 PIC X(02).
000393     05  WS-RV-ROLE             PIC X(15).
000394     05  FILLER                 PIC X(02).
000395     05  WS-RV-ACTION           PIC X(08).
000396     05  FILLER                 PIC X(02).
000397     05  WS-RV-TABLE            PIC X(20).
000398     05  FILLER                 PIC X(37).
000399 01  WS-EXPORT-LINE.
000400     05  WS-EL-TABLE-NAME       PIC X(20).
000401     05  FILLER                 PIC X(02).
000402     05  WS-EL-COUNT            PIC ZZZZZ9.
000403     05  FILLER                 PIC X(104).
000404 01  WS-SEXP-LINE.
000405     05  WS-SL-TIMESTAMP        PIC X(19).
000406     05  FILLER                 PIC X(02).
000407     05  WS-SL-USER-ID          PIC X(25).
000408     05  FILLER                 PIC X(02).
000409     05  WS-SL-ROLE             PIC X(15).
000410     05  FILLER                 PIC X(02).
000411     05  WS-SL-TABLE            PIC X(20).
000412     05  FILLER                 PIC X(47).
000413 01  WS-RECOMMEND-LINE.
000414     05  WS-RC-TEXT             PIC X(100).
000415     05  FILLER                 PIC X(32).
000416 EJECT
000417 PROCEDURE DIVISION.
000418******************************************************************
000419* 000-MAINLINE                                                  *
000420******************************************************************
000421 000-MAINLINE.
000422     PERFORM 100-INITIALIZE
000423         THRU 100-INITIALIZE-EXIT.
000424     PERFORM 200-PROCESS-ACCESS-LOG
000425         THRU 200-PROCESS-ACCESS-LOG-EXIT.
000426     PERFORM 300-COMPUTE-RECOMMENDATIONS
000427         THRU 300-COMPUTE-RECOMMENDATIONS-EXIT.
000428     PERFORM 400-WRITE-REPORT
000429         THRU 400-WRITE-REPORT-EXIT.
000430     PERFORM 900-TERMINATE
000431         THRU 900-TERMINATE-EXIT.
000432     STOP RUN.
000433******************************************************************
000434* 100-INITIALIZE                                                *
000435******************************************************************
000436 100-INITIALIZE.
000437     MOVE 'N' TO WS-ACC-EOF-SW.
000438     MOVE ZERO TO WS-REC-COUNT WS-USER-COUNT
000439         WS-TABLE-COUNT WS-EXPORT-TOTAL
000440         WS-NONSTD-COUNT WS-REVIEW-COUNT
000441         WS-SENSEXP-COUNT WS-HIGH-ACCESS-CT.
000442     OPEN INPUT  DC-ACCESS-LOG-FILE.
000443     OPEN OUTPUT DC-REPORT-FILE.
000444     PERFORM 110-SEED-ROLE-TABLE
000445         THRU 110-SEED-ROLE-TABLE-EXIT
000446         VARYING WS-ROLE-IX FROM 1 BY 1
000447         UNTIL WS-ROLE-IX > 9.
000448 100-INITIALIZE-EXIT.
000449     EXIT.
000450******************************************************************
000451* 110-SEED-ROLE-TABLE                                           *
000452*   LOADS THE 9 FIXED ROLE CODES INTO THE ROLE ACCUMULATOR       *
000453*   TABLE SO THE ENTRY AND ITS TOTALS SORT AS ONE GROUP LATER.   *
000454******************************************************************
000455 110-SEED-ROLE-TABLE.
000456     MOVE WS-ROLE-SEED-CODE (WS-ROLE-IX)
000457         TO WS-ROLE-CODE (WS-ROLE-IX).
000458 110-SEED-ROLE-TABLE-EXIT.
000459     EXIT.
000460******************************************************************
000461* 200-PROCESS-ACCESS-LOG                                        *
000462******************************************************************
000463 200-PROCESS-ACCESS-LOG.
000464     PERFORM 210-READ-LOOP
000465         THRU 210-READ-LOOP-EXIT
000466         UNTIL WS-ACC-EOF.
000467 200-PROCESS-ACCESS-LOG-EXIT.
000468     EXIT.
000469 210-READ-LOOP.
000470     READ DC-ACCESS-LOG-FILE
000471             AT END
000472                 SET WS-ACC-EOF TO TRUE
000473             NOT AT END
000474                 ADD 1 TO WS-REC-COUNT
000475                 PERFORM 220-PROCESS-ONE-RECORD
000476                     THRU 220-PROCESS-ONE-RECORD-EXIT
000477     END-READ.
000478 210-READ-LOOP-EXIT.
000479     EXIT.
000480******************************************************************
000481* 220-PROCESS-ONE-RECORD                                        *
000482*   DISPATCHES EACH INCOMING ROW TO THE USER, TABLE, ACTION,     *
000483*   ROLE AND COMPLIANCE-LEVEL ACCUMULATOR PARAGRAPHS.            *
000484******************************************************************
000485 220-PROCESS-ONE-RECORD.
000486     PERFORM 230-MAP-ACTION-INDEX
000487         THRU 230-MAP-ACTION-INDEX-EXIT.
000488     PERFORM 240-MAP-ROLE-INDEX
000489         THRU 240-MAP-ROLE-INDEX-EXIT.
000490     PERFORM 250-MAP-LEVEL-INDEX
000491         THRU 250-MAP-LEVEL-INDEX-EXIT.
000492     PERFORM 260-CHECK-DATE-RANGE
000493         THRU 260-CHECK-DATE-RANGE-EXIT.
000494     PERFORM 270-UPDATE-USER-ENTRY
000495         THRU 270-UPDATE-USER-ENTRY-EXIT.
000496     PERFORM 280-UPDATE-TABLE-ENTRY
000497         THRU 280-UPDATE-TABLE-ENTRY-EXIT.
000498     ADD 1 TO WS-ACTTOT-COUNT (WS-ACTION-IX).
000499     PERFORM 291-UPDATE-ROLE-ENTRY
000500         THRU 291-UPDATE-ROLE-ENTRY-EXIT.
000501     PERFORM 292-UPDATE-LEVEL-TOTAL
000502         THRU 292-UPDATE-LEVEL-TOTAL-EXIT.
000503 220-PROCESS-ONE-RECORD-EXIT.
000504     EXIT.
000505******************************************************************
000506* 230-MAP-ACTION-INDEX                                          *
000507*   DIRECT SCAN OF THE 6-SLOT FIXED ACTION TABLE - THE ACTION    *
000508*   DOMAIN IS CLOSED PER SPEC SO NO FIND-OR-ADD IS NEEDED.       *
000509******************************************************************
000510 230-MAP-ACTION-INDEX.
000511     MOVE 'N' TO WS-FOUND-SW.
000512     PERFORM 230A-SCAN-ACTION
000513         THRU 230A-SCAN-ACTION-EXIT
000514         VARYING WS-ACTION-IX FROM 1 BY 1
000515         UNTIL WS-ACTION-IX > 6 OR WS-FOUND.
000516 230-MAP-ACTION-INDEX-EXIT.
000517     EXIT.
000518 230A-SCAN-ACTION.
000519     IF DCG-ACTION = WS-ACTION-CODE (WS-ACTION-IX)
000520         SET WS-FOUND TO TRUE
000521     END-IF.
000522 230A-SCAN-ACTION-EXIT.
000523     EXIT.
000524******************************************************************
000525* 240-MAP-ROLE-INDEX                                            *
000526*   DIRECT SCAN OF THE 9-SLOT ROLE ACCUMULATOR TABLE SEEDED BY   *
000527*   110-SEED-ROLE-TABLE AT INITIALIZE TIME.                     *
000528******************************************************************
000529 240-MAP-ROLE-INDEX.
000530     MOVE 'N' TO WS-FOUND-SW.
000531     PERFORM 240A-SCAN-ROLE
000532         THRU 240A-SCAN-ROLE-EXIT
000533         VARYING WS-ROLE-IX FROM 1 BY 1
000534         UNTIL WS-ROLE-IX > 9 OR WS-FOUND.
000535 240-MAP-ROLE-INDEX-EXIT.
000536     EXIT.
000537 240A-SCAN-ROLE.
000538     IF DCG-USER-ROLE = WS-ROLE-CODE (WS-ROLE-IX)
000539         SET WS-FOUND TO TRUE
000540     END-IF.
000541 240A-SCAN-ROLE-EXIT.
000542     EXIT.
000543******************************************************************
000544* 250-MAP-LEVEL-INDEX                                           *
000545*   DIRECT SCAN OF THE 4-SLOT COMPLIANCE-LEVEL TABLE.            *
000546******************************************************************
000547 250-MAP-LEVEL-INDEX.
000548     MOVE 'N' TO WS-FOUND-SW.
000549     PERFORM 250A-SCAN-LEVEL
000550         THRU 250A-SCAN-LEVEL-EXIT
000551         VARYING WS-LEVEL-IX FROM 1 BY 1
000552         UNTIL WS-LEVEL-IX > 4 OR WS-FOUND.
000553 250-MAP-LEVEL-INDEX-EXIT.
000554     EXIT.
000555 250A-SCAN-LEVEL.
000556     IF DCG-COMPLIANCE-LEVEL = WS-LEVEL-CODE (WS-LEVEL-IX)
000557         SET WS-FOUND TO TRUE
000558     END-IF.
000559 250A-SCAN-LEVEL-EXIT.
000560     EXIT.
000561******************************************************************
000562* 260-CHECK-DATE-RANGE                                          *
000563*   TIMESTAMP POSITIONS 1-10 ARE THE CCYY-MM-DD DATE PORTION -   *
000564*   COMPARABLE AS TEXT SINCE THE FORMAT IS FIXED AND ZERO-FILLED.*
000565******************************************************************
000566 260-CHECK-DATE-RANGE.
000567     IF DCG-TIMESTAMP (1:10) < WS-MIN-DATE
000568         MOVE DCG-TIMESTAMP (1:10) TO WS-MIN-DATE
000569     END-IF.
000570     IF DCG-TIMESTAMP (1:10) > WS-MAX-DATE
000571         MOVE DCG-TIMESTAMP (1:10) TO WS-MAX-DATE
000572     END-IF.
000573 260-CHECK-DATE-RANGE-EXIT.
000574     EXIT.
000575******************************************************************
000576* 270-UPDATE-USER-ENTRY                                         *
000577*   FIND-OR-ADD ON DCG-USER-ID.  MATCHING INDEX IS CAPTURED      *
000578*   INTO WS-CUR-UX SO 271/272 CAN USE A STABLE SUBSCRIPT -       *
000579*   PERFORM VARYING OVERSHOOTS THE INDEX BY ONE ON A MID-LOOP    *
000580*   MATCH, SO THE UPDATE ITSELF RUNS INSIDE THE SCAN PARAGRAPH.  *
000581******************************************************************
000582 270-UPDATE-USER-ENTRY.
000583     MOVE 'N' TO WS-FOUND-SW.
000584     PERFORM 270A-SCAN-USER
000585         THRU 270A-SCAN-USER-EXIT
000586         VARYING WS-UIX FROM 1 BY 1
000587         UNTIL WS-UIX > WS-USER-COUNT OR WS-FOUND.
000588     IF NOT WS-FOUND
000589         ADD 1 TO WS-USER-COUNT
000590         MOVE WS-USER-COUNT TO WS-CUR-UX
000591         MOVE DCG-USER-ID TO WS-USER-ID (WS-CUR-UX)
000592     END-IF.
000593     ADD 1 TO WS-USER-ACCESS-COUNT (WS-CUR-UX).
000594     PERFORM 271-FIND-OR-ADD-USER-TABLE
000595         THRU 271-FIND-OR-ADD-USER-TABLE-EXIT.
000596     PERFORM 272-UPDATE-USER-ACTION-FLAG
000597         THRU 272-UPDATE-USER-ACTION-FLAG-EXIT.
000598 270-UPDATE-USER-ENTRY-EXIT.
000599     EXIT.
000600 270A-SCAN-USER.
000601     IF DCG-USER-ID = WS-USER-ID (WS-UIX)
000602         SET WS-FOUND TO TRUE
000603         MOVE WS-UIX TO WS-CUR-UX
000604     END-IF.
000605 270A-SCAN-USER-EXIT.
000606     EXIT.
000607******************************************************************
000608* 271-FIND-OR-ADD-USER-TABLE                                    *
000609*   DISTINCT TABLE-NAME LIST NESTED IN THE CURRENT USER ENTRY.   *
000610******************************************************************
000611 271-FIND-OR-ADD-USER-TABLE.
000612     MOVE 'N' TO WS-FOUND-SW.
000613     MOVE WS-USER-TBL-COUNT (WS-CUR-UX) TO WS-UJX-START.
000614     PERFORM 271A-SCAN-USER-TABLE
000615         THRU 271A-SCAN-USER-TABLE-EXIT
000616         VARYING WS-UJX FROM 1 BY 1
000617         UNTIL WS-UJX > WS-UJX-START OR WS-FOUND.
000618     IF NOT WS-FOUND
000619         ADD 1 TO WS-USER-TBL-COUNT (WS-CUR-UX)
000620         MOVE WS-USER-TBL-COUNT (WS-CUR-UX) TO WS-UJX
000621         MOVE DCG-TABLE-NAME
000622             TO WS-USER-TBL-ENTRY (WS-CUR-UX, WS-UJX)
000623     END-IF.
000624 271-FIND-OR-ADD-USER-TABLE-EXIT.
000625     EXIT.
000626 271A-SCAN-USER-TABLE.
000627     IF DCG-TABLE-NAME = WS-USER-TBL-ENTRY (WS-CUR-UX, WS-UJX)
000628         SET WS-FOUND TO TRUE
000629     END-IF.
000630 271A-SCAN-USER-TABLE-EXIT.
000631     EXIT.
000632******************************************************************
000633* 272-UPDATE-USER-ACTION-FLAG                                   *
000634*   WS-ACTION-IX WAS SET BY 230-MAP-ACTION-INDEX ABOVE.          *
000635******************************************************************
000636 272-UPDATE-USER-ACTION-FLAG.
000637     IF WS-USER-ACT-FLAG (WS-CUR-UX, WS-ACTION-IX) = 'N'
000638         MOVE 'Y' TO WS-USER-ACT-FLAG (WS-CUR-UX, WS-ACTION-IX)
000639         ADD 1 TO WS-USER-ACT-COUNT (WS-CUR-UX)
000640     END-IF.
000641 272-UPDATE-USER-ACTION-FLAG-EXIT.
000642     EXIT.
000643******************************************************************
000644* 280-UPDATE-TABLE-ENTRY                                        *
000645*   FIND-OR-ADD ON DCG-TABLE-NAME.  SAME CAPTURED-INDEX PATTERN  *
000646*   AS 270 ABOVE, USING WS-CUR-TX.                               *
000647******************************************************************
000648 280-UPDATE-TABLE-ENTRY.
000649     MOVE 'N' TO WS-FOUND-SW.
000650     PERFORM 280A-SCAN-TABLE
000651         THRU 280A-SCAN-TABLE-EXIT
000652         VARYING WS-TIX FROM 1 BY 1
000653         UNTIL WS-TIX > WS-TABLE-COUNT OR WS-FOUND.
000654     IF NOT WS-FOUND
000655         ADD 1 TO WS-TABLE-COUNT
000656         MOVE WS-TABLE-COUNT TO WS-CUR-TX
000657         MOVE DCG-TABLE-NAME TO WS-TABLE-NAME (WS-CUR-TX)
000658     END-IF.
000659     ADD 1 TO WS-TABLE-ACCESS-COUNT (WS-CUR-TX).
000660     PERFORM 281-FIND-OR-ADD-TABLE-USER
000661         THRU 281-FIND-OR-ADD-TABLE-USER-EXIT.
000662     PERFORM 282-UPDATE-TABLE-ACTION-FLAG
000663         THRU 282-UPDATE-TABLE-ACTION-FLAG-EXIT.
000664     PERFORM 283-CHECK-EXPORT
000665         THRU 283-CHECK-EXPORT-EXIT.
000666     PERFORM 284-CHECK-SENSITIVE-ROLE
000667         THRU 284-CHECK-SENSITIVE-ROLE-EXIT.
000668 280-UPDATE-TABLE-ENTRY-EXIT.
000669     EXIT.
000670 280A-SCAN-TABLE.
000671     IF DCG-TABLE-NAME = WS-TABLE-NAME (WS-TIX)
000672         SET WS-FOUND TO TRUE
000673         MOVE WS-TIX TO WS-CUR-TX
000674     END-IF.
000675 280A-SCAN-TABLE-EXIT.
000676     EXIT.
000677******************************************************************
000678* 281-FIND-OR-ADD-TABLE-USER                                    *
000679*   DISTINCT USER-ID LIST NESTED IN THE CURRENT TABLE ENTRY.     *
000680******************************************************************
000681 281-FIND-OR-ADD-TABLE-USER.
000682     MOVE 'N' TO WS-FOUND-SW.
000683     MOVE WS-TABLE-USR-COUNT (WS-CUR-TX) TO WS-TJX-START.
000684     PERFORM 281A-SCAN-TABLE-USER
000685         THRU 281A-SCAN-TABLE-USER-EXIT
000686         VARYING WS-TJX FROM 1 BY 1
000687         UNTIL WS-TJX > WS-TJX-START OR WS-FOUND.
000688     IF NOT WS-FOUND
000689         ADD 1 TO WS-TABLE-USR-COUNT (WS-CUR-TX)
000690         MOVE WS-TABLE-USR-COUNT (WS-CUR-TX) TO WS-TJX
000691         MOVE DCG-USER-ID
000692             TO WS-TABLE-USR-ENTRY (WS-CUR-TX, WS-TJX)
000693     END-IF.
000694 281-FIND-OR-ADD-TABLE-USER-EXIT.
000695     EXIT.
000696 281A-SCAN-TABLE-USER.
000697     IF DCG-USER-ID = WS-TABLE-USR-ENTRY (WS-CUR-TX, WS-TJX)
000698         SET WS-FOUND TO TRUE
000699     END-IF.
000700 281A-SCAN-TABLE-USER-EXIT.
000701     EXIT.
000702******************************************************************
000703* 282-UPDATE-TABLE-ACTION-FLAG                                  *
000704******************************************************************
000705 282-UPDATE-TABLE-ACTION-FLAG.
000706     IF WS-TABLE-ACT-FLAG (WS-CUR-TX, WS-ACTION-IX) = 'N'
000707         MOVE 'Y' TO WS-TABLE-ACT-FLAG (WS-CUR-TX, WS-ACTION-IX)
000708         ADD 1 TO WS-TABLE-ACT-COUNT (WS-CUR-TX)
000709     END-IF.
000710 282-UPDATE-TABLE-ACTION-FLAG-EXIT.
000711     EXIT.
000712******************************************************************
000713* 283-CHECK-EXPORT                                              *
000714*   TALLIES EXPORTS AND CAPTURES UP TO 5 SENSITIVE-TABLE EXPORT  *
000715*   DETAIL LINES (USERS, MARKETING_EMAILS) PER SPEC.             *
000716******************************************************************
000717 283-CHECK-EXPORT.
000718     IF DCG-ACTION = 'EXPORT'
000719         ADD 1 TO WS-EXPORT-TOTAL
000720         ADD 1 TO WS-TABLE-EXPORT-COUNT (WS-CUR-TX)
000721         IF (DCG-TABLE-NAME = DC-SENSITIVE-TABLE-1 OR
000722                 DCG-TABLE-NAME = DC-SENSITIVE-TABLE-2)
000723             AND WS-SENSEXP-COUNT < 5
000724             ADD 1 TO WS-SENSEXP-COUNT
000725             MOVE DCG-TIMESTAMP
000726                 TO WS-SEXP-TIMESTAMP (WS-SENSEXP-COUNT)
000727             MOVE DCG-USER-ID
000728                 TO WS-SEXP-USER-ID (WS-SENSEXP-COUNT)
000729             MOVE DCG-USER-ROLE
000730                 TO WS-SEXP-ROLE (WS-SENSEXP-COUNT)
000731             MOVE DCG-TABLE-NAME
000732                 TO WS-SEXP-TABLE (WS-SENSEXP-COUNT)
000733         END-IF
000734     END-IF.
000735 283-CHECK-EXPORT-EXIT.
000736     EXIT.
000737******************************************************************
000738* 284-CHECK-SENSITIVE-ROLE                                      *
000739*   ANY ACCESS (NOT JUST EXPORT) TO A SENSITIVE TABLE BY A ROLE  *
000740*   OTHER THAN COMPLIANCE, AUDIT OR ADMINISTRATOR TRIPS THE      *
000741*   RECOMMENDATIONS-SECTION NON-PRIVILEGED-ACCESS FLAG.          *
000742******************************************************************
000743 284-CHECK-SENSITIVE-ROLE.
000744     IF (DCG-TABLE-NAME = DC-SENSITIVE-TABLE-1 OR
000745             DCG-TABLE-NAME = DC-SENSITIVE-TABLE-2)
000746         AND DCG-USER-ROLE NOT = DC-PRIV-ROLE-1
000747         AND DCG-USER-ROLE NOT = DC-PRIV-ROLE-2
000748         AND DCG-USER-ROLE NOT = DC-PRIV-ROLE-3
000749     SET WS-NONPRIV-SENS-FOUND TO TRUE
000750     END-IF.
000751 284-CHECK-SENSITIVE-ROLE-EXIT.
000752     EXIT.
000753******************************************************************
000754* 291-UPDATE-ROLE-ENTRY                                         *
000755*   WS-ROLE-IX WAS SET BY 240-MAP-ROLE-INDEX ABOVE - THE ROLE    *
000756*   DOMAIN IS CLOSED SO THE SLOT ALWAYS EXISTS, ONLY ITS NESTED  *
000757*   TABLE/USER LISTS NEED A FIND-OR-ADD SCAN.                    *
000758******************************************************************
000759 291-UPDATE-ROLE-ENTRY.
000760     ADD 1 TO WS-ROLE-ACCESS-COUNT (WS-ROLE-IX).
000761     MOVE 'N' TO WS-FOUND-SW.
000762     MOVE WS-ROLE-TBL-COUNT (WS-ROLE-IX) TO WS-RJX-START.
000763     PERFORM 291A-SCAN-ROLE-TABLE
000764         THRU 291A-SCAN-ROLE-TABLE-EXIT
000765         VARYING WS-RJX FROM 1 BY 1
000766         UNTIL WS-RJX > WS-RJX-START OR WS-FOUND.
000767     IF NOT WS-FOUND
000768         ADD 1 TO WS-ROLE-TBL-COUNT (WS-ROLE-IX)
000769         MOVE WS-ROLE-TBL-COUNT (WS-ROLE-IX) TO WS-RJX
000770         MOVE DCG-TABLE-NAME
000771             TO WS-ROLE-TBL-ENTRY (WS-ROLE-IX, WS-RJX)
000772     END-IF.
000773     MOVE 'N' TO WS-FOUND-SW.
000774     MOVE WS-ROLE-USR-COUNT (WS-ROLE-IX) TO WS-RUX.
000775     PERFORM 291B-SCAN-ROLE-USER
000776         THRU 291B-SCAN-ROLE-USER-EXIT
000777         VARYING WS-ROX FROM 1 BY 1
000778         UNTIL WS-ROX > WS-RUX OR WS-FOUND.
000779     IF NOT WS-FOUND
000780         ADD 1 TO WS-ROLE-USR-COUNT (WS-ROLE-IX)
000781         MOVE WS-ROLE-USR-COUNT (WS-ROLE-IX) TO WS-ROX
000782         MOVE DCG-USER-ID
000783             TO WS-ROLE-USR-ENTRY (WS-ROLE-IX, WS-ROX)
000784     END-IF.
000785 291-UPDATE-ROLE-ENTRY-EXIT.
000786     EXIT.
000787 291A-SCAN-ROLE-TABLE.
000788     IF DCG-TABLE-NAME = WS-ROLE-TBL-ENTRY (WS-ROLE-IX, WS-RJX)
000789         SET WS-FOUND TO TRUE
000790     END-IF.
000791 291A-SCAN-ROLE-TABLE-EXIT.
000792     EXIT.
000793 291B-SCAN-ROLE-USER.
000794     IF DCG-USER-ID = WS-ROLE-USR-ENTRY (WS-ROLE-IX, WS-ROX)
000795         SET WS-FOUND TO TRUE
000796     END-IF.
000797 291B-SCAN-ROLE-USER-EXIT.
000798     EXIT.
000799******************************************************************
000800* 292-UPDATE-LEVEL-TOTAL                                        *
000801*   WS-LEVEL-IX WAS SET BY 250-MAP-LEVEL-INDEX ABOVE.  A NON-    *
000802*   STANDARD LEVEL ADDS TO THE COMPLIANCE NON-STANDARD TOTAL;    *
000803*   A REVIEW_REQUIRED ROW IS ALSO CAPTURED, UP TO 5, PER SPEC.   *
000804******************************************************************
000805 292-UPDATE-LEVEL-TOTAL.
000806     ADD 1 TO WS-LEVEL-COUNT-N (WS-LEVEL-IX).
000807     IF WS-LEVEL-CODE (WS-LEVEL-IX) NOT = 'standard'
000808         ADD 1 TO WS-NONSTD-COUNT
000809     END-IF.
000810     IF WS-LEVEL-CODE (WS-LEVEL-IX) = 'review_required'
000811         AND WS-REVIEW-COUNT < 5
000812         ADD 1 TO WS-REVIEW-COUNT
000813         MOVE DCG-TIMESTAMP
000814             TO WS-REV-TIMESTAMP (WS-REVIEW-COUNT)
000815         MOVE DCG-USER-ID
000816             TO WS-REV-USER-ID (WS-REVIEW-COUNT)
000817         MOVE DCG-USER-ROLE
000818             TO WS-REV-ROLE (WS-REVIEW-COUNT)
000819         MOVE DCG-ACTION
000820             TO WS-REV-ACTION (WS-REVIEW-COUNT)
000821         MOVE DCG-TABLE-NAME
000822             TO WS-REV-TABLE (WS-REVIEW-COUNT)
000823     END-IF.
000824 292-UPDATE-LEVEL-TOTAL-EXIT.
000825     EXIT.
000826******************************************************************
000827* 300-COMPUTE-RECOMMENDATIONS                                   *
000828*   MEAN = TOTAL RECORDS OVER DISTINCT USER COUNT SINCE EVERY    *
000829*   RECORD BELONGS TO EXACTLY ONE USER.  NO ROUNDED KEYWORD ON   *
000830*   EITHER COMPUTE - THE COMPARE IS MADE AT NATURAL TRUNCATION.  *
000831******************************************************************
000832 300-COMPUTE-RECOMMENDATIONS.
000833     IF WS-USER-COUNT > ZERO
000834         COMPUTE WS-MEAN-ACCESS =
000835             WS-REC-COUNT / WS-USER-COUNT
000836         COMPUTE WS-THRESHOLD-ACCESS = WS-MEAN-ACCESS * 2
000837     END-IF.
000838     PERFORM 310-SCAN-HIGH-ACCESS
000839         THRU 310-SCAN-HIGH-ACCESS-EXIT
000840         VARYING WS-UIX FROM 1 BY 1
000841         UNTIL WS-UIX > WS-USER-COUNT.
000842 300-COMPUTE-RECOMMENDATIONS-EXIT.
000843     EXIT.
000844******************************************************************
000845* 310-SCAN-HIGH-ACCESS                                          *
000846******************************************************************
000847 310-SCAN-HIGH-ACCESS.
000848     IF WS-USER-ACCESS-COUNT (WS-UIX) > WS-THRESHOLD-ACCESS
000849         AND WS-HIGH-ACCESS-CT < 10
000850     SET WS-HIGH-ACCESS-FOUND TO TRUE
000851     ADD 1 TO WS-HIGH-ACCESS-CT
000852     MOVE WS-USER-ID (WS-UIX)
000853         TO WS-HIGH-ACCESS-LIST (WS-HIGH-ACCESS-CT)
000854     END-IF.
000855 310-SCAN-HIGH-ACCESS-EXIT.
000856     EXIT.
000857******************************************************************
000858* 400-WRITE-REPORT                                              *
000859*   DRIVES THE 8 REPORT SECTIONS IN SPEC ORDER.                  *
000860******************************************************************
000861 400-WRITE-REPORT.
000862     PERFORM 410-PRINT-BASIC-STATS
000863         THRU 410-PRINT-BASIC-STATS-EXIT.
000864     PERFORM 420-SORT-USERS
000865         THRU 420-SORT-USERS-EXIT.
000866     PERFORM 421-PRINT-USER-SECTION
000867         THRU 421-PRINT-USER-SECTION-EXIT.
000868     PERFORM 430-SORT-TABLES
000869         THRU 430-SORT-TABLES-EXIT.
000870     PERFORM 431-PRINT-TABLE-SECTION
000871         THRU 431-PRINT-TABLE-SECTION-EXIT.
000872     PERFORM 440-SORT-ACTIONS
000873         THRU 440-SORT-ACTIONS-EXIT.
000874     PERFORM 441-PRINT-ACTION-SECTION
000875         THRU 441-PRINT-ACTION-SECTION-EXIT.
000876     PERFORM 450-PRINT-COMPLIANCE-SECTION
000877         THRU 450-PRINT-COMPLIANCE-SECTION-EXIT.
000878     PERFORM 460-SORT-ROLES
000879         THRU 460-SORT-ROLES-EXIT.
000880     PERFORM 461-PRINT-ROLE-SECTION
000881         THRU 461-PRINT-ROLE-SECTION-EXIT.
000882     PERFORM 470-PRINT-EXPORT-SECTION
000883         THRU 470-PRINT-EXPORT-SECTION-EXIT.
000884     PERFORM 480-PRINT-RECOMMEND-SECTION
000885         THRU 480-PRINT-RECOMMEND-SECTION-EXIT.
000886 400-WRITE-REPORT-EXIT.
000887     EXIT.
000888******************************************************************
000889* 410-PRINT-BASIC-STATS                                        *
000890******************************************************************
000891 410-PRINT-BASIC-STATS.
000892     MOVE SPACES TO WS-HDG-LINE.
000893     MOVE 'ACCESS LOG ANALYSIS REPORT' TO WS-HDG-TEXT.
000894     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
000895     MOVE SPACES TO WS-HDG-LINE.
000896     MOVE WS-REC-COUNT TO WS-REC-COUNT-ED.
000897     STRING 'RECORDS READ - ' DELIMITED BY SIZE
000898             WS-REC-COUNT-ED DELIMITED BY SIZE
000899         INTO WS-HDG-TEXT.
000900     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
000901     MOVE SPACES TO WS-HDG-LINE.
000902     STRING 'DATE RANGE - ' DELIMITED BY SIZE
000903             WS-MIN-DATE DELIMITED BY SIZE
000904             ' TO ' DELIMITED BY SIZE
000905             WS-MAX-DATE DELIMITED BY SIZE
000906         INTO WS-HDG-TEXT.
000907     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
000908 410-PRINT-BASIC-STATS-EXIT.
000909     EXIT.
000910******************************************************************
000911* 420-SORT-USERS                                                *
000912*   CLASSIC SELECTION SORT, DESCENDING BY ACCESS COUNT - THE     *
000913*   OUTER LOOP FINDS THE MAX OF THE REMAINING RANGE AND SWAPS    *
000914*   IT INTO PLACE VIA THE WS-USER-SWAP-AREA HOLDING AREA.        *
000915******************************************************************
000916 420-SORT-USERS.
000917     IF WS-USER-COUNT < 2
000918         GO TO 420-SORT-USERS-EXIT
000919     END-IF.
000920     PERFORM 420A-OUTER-LOOP
000921         THRU 420A-OUTER-LOOP-EXIT
000922         VARYING WS-UIX FROM 1 BY 1
000923         UNTIL WS-UIX > WS-USER-COUNT.
000924 420-SORT-USERS-EXIT.
000925     EXIT.
000926 420A-OUTER-LOOP.
000927     MOVE WS-UIX TO WS-MAXIX.
000928     ADD 1 TO WS-UIX GIVING WS-UJX-START.
000929     PERFORM 420B-INNER-LOOP
000930         THRU 420B-INNER-LOOP-EXIT
000931         VARYING WS-UJX FROM WS-UJX-START BY 1
000932         UNTIL WS-UJX > WS-USER-COUNT.
000933     IF WS-MAXIX NOT = WS-UIX
000934         MOVE WS-USER-ENTRY (WS-UIX) TO WS-USER-SWAP-AREA
000935         MOVE WS-USER-ENTRY (WS-MAXIX) TO WS-USER-ENTRY (WS-UIX)
000936         MOVE WS-USER-SWAP-AREA TO WS-USER-ENTRY (WS-MAXIX)
000937     END-IF.
000938 420A-OUTER-LOOP-EXIT.
000939     EXIT.
000940 420B-INNER-LOOP.
000941     IF WS-USER-ACCESS-COUNT (WS-UJX) >
000942             WS-USER-ACCESS-COUNT (WS-MAXIX)
000943         MOVE WS-UJX TO WS-MAXIX
000944     END-IF.
000945 420B-INNER-LOOP-EXIT.
000946     EXIT.
000947******************************************************************
000948* 421-PRINT-USER-SECTION                                        *
000949*   TOP 10 ONLY, PER SPEC - WS-USER-ENTRY IS NOW IN DESCENDING   *
000950*   ACCESS-COUNT ORDER FROM 420-SORT-USERS ABOVE.                *
000951******************************************************************
000952 421-PRINT-USER-SECTION.
000953     MOVE SPACES TO WS-HDG-LINE.
000954     MOVE 'USER ACTIVITY' TO WS-HDG-TEXT.
000955     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
000956     PERFORM 421A-PRINT-ONE-USER
000957         THRU 421A-PRINT-ONE-USER-EXIT
000958         VARYING WS-UIX FROM 1 BY 1
000959         UNTIL WS-UIX > WS-USER-COUNT OR WS-UIX > 10.
000960 421-PRINT-USER-SECTION-EXIT.
000961     EXIT.
000962 421A-PRINT-ONE-USER.
000963     MOVE SPACES TO WS-USER-LINE.
000964     MOVE WS-USER-ID (WS-UIX) TO WS-UL-USER-ID.
000965     MOVE WS-USER-ACCESS-COUNT (WS-UIX) TO WS-UL-TOTAL.
000966     MOVE WS-USER-TBL-COUNT (WS-UIX) TO WS-UL-TABLES.
000967     MOVE WS-USER-ACT-COUNT (WS-UIX) TO WS-UL-ACTIONS.
000968     WRITE DC-REPORT-RECORD FROM WS-USER-LINE.
000969 421A-PRINT-ONE-USER-EXIT.
000970     EXIT.
000971******************************************************************
000972* 430-SORT-TABLES                                                *
000973*   DESCENDING BY ACCESS COUNT FOR THE TABLE ACCESS SECTION.     *
000974******************************************************************
000975 430-SORT-TABLES.
000976     IF WS-TABLE-COUNT < 2
000977         GO TO 430-SORT-TABLES-EXIT
000978     END-IF.
000979     PERFORM 430A-OUTER-LOOP
000980         THRU 430A-OUTER-LOOP-EXIT
000981         VARYING WS-TIX FROM 1 BY 1
000982         UNTIL WS-TIX > WS-TABLE-COUNT.
000983 430-SORT-TABLES-EXIT.
000984     EXIT.
000985 430A-OUTER-LOOP.
000986     MOVE WS-TIX TO WS-MAXIX.
000987     ADD 1 TO WS-TIX GIVING WS-TJX-START.
000988     PERFORM 430B-INNER-LOOP
000989         THRU 430B-INNER-LOOP-EXIT
000990         VARYING WS-TJX FROM WS-TJX-START BY 1
000991         UNTIL WS-TJX > WS-TABLE-COUNT.
000992     IF WS-MAXIX NOT = WS-TIX
000993         MOVE WS-TABLE-ENTRY (WS-TIX) TO WS-TABLE-SWAP-AREA
000994         MOVE WS-TABLE-ENTRY (WS-MAXIX) TO WS-TABLE-ENTRY (WS-TIX)
000995         MOVE WS-TABLE-SWAP-AREA TO WS-TABLE-ENTRY (WS-MAXIX)
000996     END-IF.
000997 430A-OUTER-LOOP-EXIT.
000998     EXIT.
000999 430B-INNER-LOOP.
001000     IF WS-TABLE-ACCESS-COUNT (WS-TJX) >
001001             WS-TABLE-ACCESS-COUNT (WS-MAXIX)
001002         MOVE WS-TJX TO WS-MAXIX
001003     END-IF.
001004 430B-INNER-LOOP-EXIT.
001005     EXIT.
001006******************************************************************
001007* 431-PRINT-TABLE-SECTION                                       *
001008******************************************************************
001009 431-PRINT-TABLE-SECTION.
001010     MOVE SPACES TO WS-HDG-LINE.
001011     MOVE 'TABLE ACCESS' TO WS-HDG-TEXT.
001012     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001013     PERFORM 431A-PRINT-ONE-TABLE
001014         THRU 431A-PRINT-ONE-TABLE-EXIT
001015         VARYING WS-TIX FROM 1 BY 1
001016         UNTIL WS-TIX > WS-TABLE-COUNT.
001017 431-PRINT-TABLE-SECTION-EXIT.
001018     EXIT.
001019 431A-PRINT-ONE-TABLE.
001020     MOVE SPACES TO WS-TABLE-LINE.
001021     MOVE WS-TABLE-NAME (WS-TIX) TO WS-TL-TABLE-NAME.
001022     MOVE WS-TABLE-ACCESS-COUNT (WS-TIX) TO WS-TL-TOTAL.
001023     MOVE WS-TABLE-USR-COUNT (WS-TIX) TO WS-TL-USERS.
001024     MOVE WS-TABLE-ACT-COUNT (WS-TIX) TO WS-TL-ACTIONS.
001025     WRITE DC-REPORT-RECORD FROM WS-TABLE-LINE.
001026 431A-PRINT-ONE-TABLE-EXIT.
001027     EXIT.
001028******************************************************************
001029* 440-SORT-ACTIONS                                               *
001030*   DESCENDING BY COUNT - ONLY 6 SLOTS SO THE OUTER LOOP RUNS    *
001031*   TO A FIXED LIMIT RATHER THAN A COUNTER.                     *
001032******************************************************************
001033 440-SORT-ACTIONS.
001034     PERFORM 440A-OUTER-LOOP
001035         THRU 440A-OUTER-LOOP-EXIT
001036         VARYING WS-AIX FROM 1 BY 1
001037         UNTIL WS-AIX > 6.
001038 440-SORT-ACTIONS-EXIT.
001039     EXIT.
001040 440A-OUTER-LOOP.
001041     MOVE WS-AIX TO WS-MAXIX.
001042     ADD 1 TO WS-AIX GIVING WS-AJX-START.
001043     PERFORM 440B-INNER-LOOP
001044         THRU 440B-INNER-LOOP-EXIT
001045         VARYING WS-AJX FROM WS-AJX-START BY 1
001046         UNTIL WS-AJX > 6.
001047     IF WS-MAXIX NOT = WS-AIX
001048         MOVE WS-ACTION-CODE (WS-AIX) TO WS-ACT-SWAP-CODE
001049         MOVE WS-ACTTOT-COUNT (WS-AIX) TO WS-ACT-SWAP-COUNT
001050         MOVE WS-ACTION-CODE (WS-MAXIX) TO WS-ACTION-CODE (WS-AIX)
001051         MOVE WS-ACTTOT-COUNT (WS-MAXIX)
001052                 TO WS-ACTTOT-COUNT (WS-AIX)
001053         MOVE WS-ACT-SWAP-CODE TO WS-ACTION-CODE (WS-MAXIX)
001054         MOVE WS-ACT-SWAP-COUNT TO WS-ACTTOT-COUNT (WS-MAXIX)
001055     END-IF.
001056 440A-OUTER-LOOP-EXIT.
001057     EXIT.
001058 440B-INNER-LOOP.
001059     IF WS-ACTTOT-COUNT (WS-AJX) >
001060             WS-ACTTOT-COUNT (WS-MAXIX)
001061         MOVE WS-AJX TO WS-MAXIX
001062     END-IF.
001063 440B-INNER-LOOP-EXIT.
001064     EXIT.
001065******************************************************************
001066* 441-PRINT-ACTION-SECTION                                       *
001067******************************************************************
001068 441-PRINT-ACTION-SECTION.
001069     MOVE SPACES TO WS-HDG-LINE.
001070     MOVE 'ACTION COUNTS' TO WS-HDG-TEXT.
001071     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001072     PERFORM 441A-PRINT-ONE-ACTION
001073         THRU 441A-PRINT-ONE-ACTION-EXIT
001074         VARYING WS-AIX FROM 1 BY 1
001075         UNTIL WS-AIX > 6.
001076 441-PRINT-ACTION-SECTION-EXIT.
001077     EXIT.
001078 441A-PRINT-ONE-ACTION.
001079     MOVE SPACES TO WS-ACTION-LINE.
001080     MOVE WS-ACTION-CODE (WS-AIX) TO WS-AL-ACTION.
001081     MOVE WS-ACTTOT-COUNT (WS-AIX) TO WS-AL-COUNT.
001082     WRITE DC-REPORT-RECORD FROM WS-ACTION-LINE.
001083 441A-PRINT-ONE-ACTION-EXIT.
001084     EXIT.
001085******************************************************************
001086* 450-PRINT-COMPLIANCE-SECTION                                   *
001087*   NON-STANDARD TOTAL, PER-LEVEL COUNTS, THEN UP TO 5 REVIEW    *
001088*   REQUIRED DETAIL LINES CAPTURED BY 292 DURING THE MAIN PASS.  *
001089******************************************************************
001090 450-PRINT-COMPLIANCE-SECTION.
001091     MOVE SPACES TO WS-HDG-LINE.
001092     MOVE 'COMPLIANCE' TO WS-HDG-TEXT.
001093     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001094     MOVE SPACES TO WS-HDG-LINE.
001095     MOVE WS-NONSTD-COUNT TO WS-NONSTD-COUNT-ED.
001096     STRING 'NON-STANDARD RECORDS - ' DELIMITED BY SIZE
001097             WS-NONSTD-COUNT-ED DELIMITED BY SIZE
001098         INTO WS-HDG-TEXT.
001099     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001100     PERFORM 450A-PRINT-ONE-LEVEL
001101         THRU 450A-PRINT-ONE-LEVEL-EXIT
001102         VARYING WS-LVX FROM 1 BY 1
001103         UNTIL WS-LVX > 4.
001104     PERFORM 450B-PRINT-ONE-REVIEW
001105         THRU 450B-PRINT-ONE-REVIEW-EXIT
001106         VARYING WS-LVX FROM 1 BY 1
001107         UNTIL WS-LVX > WS-REVIEW-COUNT.
001108 450-PRINT-COMPLIANCE-SECTION-EXIT.
001109     EXIT.
001110 450A-PRINT-ONE-LEVEL.
001111     MOVE SPACES TO WS-ACTION-LINE.
001112     MOVE WS-LEVEL-CODE (WS-LVX) TO WS-AL-ACTION.
001113     MOVE WS-LEVEL-COUNT-N (WS-LVX) TO WS-AL-COUNT.
001114     WRITE DC-REPORT-RECORD FROM WS-ACTION-LINE.
001115 450A-PRINT-ONE-LEVEL-EXIT.
001116     EXIT.
001117 450B-PRINT-ONE-REVIEW.
001118     MOVE SPACES TO WS-REVIEW-LINE.
001119     MOVE WS-REV-TIMESTAMP (WS-LVX) TO WS-RV-TIMESTAMP.
001120     MOVE WS-REV-USER-ID (WS-LVX) TO WS-RV-USER-ID.
001121     MOVE WS-REV-ROLE (WS-LVX) TO WS-RV-ROLE.
001122     MOVE WS-REV-ACTION (WS-LVX) TO WS-RV-ACTION.
001123     MOVE WS-REV-TABLE (WS-LVX) TO WS-RV-TABLE.
001124     WRITE DC-REPORT-RECORD FROM WS-REVIEW-LINE.
001125 450B-PRINT-ONE-REVIEW-EXIT.
001126     EXIT.
001127******************************************************************
001128* 460-SORT-ROLES                                                 *
001129*   DESCENDING BY ACCESS COUNT - THE WHOLE WS-ROLE-ENTRY GROUP   *
001130*   (CODE, TOTALS AND ITS NESTED LISTS) SWAPS AS ONE UNIT.       *
001131******************************************************************
001132 460-SORT-ROLES.
001133     PERFORM 460A-OUTER-LOOP
001134         THRU 460A-OUTER-LOOP-EXIT
001135         VARYING WS-ROX FROM 1 BY 1
001136         UNTIL WS-ROX > 9.
001137 460-SORT-ROLES-EXIT.
001138     EXIT.
001139 460A-OUTER-LOOP.
001140     MOVE WS-ROX TO WS-MAXIX.
001141     ADD 1 TO WS-ROX GIVING WS-RJX-START.
001142     PERFORM 460B-INNER-LOOP
001143         THRU 460B-INNER-LOOP-EXIT
001144         VARYING WS-RJX FROM WS-RJX-START BY 1
001145         UNTIL WS-RJX > 9.
001146     IF WS-MAXIX NOT = WS-ROX
001147         MOVE WS-ROLE-ENTRY (WS-ROX) TO WS-ROLE-SWAP-AREA
001148         MOVE WS-ROLE-ENTRY (WS-MAXIX) TO WS-ROLE-ENTRY (WS-ROX)
001149         MOVE WS-ROLE-SWAP-AREA TO WS-ROLE-ENTRY (WS-MAXIX)
001150     END-IF.
001151 460A-OUTER-LOOP-EXIT.
001152     EXIT.
001153 460B-INNER-LOOP.
001154     IF WS-ROLE-ACCESS-COUNT (WS-RJX) >
001155             WS-ROLE-ACCESS-COUNT (WS-MAXIX)
001156         MOVE WS-RJX TO WS-MAXIX
001157     END-IF.
001158 460B-INNER-LOOP-EXIT.
001159     EXIT.
001160******************************************************************
001161* 461-PRINT-ROLE-SECTION                                         *
001162******************************************************************
001163 461-PRINT-ROLE-SECTION.
001164     MOVE SPACES TO WS-HDG-LINE.
001165     MOVE 'ROLE PATTERNS' TO WS-HDG-TEXT.
001166     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001167     PERFORM 461A-PRINT-ONE-ROLE
001168         THRU 461A-PRINT-ONE-ROLE-EXIT
001169         VARYING WS-ROX FROM 1 BY 1
001170         UNTIL WS-ROX > 9.
001171 461-PRINT-ROLE-SECTION-EXIT.
001172     EXIT.
001173 461A-PRINT-ONE-ROLE.
001174     MOVE SPACES TO WS-ROLE-LINE.
001175     MOVE WS-ROLE-CODE (WS-ROX) TO WS-RL-ROLE.
001176     MOVE WS-ROLE-ACCESS-COUNT (WS-ROX) TO WS-RL-TOTAL.
001177     MOVE WS-ROLE-TBL-COUNT (WS-ROX) TO WS-RL-TABLES.
001178     MOVE WS-ROLE-USR-COUNT (WS-ROX) TO WS-RL-USERS.
001179     WRITE DC-REPORT-RECORD FROM WS-ROLE-LINE.
001180 461A-PRINT-ONE-ROLE-EXIT.
001181     EXIT.
001182******************************************************************
001183* 470-PRINT-EXPORT-SECTION                                       *
001184*   TOTAL EXPORTS, THEN PER-TABLE EXPORT COUNTS DESCENDING - THE *
001185*   TABLE ARRAY IS RE-SORTED BY EXPORT COUNT HERE SINCE ITS      *
001186*   ACCESS-COUNT ORDER FROM 430 IS NOT NEEDED AGAIN.             *
001187******************************************************************
001188 470-PRINT-EXPORT-SECTION.
001189     MOVE SPACES TO WS-HDG-LINE.
001190     MOVE 'EXPORT ACTIVITY' TO WS-HDG-TEXT.
001191     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001192     MOVE SPACES TO WS-HDG-LINE.
001193     MOVE WS-EXPORT-TOTAL TO WS-EXPORT-TOTAL-ED.
001194     STRING 'TOTAL EXPORTS - ' DELIMITED BY SIZE
001195             WS-EXPORT-TOTAL-ED DELIMITED BY SIZE
001196         INTO WS-HDG-TEXT.
001197     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001198     PERFORM 470A-OUTER-LOOP
001199         THRU 470A-OUTER-LOOP-EXIT
001200         VARYING WS-TIX FROM 1 BY 1
001201         UNTIL WS-TIX > WS-TABLE-COUNT.
001202     PERFORM 470B-PRINT-ONE-EXPORT
001203         THRU 470B-PRINT-ONE-EXPORT-EXIT
001204         VARYING WS-TIX FROM 1 BY 1
001205         UNTIL WS-TIX > WS-TABLE-COUNT.
001206     PERFORM 470C-PRINT-ONE-SEXP
001207         THRU 470C-PRINT-ONE-SEXP-EXIT
001208         VARYING WS-TIX FROM 1 BY 1
001209         UNTIL WS-TIX > WS-SENSEXP-COUNT.
001210 470-PRINT-EXPORT-SECTION-EXIT.
001211     EXIT.
001212 470A-OUTER-LOOP.
001213     MOVE WS-TIX TO WS-MAXIX.
001214     ADD 1 TO WS-TIX GIVING WS-TJX-START.
001215     PERFORM 470AA-INNER-LOOP
001216         THRU 470AA-INNER-LOOP-EXIT
001217         VARYING WS-TJX FROM WS-TJX-START BY 1
001218         UNTIL WS-TJX > WS-TABLE-COUNT.
001219     IF WS-MAXIX NOT = WS-TIX
001220         MOVE WS-TABLE-ENTRY (WS-TIX) TO WS-TABLE-SWAP-AREA
001221         MOVE WS-TABLE-ENTRY (WS-MAXIX) TO WS-TABLE-ENTRY (WS-TIX)
001222         MOVE WS-TABLE-SWAP-AREA TO WS-TABLE-ENTRY (WS-MAXIX)
001223     END-IF.
001224 470A-OUTER-LOOP-EXIT.
001225     EXIT.
001226 470AA-INNER-LOOP.
001227     IF WS-TABLE-EXPORT-COUNT (WS-TJX) >
001228             WS-TABLE-EXPORT-COUNT (WS-MAXIX)
001229         MOVE WS-TJX TO WS-MAXIX
001230     END-IF.
001231 470AA-INNER-LOOP-EXIT.
001232     EXIT.
001233 470B-PRINT-ONE-EXPORT.
001234     MOVE SPACES TO WS-EXPORT-LINE.
001235     MOVE WS-TABLE-NAME (WS-TIX) TO WS-EL-TABLE-NAME.
001236     MOVE WS-TABLE-EXPORT-COUNT (WS-TIX) TO WS-EL-COUNT.
001237     WRITE DC-REPORT-RECORD FROM WS-EXPORT-LINE.
001238 470B-PRINT-ONE-EXPORT-EXIT.
001239     EXIT.
001240 470C-PRINT-ONE-SEXP.
001241     MOVE SPACES TO WS-SEXP-LINE.
001242     MOVE WS-SEXP-TIMESTAMP (WS-TIX) TO WS-SL-TIMESTAMP.
001243     MOVE WS-SEXP-USER-ID (WS-TIX) TO WS-SL-USER-ID.
001244     MOVE WS-SEXP-ROLE (WS-TIX) TO WS-SL-ROLE.
001245     MOVE WS-SEXP-TABLE (WS-TIX) TO WS-SL-TABLE.
001246     WRITE DC-REPORT-RECORD FROM WS-SEXP-LINE.
001247 470C-PRINT-ONE-SEXP-EXIT.
001248     EXIT.
001249******************************************************************
001250* 480-PRINT-RECOMMEND-SECTION                                    *
001251******************************************************************
001252 480-PRINT-RECOMMEND-SECTION.
001253     MOVE SPACES TO WS-HDG-LINE.
001254     MOVE 'RECOMMENDATIONS' TO WS-HDG-TEXT.
001255     WRITE DC-REPORT-RECORD FROM WS-HDG-LINE.
001256     IF WS-HIGH-ACCESS-FOUND
001257         PERFORM 480A-PRINT-ONE-HIGH-USER
001258             THRU 480A-PRINT-ONE-HIGH-USER-EXIT
001259             VARYING WS-UIX FROM 1 BY 1
001260             UNTIL WS-UIX > WS-HIGH-ACCESS-CT
001261     END-IF.
001262     IF WS-NONPRIV-SENS-FOUND
001263         MOVE SPACES TO WS-RECOMMEND-LINE
001264         MOVE
001265             'SENSITIVE TABLE ACCESSED BY A NON-PRIVILEGED ROLE'
001266             TO WS-RC-TEXT
001267         WRITE DC-REPORT-RECORD FROM WS-RECOMMEND-LINE
001268     END-IF.
001269     IF WS-EXPORT-TOTAL > ZERO
001270         MOVE SPACES TO WS-RECOMMEND-LINE
001271         MOVE 'EXPORT ACTIVITY OCCURRED - REVIEW RECOMMENDED'
001272             TO WS-RC-TEXT
001273         WRITE DC-REPORT-RECORD FROM WS-RECOMMEND-LINE
001274     END-IF.
001275 480-PRINT-RECOMMEND-SECTION-EXIT.
001276     EXIT.
001277 480A-PRINT-ONE-HIGH-USER.
001278     MOVE SPACES TO WS-RECOMMEND-LINE.
001279     STRING 'HIGH ACCESS USER - '  DELIMITED BY SIZE
001280             WS-HIGH-ACCESS-LIST (WS-UIX) DELIMITED BY SIZE
001281         INTO WS-RC-TEXT.
001282     WRITE DC-REPORT-RECORD FROM WS-RECOMMEND-LINE.
001283 480A-PRINT-ONE-HIGH-USER-EXIT.
001284     EXIT.
001285******************************************************************
001286* 900-TERMINATE                                                  *
001287******************************************************************
001288 900-TERMINATE.
001289     CLOSE DC-ACCESS-LOG-FILE
001290             DC-REPORT-FILE.
001291     DISPLAY 'DCAACC - ACCESS LOG RECORDS READ - ' WS-REC-COUNT.
001292     DISPLAY 'DCAACC - DISTINCT USERS - ' WS-USER-COUNT.
001293     DISPLAY 'DCAACC - DISTINCT TABLES - ' WS-TABLE-COUNT.
001294 900-TERMINATE-EXIT.
001295     EXIT.
