000100******************************************************************
000101* DCALTREC  -  ALERT-HISTORY RECORD LAYOUT                       *
000102*                                                                *
000103* One row per email-style alert raised by DCATRK.  DCATRK'S      *
000104* WS-AOUT-RECORD-AREA MIRRORS THIS RECORD FIELD FOR FIELD (SAME  *
000105* ORDER, SAME SIZES) BECAUSE THE ALERT-HISTORY CARRY-FORWARD     *
000106* LOGIC GROUP-MOVES A WHOLE DC-ALERT-RECORD INTO IT - ANY FIELD  *
000107* ADDED HERE MUST BE ADDED THERE TOO, IN THE SAME POSITION.      *
000108*                                                                *
000109* 1994-06-16 BDC  DCA-1005  INITIAL RELEASE                      *
000110* 2002-03-08 TJK  DCA-1172  ADDED POLICY-COUNT AND ESCALATED-    *
000111*                           COUNT TO THE ALERT ROW SO THE EMAIL  *
000112*                           TEXT CAN SHOW A BREAKDOWN            *
000113* 2006-12-19 DWF  DCA-1261  ADDED ALERT-METHOD AND ACK-FLAG -    *
000114*                           COMPLIANCE WANTED TO TRACK WHETHER   *
000115*                           AN ALERT WAS EMAILED OR PAGED AND    *
000116*                           WHETHER SOMEONE ACKNOWLEDGED IT      *
000117*  2008-02-19 TJK  DCA-1297  ADDED ALERT-LISTED-CNT AND THE    *
000118*                           ALERT-DETAIL TABLE SO THE EMAIL    *
000119*                           ROW CARRIES THE POLICY/TABLE/COLUMN*
000120*                           OF THE FIRST DC-ALERT-MAX-LISTED   *
000121*                           (SEE DCCNTWRK) OPEN VIOLATIONS -   *
000122*                           BEFORE THIS THE ROW COULD SAY HOW  *
000123*                           MANY FIRED BUT NOT WHICH ONES      *
000124******************************************************************
000125 01  DC-ALERT-RECORD.
000126     05  DCA-ALERT-TIMESTAMP     PIC X(19).
000127     05  DCA-ALERT-VIOL-COUNT    PIC 9(05).
000128     05  DCA-ALERT-POLICY-COUNT  PIC 9(02).
000129     05  DCA-ALERT-ESCALATED-CNT PIC 9(05).
000130     05  DCA-ALERT-METHOD        PIC X(08).
000131     05  DCA-ALERT-ACK-FLAG      PIC X(01).
000132         88  DCA-ALERT-ACKNOWLEDGED     VALUE 'Y'.
000133         88  DCA-ALERT-NOT-ACKNOWLEDGED VALUE 'N'.
000134     05  DCA-ALERT-LISTED-CNT    PIC 9(02).
000135     05  DCA-ALERT-DETAIL OCCURS 5 TIMES.
000136         10  DCA-ALERT-POLICY-ID    PIC X(25).
000137         10  DCA-ALERT-TABLE-NAME   PIC X(20).
000138         10  DCA-ALERT-COLUMN-NAME  PIC X(30).
000139     05  FILLER                  PIC X(06).
