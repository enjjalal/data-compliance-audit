000100******************************************************************
000101* DCPOLREC  -  GOVERNANCE POLICY DEFINITION RECORD LAYOUT        *
000102*                                                                *
000103* One row per policy, read by DCAPOLC ahead of the PII           *
000104* registry.  DCP-EFFECTIVE-DATE AND DCP-REVIEW-DATE ARE CARRIED  *
000105* AS CCYYMMDD WITH THE REDEFINES BELOW SPLITTING EACH INTO       *
000106* CENTURY/YEAR/MONTH/DAY THE SAME WAY THE OLDER APPLICATIONS ON  *
000107* THIS SHOP'S VSAM SIDE BREAK DOWN A PACKED DATE FIELD.          *
000108*                                                                *
000109* 1994-06-09 BDC  DCA-1004  INITIAL RELEASE                      *
000110* 1999-02-22 BDC  DCA-1100  ADDED POLICY-OWNER AND SEVERITY-     *
000111*                           DEFAULT AT COMPLIANCE'S REQUEST      *
000112* 2002-11-05 TJK  DCA-1175  ADDED EFFECTIVE-DATE, REVIEW-DATE    *
000113*                           AND ACTIVE-FLAG SO RETIRED POLICIES  *
000114*                           CAN STAY ON FILE FOR AUDIT HISTORY   *
000115******************************************************************
000116 01  DC-POLICY-RECORD.
000117     05  DCP-POLICY-ID           PIC X(25).
000118     05  DCP-FORBIDDEN-TAGS      PIC X(40).
000119     05  DCP-APPLIES-TO-TABLES   PIC X(60).
000120     05  DCP-TABLE-NAME-PREFIX   PIC X(20).
000121     05  DCP-REQUIRE-TAG-FLAG    PIC X(01).
000122           88  DCP-REQUIRE-TAG        VALUE 'Y'.
000123     05  DCP-POLICY-OWNER        PIC X(15).
000124     05  DCP-SEVERITY-DEFAULT    PIC X(06).
000125     05  DCP-EFFECTIVE-DATE      PIC 9(08).
000126     05  DCP-EFFECTIVE-DATE-X REDEFINES DCP-EFFECTIVE-DATE.
000127         10  DCP-EFF-CC              PIC 9(02).
000128         10  DCP-EFF-YY              PIC 9(02).
000129         10  DCP-EFF-MM              PIC 9(02).
000130         10  DCP-EFF-DD              PIC 9(02).
000131     05  DCP-REVIEW-DATE         PIC 9(08).
000132     05  DCP-ACTIVE-FLAG         PIC X(01).
000133         88  DCP-POLICY-ACTIVE       VALUE 'Y'.
000134         88  DCP-POLICY-RETIRED      VALUE 'N'.
000135     05  FILLER                  PIC X(10).
