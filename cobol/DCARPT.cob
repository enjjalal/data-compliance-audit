000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCARPT.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 07/19/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCARPT  -  VIOLATION SUMMARY REPORT ELEMENT                    *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   READS THE VIOLATION-HISTORY FILE AND TALLIES TOTAL/OPEN/     *
000112*   RESOLVED COUNTS, THEN READS THE CURRENT VIOLATION FILE,      *
000113*   CLASSIFIES EACH ROW INTO A SEVERITY CLASS BY POLICY ID AND   *
000114*   CONSOLE-LISTS IT, AND FINISHES WITH A FINAL STATUS LINE.     *
000115*   NO PRINT FILE IS OPENED - THE REGISTRY LISTS NO REPORT FILE  *
000116*   FOR THIS ELEMENT AND THE HTML RENDERING DONE DOWNSTREAM OF   *
000117*   THIS RUN IS OUT OF SCOPE FOR THIS ELEMENT.                   *
000118*                                                                *
000119* ENTRY PARAMETERS..                                             *
000120*   NONE.                                                        *
000121*                                                                *
000122* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000123*      NONE                                                      *
000124******************************************************************
000125*   1994-07-19 BDC  DCA-1011  INITIAL RELEASE                     DCA1011 
000126*   1995-02-08 BDC  DCA-1027  DETAIL LINE NOW CARRIES THE FULL    DCA1027 
000127*                             REASON TEXT, NOT JUST THE FIRST 30  DCA1027 
000128*                             BYTES - AUDIT REQUESTED FULL REASON DCA1027 
000129*   1999-01-14 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000130*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000131*   2000-09-26 RLM  DCA-1123  ADDED THE MEDIUM-SEVERITY CLASS FOR DCA1123 
000132*                             POLICY IDS OTHER THAN THE TWO       DCA1123 
000133*                             CRITICAL ONES AND PII_MUST_BE_TAGGEDDCA1123 
000134*   2003-03-12 TJK  DCA-1178  REWORDED THE TWO FINAL-STATUS LINES DCA1178 
000135*                             FOR CONSISTENCY WITH THE DETAIL     DCA1178 
000136*                             LINE WORDING USED ELSEWHERE         DCA1178 
000137*   2005-11-08 SGP  DCA-1224  CONFIRMED WS-RESOLVED-COUNT CANNOT  DCA1224 
000138*                             GO NEGATIVE SINCE WS-OPEN-COUNT IS  DCA1224 
000139*                             A SUBSET OF WS-HIST-TOTAL, NO CHANGEDCA1224 
000140*   2008-04-17 DWF  DCA-1271  CLARIFIED THE HISTORY-STATS BANNER  DCA1271 
000141*                             COMMENT AHEAD OF THE AUDIT REVIEW   DCA1271 
000142******************************************************************
000143 EJECT
000144 ENVIRONMENT DIVISION.
000145 CONFIGURATION SECTION.
000146 SPECIAL-NAMES.
000147     C01 IS TOP-OF-FORM.
000148 INPUT-OUTPUT SECTION.
000149 FILE-CONTROL.
000150     SELECT DC-VIOLATION-FILE ASSIGN TO DCAVIOIN.
000151     SELECT DC-HISTORY-FILE ASSIGN TO DCAHSTIN.
000152 DATA DIVISION.
000153 FILE SECTION.
000154 FD  DC-VIOLATION-FILE
000155     RECORDING MODE IS F
000156     BLOCK CONTAINS 0 RECORDS.
000157 COPY DCVIOREC.
000158 FD  DC-HISTORY-FILE
000159     RECORDING MODE IS F
000160     BLOCK CONTAINS 0 RECORDS.
000161 COPY DCHSTREC.
000162 EJECT
000163 WORKING-STORAGE SECTION.
000164 01  FILLER                      PIC X(32)
000165     VALUE 'DCARPT WORKING STORAGE BEGINS'.
000166******************************************************************
000167* WS-0100  -  CONTROL SWITCHES AND HISTORY STATISTIC COUNTERS    *
000168*   EACH COUNTER CARRIES A REDEFINED 2-BYTE FILLER THE SAME WAY  *
000169*   WS-HIST-TOTAL DOES IN DCATRK - RESERVED FOR A FUTURE PRINTED *
000170*   EDIT-CODE BYTE, NEVER REFERENCED BY THIS ELEMENT.            *
000171******************************************************************
000172 01  WS-CONTROL-WORK-AREA.
000173     05  WS-HST-EOF-SW          PIC X(01).
000174         88  WS-HST-EOF                 VALUE 'Y'.
000175     05  WS-VIO-EOF-SW          PIC X(01).
000176         88  WS-VIO-EOF                 VALUE 'Y'.
000177     05  WS-HIST-TOTAL          PIC 9(07) COMP-3 VALUE ZERO.
000178     05  FILLER REDEFINES WS-HIST-TOTAL.
000179         10  FILLER                     PIC X(02).
000180         10  WS-HIST-TOTAL-X            PIC X(02).
000181     05  WS-OPEN-COUNT          PIC 9(07) COMP-3 VALUE ZERO.
000182     05  FILLER REDEFINES WS-OPEN-COUNT.
000183         10  FILLER                     PIC X(02).
000184         10  WS-OPEN-COUNT-X            PIC X(02).
000185     05  WS-RESOLVED-COUNT      PIC 9(07) COMP-3 VALUE ZERO.
000186     05  FILLER REDEFINES WS-RESOLVED-COUNT.
000187         10  FILLER                     PIC X(02).
000188         10  WS-RESOLVED-COUNT-X        PIC X(02).
000189     05  WS-CURRENT-COUNT       PIC 9(07) COMP-3 VALUE ZERO.
000190     05  FILLER REDEFINES WS-CURRENT-COUNT.
000191         10  FILLER                     PIC X(02).
000192         10  WS-CURRENT-COUNT-X         PIC X(02).
000193     05  WS-DETAIL-SEQ          PIC 9(05) COMP   VALUE ZERO.
000194     05  FILLER                 PIC X(04).
000195******************************************************************
000196* WS-0150  -  SEVERITY-CLASSIFICATION DETAIL LINE                *
000197*   LAID OUT TO THE COLUMN WIDTHS THE REGISTRY SPECS FOR THE     *
000198*   VIOLATION SUMMARY REPORT - CLASS(8) POLICY(25) TABLE(20)     *
000199*   COLUMN(30) TAGS(40) REASON(60) - AND DISPLAYED RATHER THAN   *
000200*   PRINTED, SINCE NO PRINT FILE IS REGISTERED FOR THIS REPORT.  *
000201******************************************************************
000202 01  WS-DETAIL-LINE.
000203     05  WS-DL-CLASS            PIC X(08).
000204     05  WS-DL-POLICY-ID        PIC X(25).
000205     05  WS-DL-TABLE-NAME       PIC X(20).
000206     05  WS-DL-COLUMN-NAME      PIC X(30).
000207     05  WS-DL-PII-TAGS         PIC X(40).
000208     05  WS-DL-REASON           PIC X(60).
000209 EJECT
000210 LINKAGE SECTION.
000211 01  LK-RETURN-CODE             PIC 9(01).
000212 EJECT
000213 PROCEDURE DIVISION USING LK-RETURN-CODE.
000214******************************************************************
000215* 000-MAINLINE                                                  *
000216******************************************************************
000217 000-MAINLINE.
000218     PERFORM 100-INITIALIZE
000219         THRU 100-INITIALIZE-EXIT.
000220     PERFORM 200-COMPUTE-HISTORY-STATS
000221         THRU 200-COMPUTE-HISTORY-STATS-EXIT.
000222     PERFORM 300-PROCESS-CURRENT-VIOLATIONS
000223         THRU 300-PROCESS-CURRENT-VIOLATIONS-EXIT.
000224     PERFORM 400-FINAL-STATUS
000225         THRU 400-FINAL-STATUS-EXIT.
000226     PERFORM 900-TERMINATE
000227         THRU 900-TERMINATE-EXIT.
000228     MOVE ZERO TO LK-RETURN-CODE.
000229     GOBACK.
000230******************************************************************
000231* 100-INITIALIZE                                                *
000232******************************************************************
000233 100-INITIALIZE.
000234     MOVE 'N' TO WS-HST-EOF-SW WS-VIO-EOF-SW.
000235     MOVE ZERO TO WS-HIST-TOTAL WS-OPEN-COUNT WS-RESOLVED-COUNT
000236         WS-CURRENT-COUNT WS-DETAIL-SEQ.
000237     OPEN INPUT DC-HISTORY-FILE.
000238     OPEN INPUT DC-VIOLATION-FILE.
000239 100-INITIALIZE-EXIT.
000240     EXIT.
000241******************************************************************
000242* 200-COMPUTE-HISTORY-STATS                                     *
000243*   TOTAL/OPEN/RESOLVED COUNTS ARE TALLIED IN ONE PASS OF THE    *
000244*   HISTORY FILE - NO TABLE IS NEEDED SINCE NOTHING PAST THE     *
000245*   STAT BLOCK READS ANY HISTORY FIELD AGAIN.                    *
000246******************************************************************
000247 200-COMPUTE-HISTORY-STATS.
000248     PERFORM 210-READ-HISTORY-LOOP
000249         THRU 210-READ-HISTORY-LOOP-EXIT
000250         UNTIL WS-HST-EOF.
000251     COMPUTE WS-RESOLVED-COUNT = WS-HIST-TOTAL - WS-OPEN-COUNT.
000252 200-COMPUTE-HISTORY-STATS-EXIT.
000253     EXIT.
000254 210-READ-HISTORY-LOOP.
000255     READ DC-HISTORY-FILE
000256             AT END
000257                 SET WS-HST-EOF TO TRUE
000258             NOT AT END
000259                 ADD 1 TO WS-HIST-TOTAL
000260                 IF DCH-STATUS-OPEN
000261                     ADD 1 TO WS-OPEN-COUNT
000262                 END-IF
000263     END-READ.
000264 210-READ-HISTORY-LOOP-EXIT.
000265     EXIT.
000266******************************************************************
000267* 300-PROCESS-CURRENT-VIOLATIONS                                *
000268*   ONE PASS OF THE CURRENT VIOLATION FILE - EACH ROW IS         *
000269*   CLASSIFIED AND CONSOLE-LISTED AS IT IS READ.                 *
000270******************************************************************
000271 300-PROCESS-CURRENT-VIOLATIONS.
000272     PERFORM 310-READ-VIOLATION-LOOP
000273         THRU 310-READ-VIOLATION-LOOP-EXIT
000274         UNTIL WS-VIO-EOF.
000275 300-PROCESS-CURRENT-VIOLATIONS-EXIT.
000276     EXIT.
000277 310-READ-VIOLATION-LOOP.
000278     READ DC-VIOLATION-FILE
000279             AT END
000280                 SET WS-VIO-EOF TO TRUE
000281             NOT AT END
000282                 ADD 1 TO WS-CURRENT-COUNT
000283                 PERFORM 320-CLASSIFY-AND-LIST
000284                     THRU 320-CLASSIFY-AND-LIST-EXIT
000285     END-READ.
000286 310-READ-VIOLATION-LOOP-EXIT.
000287     EXIT.
000288******************************************************************
000289* 320-CLASSIFY-AND-LIST                                         *
000290*   SEVERITY CLASS PER THE REGISTRY RULE - CRITICAL FOR          *
000291*   NO_PII_IN_LOGS/NO_PII_IN_EXPORTS, HIGH FOR PII_MUST_BE_      *
000292*   TAGGED, MEDIUM FOR ANY OTHER POLICY ID ON FILE.              *
000293******************************************************************
000294 320-CLASSIFY-AND-LIST.
000295     IF DCV-POLICY-ID = 'no_pii_in_logs' OR
000296         DCV-POLICY-ID = 'no_pii_in_exports'
000297         MOVE 'critical' TO WS-DL-CLASS
000298     ELSE
000299         IF DCV-POLICY-ID = 'pii_must_be_tagged'
000300             MOVE 'high' TO WS-DL-CLASS
000301         ELSE
000302             MOVE 'medium' TO WS-DL-CLASS
000303         END-IF
000304     END-IF.
000305     ADD 1 TO WS-DETAIL-SEQ.
000306     MOVE DCV-POLICY-ID TO WS-DL-POLICY-ID.
000307     MOVE DCV-TABLE-NAME TO WS-DL-TABLE-NAME.
000308     MOVE DCV-COLUMN-NAME TO WS-DL-COLUMN-NAME.
000309     MOVE DCV-PII-TAGS TO WS-DL-PII-TAGS.
000310     MOVE DCV-REASON TO WS-DL-REASON.
000311     DISPLAY 'DCARPT - ' WS-DETAIL-SEQ ' ' WS-DL-CLASS ' '
000312         WS-DL-POLICY-ID ' ' WS-DL-TABLE-NAME ' '
000313         WS-DL-COLUMN-NAME.
000314     DISPLAY '         TAGS - ' WS-DL-PII-TAGS.
000315     DISPLAY '         REASON - ' WS-DL-REASON.
000316 320-CLASSIFY-AND-LIST-EXIT.
000317     EXIT.
000318******************************************************************
000319* 400-FINAL-STATUS                                              *
000320******************************************************************
000321 400-FINAL-STATUS.
000322     DISPLAY 'DCARPT - CURRENT VIOLATIONS - ' WS-CURRENT-COUNT.
000323     DISPLAY 'DCARPT - HISTORY TOTAL - ' WS-HIST-TOTAL.
000324     DISPLAY 'DCARPT - OPEN - ' WS-OPEN-COUNT.
000325     DISPLAY 'DCARPT - RESOLVED - ' WS-RESOLVED-COUNT.
000326     IF WS-CURRENT-COUNT > 0
000327         DISPLAY 'DCARPT - ACTIVE VIOLATIONS REQUIRE ATTENTION'
000328     ELSE
000329         DISPLAY 'DCARPT - NO ACTIVE VIOLATIONS'
000330     END-IF.
000331 400-FINAL-STATUS-EXIT.
000332     EXIT.
000333******************************************************************
000334* 900-TERMINATE                                                  *
000335******************************************************************
000336 900-TERMINATE.
000337     CLOSE DC-HISTORY-FILE
000338             DC-VIOLATION-FILE.
000339 900-TERMINATE-EXIT.
000340     EXIT.
