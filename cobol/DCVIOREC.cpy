000100******************************************************************
000101* DCVIOREC  -  VIOLATION RECORD LAYOUT                           *
000102*                                                                *
000103* Written by DCAPOLC, read by DCATRK and DCARPT.  THE ENHANCED-  *
000104* VIOLATIONS SNAPSHOT WRITTEN BY DCATRK KEEPS THE ORIGINAL FIVE- *
000105* FIELD, 175-BYTE SHAPE OF THIS RECORD ON ITS OWN (SEE DCATRK'S  *
000106* WS-ENH-RECORD-AREA) - IT IS NOT WIDENED BY THE FIELDS ADDED    *
000107* BELOW, SINCE THE ENHANCED FILE IS A LEGACY DOWNSTREAM FEED     *
000108* THAT COMPLIANCE STILL READS WITH A FIXED-WIDTH COPY UTILITY.   *
000109*                                                                *
000110* 1994-06-09 BDC  DCA-1004  INITIAL RELEASE                      *
000111* 2000-12-04 RLM  DCA-1143  ADDED DETECTED-DATE AND SEVERITY TO  *
000112*                           THE LIVE VIOLATION ROW               *
000113* 2003-08-21 TJK  DCA-1198  ADDED SCOPE-TABLE-PREFIX SO DCARPT   *
000114*                           CAN SHOW WHICH SCOPE RULE MATCHED    *
000115* 2007-02-14 DWF  DCA-1264  ADDED ACKNOWLEDGED-FLAG FOR THE      *
000116*                           COMPLIANCE TEAM'S WEEKLY SIGN-OFF    *
000117******************************************************************
000118 01  DC-VIOLATION-RECORD.
000119     05  DCV-POLICY-ID           PIC X(25).
000120     05  DCV-TABLE-NAME          PIC X(20).
000121     05  DCV-COLUMN-NAME         PIC X(30).
000122     05  DCV-PII-TAGS            PIC X(40).
000123     05  DCV-REASON              PIC X(60).
000124     05  DCV-DETECTED-DATE       PIC 9(08).
000125     05  DCV-SEVERITY            PIC X(08).
000126     05  DCV-SCOPE-TABLE-PREFIX  PIC X(20).
000127     05  DCV-ACKNOWLEDGED-FLAG   PIC X(01).
000128         88  DCV-ACKNOWLEDGED        VALUE 'Y'.
000129         88  DCV-NOT-ACKNOWLEDGED    VALUE 'N'.
000130     05  FILLER                  PIC X(15).
