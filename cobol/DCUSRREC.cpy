000100******************************************************************
000101* DCUSRREC  -  USERS TABLE RECORD LAYOUT                         *
000102*                                                                *
000103* One row of the USERS table as read by the PII-SCAN driver      *
000104* (DCASCAN) and the masking driver (DCAMDRV).  FULL-NAME,        *
000105* EMAIL, PHONE-NUMBER and DOB are all PII-bearing columns.       *
000106* DCU-LAST-LOGIN-DATE IS CARRIED AS CCYYMMDD WITH THE REDEFINES  *
000107* BELOW SPLITTING IT INTO COMPONENTS FOR A FUTURE DORMANT-       *
000108* ACCOUNT REPORT.                                                *
000109*                                                                *
000110* NOTE - DCAMDRV'S DC-MASKED-USERS-RECORD IS A FLAT PIC X AREA   *
000111* SIZED TO THIS RECORD'S TOTAL LENGTH.  WIDEN BOTH TOGETHER.     *
000112*                                                                *
000113* 1994-06-02 BDC  DCA-1001  INITIAL RELEASE                      *
000114* 2001-08-13 TJK  DCA-1160  ADDED ACCOUNT-STATUS AND SIGNUP-DATE *
000115* 2005-04-01 DWF  DCA-1244  ADDED HOME-STATE AND LAST-LOGIN-DATE *
000116*                           FOR THE DORMANT-ACCOUNT REVIEW       *
000117******************************************************************
000118 01  DC-USERS-RECORD.
000119     05  DCU-USER-ID             PIC 9(06).
000120     05  DCU-FULL-NAME           PIC X(30).
000121     05  DCU-EMAIL               PIC X(40).
000122     05  DCU-PHONE-NUMBER        PIC X(20).
000123     05  DCU-DOB                 PIC X(10).
000124     05  DCU-ACCOUNT-STATUS      PIC X(01).
000125         88  DCU-ACCOUNT-ACTIVE      VALUE 'A'.
000126         88  DCU-ACCOUNT-CLOSED      VALUE 'C'.
000127     05  DCU-SIGNUP-DATE         PIC 9(08).
000128     05  DCU-HOME-STATE          PIC X(02).
000129     05  DCU-LAST-LOGIN-DATE     PIC 9(08).
000130     05  DCU-LAST-LOGIN-DATE-X REDEFINES DCU-LAST-LOGIN-DATE.
000131         10  DCU-LLOGIN-CCYY         PIC 9(04).
000132         10  DCU-LLOGIN-MM           PIC 9(02).
000133         10  DCU-LLOGIN-DD           PIC 9(02).
000134     05  FILLER                  PIC X(15).
