000100******************************************************************
000101* DCLOGREC  -  LOGS TABLE RECORD LAYOUT                          *
000102*                                                                *
000103* ONE ROW PER WEB/API HIT AGAINST THE APPLICATION, AS SOURCED    *
000104* FROM THE LOGS TABLE EXTRACT.  DCL-TIMESTAMP IS CARRIED BOTH AS *
000105* THE RAW X(19) STAMP AND, VIA THE REDEFINES BELOW, AS SPLIT     *
000106* DATE/TIME COMPONENTS SO A FUTURE ELEMENT CAN FILTER ON THE     *
000107* DATE PORTION WITHOUT A REFERENCE-MODIFICATION SUBSTRING.       *
000108*                                                                *
000109* 1994-06-02 BDC  DCA-1001  INITIAL RELEASE                      *
000110* 2001-04-09 RLM  DCA-1148  ADDED SOURCE-APP, RESPONSE-CODE AND  *
000111*                           RECORD-STATUS TO CARRY MORE OF THE   *
000112*                           WEB-TIER LOG FORMAT                  *
000113* 2006-08-30 SGP  DCA-1260  ADDED TIMESTAMP REDEFINES AND LOAD-  *
000114*                           BATCH-ID, RESERVED EXPANSION FILLER  *
000115******************************************************************
000116 01  DC-LOGS-RECORD.
000117     05  DCL-TIMESTAMP           PIC X(19).
000118     05  DCL-TIMESTAMP-PARTS REDEFINES DCL-TIMESTAMP.
000119         10  DCL-TS-CCYY             PIC X(04).
000120         10  FILLER                  PIC X(01).
000121         10  DCL-TS-MM               PIC X(02).
000122         10  FILLER                  PIC X(01).
000123         10  DCL-TS-DD               PIC X(02).
000124         10  FILLER                  PIC X(01).
000125         10  DCL-TS-HHMMSS           PIC X(08).
000126     05  DCL-USER-ID             PIC 9(06).
000127     05  DCL-EVENT-TYPE          PIC X(10).
000128     05  DCL-PAGE-URL            PIC X(40).
000129     05  DCL-SOURCE-APP          PIC X(08).
000130     05  DCL-SESSION-ID          PIC X(12).
000131     05  DCL-RESPONSE-CODE       PIC X(03).
000132     05  DCL-RECORD-STATUS       PIC X(01).
000133         88  DCL-STATUS-ACTIVE       VALUE 'A'.
000134         88  DCL-STATUS-PURGED       VALUE 'P'.
000135     05  DCL-LOAD-BATCH-ID       PIC 9(06) COMP-3.
000136     05  FILLER                  PIC X(14).
