000100******************************************************************
000101* DCREGREC  -  PII-REGISTRY RECORD LAYOUT                        *
000102*                                                                *
000103* Written by DCASCAN (one row per tagged column), read by        *
000104* DCAPOLC.  DCR-SCAN-DATE/DCR-SCAN-RUN-ID IDENTIFY WHICH NIGHTLY *
000105* SCAN RUN PRODUCED THE ROW SO AUDIT CAN TRACE A REGISTRY ENTRY  *
000106* BACK TO A PARTICULAR DCASCAN EXECUTION.                        *
000107*                                                                *
000108* 1994-06-02 BDC  DCA-1002  INITIAL RELEASE                      *
000109* 2001-01-30 RLM  DCA-1142  ADDED SCAN-DATE, SCAN-RUN-ID AND     *
000110*                           CONFIDENCE-PCT TO THE REGISTRY ROW   *
000111* 2005-07-19 DWF  DCA-1248  ADDED REVIEWED-FLAG SO COMPLIANCE    *
000112*                           CAN MARK A ROW AS MANUALLY CONFIRMED *
000113******************************************************************
000114 01  DC-REGISTRY-RECORD.
000115     05  DCR-TABLE-NAME          PIC X(20).
000116     05  DCR-COLUMN-NAME         PIC X(30).
000117     05  DCR-PII-TAGS            PIC X(40).
000118     05  DCR-REASON              PIC X(60).
000119     05  DCR-SCAN-DATE           PIC 9(08).
000120     05  DCR-SCAN-RUN-ID         PIC 9(06) COMP-3.
000121     05  DCR-CONFIDENCE-PCT      PIC 9(03).
000122     05  DCR-REVIEWED-FLAG       PIC X(01).
000123         88  DCR-REVIEWED            VALUE 'Y'.
000124         88  DCR-NOT-REVIEWED        VALUE 'N'.
000125     05  FILLER                  PIC X(12).
