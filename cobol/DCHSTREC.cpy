000100******************************************************************
000101* DCHSTREC  -  VIOLATION-HISTORY RECORD LAYOUT                   *
000102*                                                                *
000103* Persistent store maintained by DCATRK - the violation          *
000104* record plus detection/resolution tracking fields.              *
000105*                                                                *
000106* 1994-06-16 BDC  DCA-1005  INITIAL RELEASE                      *
000107* 2001-05-16 RLM  DCA-1152  ADDED OWNER-ASSIGNED AND LAST-       *
000108*                           REVIEW-DATE FOR THE WEEKLY TRIAGE     *
000109*                           MEETING                              *
000110* 2006-03-27 SGP  DCA-1256  ADDED ESCALATED-FLAG FOR A TRIAGE    *
000111*                           RULE STILL UNDER REVIEW - DEFAULTS   *
000112*                           TO 'N' UNTIL THAT RULE IS ACTIVATED  *
000113*                                                                *
000114* NOTE - DCATRK'S WS-HOUT-RECORD-AREA MIRRORS THIS RECORD FIELD  *
000115* FOR FIELD (SAME ORDER, SAME SIZES) BECAUSE 220-COPY-ONE-ROW    *
000116* GROUP-MOVES A WHOLE DC-HISTORY-RECORD INTO IT.  ANY FIELD      *
000117* ADDED HERE MUST BE ADDED THERE TOO, IN THE SAME POSITION.      *
000118******************************************************************
000119 01  DC-HISTORY-RECORD.
000120     05  DCH-POLICY-ID           PIC X(25).
000121     05  DCH-TABLE-NAME          PIC X(20).
000122     05  DCH-COLUMN-NAME         PIC X(30).
000123     05  DCH-PII-TAGS            PIC X(40).
000124     05  DCH-REASON              PIC X(60).
000125     05  DCH-DETECTED-AT         PIC X(19).
000126     05  DCH-STATUS              PIC X(08).
000127           88  DCH-STATUS-OPEN        VALUE 'open'.
000128           88  DCH-STATUS-RESOLVED    VALUE 'resolved'.
000129     05  DCH-RESOLVED-AT         PIC X(19).
000130     05  DCH-ALERTED-FLAG        PIC X(01).
000131           88  DCH-ALERTED            VALUE 'Y'.
000132           88  DCH-NOT-ALERTED        VALUE 'N'.
000133     05  DCH-OWNER-ASSIGNED      PIC X(15).
000134     05  DCH-LAST-REVIEW-DATE    PIC 9(08).
000135     05  DCH-ESCALATED-FLAG      PIC X(01).
000136           88  DCH-ESCALATED          VALUE 'Y'.
000137           88  DCH-NOT-ESCALATED      VALUE 'N'.
000138     05  FILLER                  PIC X(10).
