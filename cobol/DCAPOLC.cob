000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCAPOLC.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 06/09/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCAPOLC  -  GOVERNANCE POLICY EVALUATION ELEMENT               *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   LOADS THE PII REGISTRY (WRITTEN BY DCASCAN) INTO A WORKING   *
000112*   STORAGE TABLE, THEN READS EACH POLICY DEFINITION AND TESTS   *
000113*   IT AGAINST EVERY LOADED REGISTRY ROW - SCOPE FILTERS, THEN   *
000114*   THE FORBIDDEN-TAGS CHECK AND THE REQUIRE-TAG CHECK.  WRITES  *
000115*   ONE VIOLATION RECORD PER HIT AND DISPLAYS THE TOTAL COUNT.   *
000116*                                                                *
000117* ENTRY PARAMETERS..                                             *
000118*   NONE.                                                        *
000119*                                                                *
000120* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000121*      NONE                                                      *
000122******************************************************************
000123*   1994-06-09 BDC  DCA-1004  INITIAL RELEASE                     DCA1004 
000124*   1994-09-30 BDC  DCA-1008  ADDED TABLE-NAME-PREFIX SCOPE TEST  DCA1008 
000125*   1999-01-06 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000126*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000127*   2000-08-17 RLM  DCA-1119  ADDED THE REQUIRE-TAG CHECK - PRIOR DCA1119 
000128*                             TO THIS RELEASE ONLY FORBIDDEN-TAGS DCA1119 
000129*                             WAS TESTED                          DCA1119 
000130*   2002-10-04 TJK  DCA-1174  FIXED SCOPE FILTER MATCHING A TABLE DCA1174 
000131*                             WHOSE NAME WAS A PREFIX OF THE      DCA1174 
000132*                             POLICY'S TABLE-NAME-PREFIX          DCA1174 
000133*   2005-01-30 SGP  DCA-1220  VIOLATION RECORD NOW CARRIES THE    DCA1220 
000134*                             POLICY DESCRIPTION TEXT, NOT JUST   DCA1220 
000135*                             THE POLICY-ID                       DCA1220 
000136*   2007-07-23 DWF  DCA-1267  TOTAL-COUNT DISPLAY NOW BREAKS OUT  DCA1267 
000137*                             FORBIDDEN-TAG HITS FROM REQUIRE-TAG DCA1267 
000138*                             HITS SEPARATELY                     DCA1267 
000139******************************************************************
000140 EJECT
000141 ENVIRONMENT DIVISION.
000142 CONFIGURATION SECTION.
000143 SPECIAL-NAMES.
000144     C01 IS TOP-OF-FORM.
000145 INPUT-OUTPUT SECTION.
000146 FILE-CONTROL.
000147     SELECT DC-POLICY-FILE ASSIGN TO DCAPOLIN.
000148     SELECT DC-REGISTRY-FILE ASSIGN TO DCAREGIN.
000149     SELECT DC-VIOLATION-FILE ASSIGN TO DCAVIOOT.
000150 DATA DIVISION.
000151 FILE SECTION.
000152 FD  DC-POLICY-FILE
000153     RECORDING MODE IS F
000154     BLOCK CONTAINS 0 RECORDS.
000155 COPY DCPOLREC.
000156 FD  DC-REGISTRY-FILE
000157     RECORDING MODE IS F
000158     BLOCK CONTAINS 0 RECORDS.
000159 COPY DCREGREC.
000160 FD  DC-VIOLATION-FILE
000161     RECORDING MODE IS F
000162     BLOCK CONTAINS 0 RECORDS.
000163 COPY DCVIOREC.
000164 EJECT
000165 WORKING-STORAGE SECTION.
000166 01  FILLER                      PIC X(32)
000167     VALUE 'DCAPOLC WORKING STORAGE BEGINS'.
000168******************************************************************
000169* WS-0100  -  CONTROL SWITCHES AND COUNTERS                      *
000170******************************************************************
000171 01  WS-CONTROL-WORK-AREA.
000172     05  WS-REG-EOF-SW          PIC X(01).
000173       88  WS-REG-EOF                 VALUE 'Y'.
000174     05  WS-POL-EOF-SW          PIC X(01).
000175       88  WS-POL-EOF                 VALUE 'Y'.
000176     05  WS-SCOPE-SW            PIC X(01).
000177       88  WS-SCOPE-OK                VALUE 'Y'.
000178       88  WS-SCOPE-BAD               VALUE 'N'.
000179     05  WS-TABLE-IN-LIST-SW    PIC X(01).
000180       88  WS-TABLE-IN-LIST           VALUE 'Y'.
000181       88  WS-TABLE-NOT-IN-LIST       VALUE 'N'.
000182     05  WS-PREFIX-SW           PIC X(01).
000183       88  WS-PREFIX-MATCH            VALUE 'Y'.
000184       88  WS-PREFIX-NO-MATCH         VALUE 'N'.
000185     05  WS-XTAG-ANY-SW         PIC X(01).
000186       88  WS-XTAG-ANY-FOUND          VALUE 'Y'.
000187     05  WS-REG-COUNT           PIC 9(03) COMP VALUE ZERO.
000188     05  FILLER REDEFINES WS-REG-COUNT.
000189         10  FILLER                 PIC X(01).
000190         10  WS-REG-COUNT-X         PIC X(01).
000191     05  WS-RIX                 PIC 9(03) COMP.
000192     05  WS-VIOLATION-COUNT     PIC 9(07) COMP-3 VALUE ZERO.
000193     05  FILLER REDEFINES WS-VIOLATION-COUNT.
000194         10  FILLER                 PIC X(02).
000195         10  WS-VIOLATION-COUNT-X   PIC X(02).
000196     05  WS-MATCH-CNT           PIC 9(02) COMP-3.
000197     05  WS-POS                 PIC 9(02) COMP.
000198     05  WS-PFX-LEN             PIC 9(02) COMP.
000199******************************************************************
000200* WS-0200  -  PII REGISTRY TABLE LOAD AREA                       *
000201*   LOADED ONCE FROM THE REGISTRY FILE SO THE OUTER POLICY LOOP  *
000202*   CAN SCAN IT REPEATEDLY WITHOUT RE-OPENING THE FILE.          *
000203******************************************************************
000204 01  WS-REGISTRY-TABLE-AREA.
000205     05  WS-REG-ENTRY OCCURS 200 TIMES
000206                                 INDEXED BY WS-REG-IX.
000207         10  WS-REG-TABLE-NAME      PIC X(20).
000208         10  WS-REG-COLUMN-NAME     PIC X(30).
000209         10  WS-REG-TAGS            PIC X(40).
000210         10  WS-REG-REASON          PIC X(60).
000211******************************************************************
000212* WS-0300  -  FORBIDDEN-TAG INTERSECTION BUILD AREA              *
000213******************************************************************
000214 01  WS-XTAG-WORK-AREA.
000215     05  WS-XTAG-BUILD          PIC X(80).
000216     05  WS-XTAG-CHARS REDEFINES
000217              WS-XTAG-BUILD        PIC X(01) OCCURS 80 TIMES.
000218     05  WS-XTAG-START-POS      PIC 9(02) COMP.
000219     05  WS-XTAG                PIC X(11).
000220     05  WS-REASON-BUILD        PIC X(60).
000221 EJECT
000222 LINKAGE SECTION.
000223 01  LK-RETURN-CODE             PIC 9(01).
000224 EJECT
000225 PROCEDURE DIVISION USING LK-RETURN-CODE.
000226******************************************************************
000227* 000-MAINLINE                                                   *
000228******************************************************************
000229 000-MAINLINE.
000230     PERFORM 100-INITIALIZE
000231         THRU 100-INITIALIZE-EXIT.
000232     PERFORM 200-LOAD-REGISTRY-TABLE
000233         THRU 200-LOAD-REGISTRY-TABLE-EXIT.
000234     PERFORM 300-POLICY-LOOP
000235         THRU 300-POLICY-LOOP-EXIT
000236         UNTIL WS-POL-EOF.
000237     PERFORM 900-TERMINATE
000238         THRU 900-TERMINATE-EXIT.
000239     MOVE ZERO TO LK-RETURN-CODE.
000240     GOBACK.
000241******************************************************************
000242* 100-INITIALIZE                                                 *
000243******************************************************************
000244 100-INITIALIZE.
000245     MOVE 'N' TO WS-REG-EOF-SW
000246                  WS-POL-EOF-SW.
000247     MOVE ZERO TO WS-REG-COUNT WS-VIOLATION-COUNT.
000248     OPEN INPUT  DC-REGISTRY-FILE.
000249     OPEN INPUT  DC-POLICY-FILE.
000250     OPEN OUTPUT DC-VIOLATION-FILE.
000251 100-INITIALIZE-EXIT.
000252     EXIT.
000253******************************************************************
000254* 200-LOAD-REGISTRY-TABLE                                        *
000255******************************************************************
000256 200-LOAD-REGISTRY-TABLE.
000257     PERFORM 210-LOAD-ONE-ROW
000258         THRU 210-LOAD-ONE-ROW-EXIT
000259         UNTIL WS-REG-EOF.
000260     CLOSE DC-REGISTRY-FILE.
000261 200-LOAD-REGISTRY-TABLE-EXIT.
000262     EXIT.
000263******************************************************************
000264* 210-LOAD-ONE-ROW                                               *
000265******************************************************************
000266 210-LOAD-ONE-ROW.
000267     READ DC-REGISTRY-FILE
000268               AT END
000269                        SET WS-REG-EOF TO TRUE
000270               NOT AT END
000271                        IF WS-REG-COUNT < 200
000272                                 ADD 1 TO WS-REG-COUNT
000273                                 MOVE DCR-TABLE-NAME
000274                       TO WS-REG-TABLE-NAME (WS-REG-COUNT)
000275                                 MOVE DCR-COLUMN-NAME
000276                       TO WS-REG-COLUMN-NAME (WS-REG-COUNT)
000277                                 MOVE DCR-PII-TAGS
000278                       TO WS-REG-TAGS (WS-REG-COUNT)
000279                                 MOVE DCR-REASON
000280                       TO WS-REG-REASON (WS-REG-COUNT)
000281                        END-IF
000282     END-READ.
000283 210-LOAD-ONE-ROW-EXIT.
000284     EXIT.
000285******************************************************************
000286* 300-POLICY-LOOP                                                *
000287*   OUTER LOOP - ONE POLICY DEFINITION READ PER ITERATION.       *
000288******************************************************************
000289 300-POLICY-LOOP.
000290     READ DC-POLICY-FILE
000291               AT END
000292                        SET WS-POL-EOF TO TRUE
000293               NOT AT END
000294                        PERFORM 310-SCAN-REGISTRY-FOR-POLICY
000295                            THRU 310-SCAN-REGISTRY-FOR-POLICY-EXIT
000296                            VARYING WS-RIX FROM 1 BY 1
000297                            UNTIL WS-RIX > WS-REG-COUNT
000298     END-READ.
000299 300-POLICY-LOOP-EXIT.
000300     EXIT.
000301******************************************************************
000302* 310-SCAN-REGISTRY-FOR-POLICY                                   *
000303*   INNER LOOP - ONE REGISTRY ROW PER ITERATION FOR THE POLICY   *
000304*   CURRENTLY HELD IN THE FD RECORD AREA.                        *
000305******************************************************************
000306 310-SCAN-REGISTRY-FOR-POLICY.
000307     PERFORM 320-CHECK-SCOPE
000308         THRU 320-CHECK-SCOPE-EXIT.
000309     IF WS-SCOPE-OK
000310               PERFORM 340-CHECK-FORBIDDEN-TAGS
000311                   THRU 340-CHECK-FORBIDDEN-TAGS-EXIT
000312               PERFORM 350-CHECK-REQUIRE-TAG
000313                   THRU 350-CHECK-REQUIRE-TAG-EXIT
000314     END-IF.
000315 310-SCAN-REGISTRY-FOR-POLICY-EXIT.
000316     EXIT.
000317******************************************************************
000318* 320-CHECK-SCOPE                                                *
000319*   APPLIES-TO-TABLES LIST, THEN TABLE-NAME-PREFIX, PER SPEC.    *
000320******************************************************************
000321 320-CHECK-SCOPE.
000322     SET WS-SCOPE-OK TO TRUE.
000323     IF DCP-APPLIES-TO-TABLES NOT = SPACES
000324               PERFORM 330-CHECK-APPLIES-LIST
000325                   THRU 330-CHECK-APPLIES-LIST-EXIT
000326               IF WS-TABLE-NOT-IN-LIST
000327                        SET WS-SCOPE-BAD TO TRUE
000328               END-IF
000329     END-IF.
000330     IF WS-SCOPE-OK
000331           AND DCP-TABLE-NAME-PREFIX NOT = SPACES
000332               PERFORM 335-CHECK-PREFIX
000333                   THRU 335-CHECK-PREFIX-EXIT
000334               IF WS-PREFIX-NO-MATCH
000335                        SET WS-SCOPE-BAD TO TRUE
000336               END-IF
000337     END-IF.
000338 320-CHECK-SCOPE-EXIT.
000339     EXIT.
000340******************************************************************
000341* 330-CHECK-APPLIES-LIST                                         *
000342******************************************************************
000343 330-CHECK-APPLIES-LIST.
000344     SET WS-TABLE-NOT-IN-LIST TO TRUE.
000345     MOVE ZERO TO WS-MATCH-CNT.
000346     EVALUATE WS-REG-TABLE-NAME (WS-RIX)
000347               WHEN 'users'
000348                        INSPECT DCP-APPLIES-TO-TABLES
000349                   TALLYING WS-MATCH-CNT FOR ALL 'users'
000350               WHEN 'transactions'
000351                        INSPECT DCP-APPLIES-TO-TABLES
000352                   TALLYING WS-MATCH-CNT FOR ALL 'transactions'
000353               WHEN 'logs'
000354                        INSPECT DCP-APPLIES-TO-TABLES
000355                   TALLYING WS-MATCH-CNT FOR ALL 'logs'
000356               WHEN 'marketing_emails'
000357                        INSPECT DCP-APPLIES-TO-TABLES
000358                TALLYING WS-MATCH-CNT FOR ALL
000359                       'marketing_emails'
000360     END-EVALUATE.
000361     IF WS-MATCH-CNT > 0
000362               SET WS-TABLE-IN-LIST TO TRUE
000363     END-IF.
000364 330-CHECK-APPLIES-LIST-EXIT.
000365     EXIT.
000366******************************************************************
000367* 335-CHECK-PREFIX                                               *
000368*   TRUE START-WITH TEST, NOT A SUBSTRING SEARCH.                *
000369******************************************************************
000370 335-CHECK-PREFIX.
000371     SET WS-PREFIX-NO-MATCH TO TRUE.
000372     MOVE ZERO TO WS-PFX-LEN.
000373     PERFORM 336-COMPUTE-PREFIX-LEN
000374         THRU 336-COMPUTE-PREFIX-LEN-EXIT
000375         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 20.
000376     IF WS-PFX-LEN > ZERO
000377               IF WS-REG-TABLE-NAME (WS-RIX) (1:WS-PFX-LEN)
000378                     = DCP-TABLE-NAME-PREFIX (1:WS-PFX-LEN)
000379                        SET WS-PREFIX-MATCH TO TRUE
000380               END-IF
000381     END-IF.
000382 335-CHECK-PREFIX-EXIT.
000383     EXIT.
000384******************************************************************
000385* 336-COMPUTE-PREFIX-LEN                                         *
000386******************************************************************
000387 336-COMPUTE-PREFIX-LEN.
000388     IF DCP-TABLE-NAME-PREFIX (WS-POS:1) NOT = SPACE
000389          MOVE WS-POS TO WS-PFX-LEN
000390     END-IF.
000391 336-COMPUTE-PREFIX-LEN-EXIT.
000392     EXIT.
000393******************************************************************
000394* 340-CHECK-FORBIDDEN-TAGS                                       *
000395*   CANONICAL ALPHABETICAL ORDER: DOB, EMAIL, IP, NAME,          *
000396*   NATIONAL_ID, PHONE - SAME ORDER DCATAGS BUILDS TAG LISTS IN. *
000397******************************************************************
000398 340-CHECK-FORBIDDEN-TAGS.
000399     MOVE SPACES TO WS-XTAG-BUILD.
000400     MOVE 'N' TO WS-XTAG-ANY-SW.
000401     MOVE ZERO TO WS-MATCH-CNT.
000402     INSPECT DCP-FORBIDDEN-TAGS
000403           TALLYING WS-MATCH-CNT FOR ALL 'dob'.
000404     IF WS-MATCH-CNT > 0
000405               MOVE ZERO TO WS-MATCH-CNT
000406               INSPECT WS-REG-TAGS (WS-RIX) TALLYING WS-MATCH-CNT
000407                     FOR ALL 'dob'
000408               IF WS-MATCH-CNT > 0
000409                        MOVE 'dob' TO WS-XTAG
000410                        SET WS-XTAG-ANY-FOUND TO TRUE
000411                        PERFORM 345-APPEND-XTAG
000412                            THRU 345-APPEND-XTAG-EXIT
000413               END-IF
000414     END-IF.
000415     MOVE ZERO TO WS-MATCH-CNT.
000416     INSPECT DCP-FORBIDDEN-TAGS
000417           TALLYING WS-MATCH-CNT FOR ALL 'email'.
000418     IF WS-MATCH-CNT > 0
000419               MOVE ZERO TO WS-MATCH-CNT
000420               INSPECT WS-REG-TAGS (WS-RIX) TALLYING WS-MATCH-CNT
000421                     FOR ALL 'email'
000422               IF WS-MATCH-CNT > 0
000423                        MOVE 'email' TO WS-XTAG
000424                        SET WS-XTAG-ANY-FOUND TO TRUE
000425                        PERFORM 345-APPEND-XTAG
000426                            THRU 345-APPEND-XTAG-EXIT
000427               END-IF
000428     END-IF.
000429     MOVE ZERO TO WS-MATCH-CNT.
000430     INSPECT DCP-FORBIDDEN-TAGS
000431           TALLYING WS-MATCH-CNT FOR ALL 'ip'.
000432     IF WS-MATCH-CNT > 0
000433               MOVE ZERO TO WS-MATCH-CNT
000434               INSPECT WS-REG-TAGS (WS-RIX) TALLYING WS-MATCH-CNT
000435                     FOR ALL 'ip'
000436               IF WS-MATCH-CNT > 0
000437                        MOVE 'ip' TO WS-XTAG
000438                        SET WS-XTAG-ANY-FOUND TO TRUE
000439                        PERFORM 345-APPEND-XTAG
000440                            THRU 345-APPEND-XTAG-EXIT
000441               END-IF
000442     END-IF.
000443     MOVE ZERO TO WS-MATCH-CNT.
000444     INSPECT DCP-FORBIDDEN-TAGS
000445           TALLYING WS-MATCH-CNT FOR ALL 'name'.
000446     IF WS-MATCH-CNT > 0
000447               MOVE ZERO TO WS-MATCH-CNT
000448               INSPECT WS-REG-TAGS (WS-RIX) TALLYING WS-MATCH-CNT
000449                     FOR ALL 'name'
000450               IF WS-MATCH-CNT > 0
000451                        MOVE 'name' TO WS-XTAG
000452                        SET WS-XTAG-ANY-FOUND TO TRUE
000453                        PERFORM 345-APPEND-XTAG
000454                            THRU 345-APPEND-XTAG-EXIT
000455               END-IF
000456     END-IF.
000457     MOVE ZERO TO WS-MATCH-CNT.
000458     INSPECT DCP-FORBIDDEN-TAGS
000459           TALLYING WS-MATCH-CNT FOR ALL 'national_id'.
000460     IF WS-MATCH-CNT > 0
000461               MOVE ZERO TO WS-MATCH-CNT
000462               INSPECT WS-REG-TAGS (WS-RIX) TALLYING WS-MATCH-CNT
000463                     FOR ALL 'national_id'
000464               IF WS-MATCH-CNT > 0
000465                        MOVE 'national_id' TO WS-XTAG
000466                        SET WS-XTAG-ANY-FOUND TO TRUE
000467                        PERFORM 345-APPEND-XTAG
000468                            THRU 345-APPEND-XTAG-EXIT
000469               END-IF
000470     END-IF.
000471     MOVE ZERO TO WS-MATCH-CNT.
000472     INSPECT DCP-FORBIDDEN-TAGS
000473           TALLYING WS-MATCH-CNT FOR ALL 'phone'.
000474     IF WS-MATCH-CNT > 0
000475               MOVE ZERO TO WS-MATCH-CNT
000476               INSPECT WS-REG-TAGS (WS-RIX) TALLYING WS-MATCH-CNT
000477                     FOR ALL 'phone'
000478               IF WS-MATCH-CNT > 0
000479                        MOVE 'phone' TO WS-XTAG
000480                        SET WS-XTAG-ANY-FOUND TO TRUE
000481                        PERFORM 345-APPEND-XTAG
000482                            THRU 345-APPEND-XTAG-EXIT
000483               END-IF
000484     END-IF.
000485     IF WS-XTAG-ANY-FOUND
000486               PERFORM 347-WRITE-FORBIDDEN-VIOLATION
000487                   THRU 347-WRITE-FORBIDDEN-VIOLATION-EXIT
000488     END-IF.
000489 340-CHECK-FORBIDDEN-TAGS-EXIT.
000490     EXIT.
000491******************************************************************
000492* 345-APPEND-XTAG                                                *
000493*   APPENDS WS-XTAG TO WS-XTAG-BUILD, COMMA-SEPARATED.           *
000494******************************************************************
000495 345-APPEND-XTAG.
000496     IF WS-XTAG-BUILD NOT = SPACES
000497               MOVE ZERO TO WS-XTAG-START-POS
000498               PERFORM 346-FIND-XTAG-BREAK
000499                   THRU 346-FIND-XTAG-BREAK-EXIT
000500                       VARYING WS-POS FROM 1 BY 1
000501                  UNTIL WS-POS > 80
000502                     OR WS-XTAG-START-POS NOT = ZERO
000503     ELSE
000504               MOVE ZERO TO WS-XTAG-START-POS
000505     END-IF.
000506     MOVE WS-XTAG
000507              TO WS-XTAG-BUILD (WS-XTAG-START-POS + 1: 11).
000508 345-APPEND-XTAG-EXIT.
000509     EXIT.
000510******************************************************************
000511* 346-FIND-XTAG-BREAK                                            *
000512*   LOCATES THE FIRST TRAILING BLANK IN WS-XTAG-BUILD AND DROPS  *
000513*   A COMMA THERE SO THE NEXT TAG CAN BE APPENDED AFTER IT.      *
000514******************************************************************
000515 346-FIND-XTAG-BREAK.
000516     IF WS-XTAG-CHARS (WS-POS) = SPACE
000517               MOVE WS-POS TO WS-XTAG-START-POS
000518               MOVE ',' TO WS-XTAG-CHARS (WS-POS)
000519     END-IF.
000520 346-FIND-XTAG-BREAK-EXIT.
000521     EXIT.
000522******************************************************************
000523* 347-WRITE-FORBIDDEN-VIOLATION                                  *
000524******************************************************************
000525 347-WRITE-FORBIDDEN-VIOLATION.
000526     MOVE SPACES TO WS-REASON-BUILD.
000527     STRING 'forbidden tags present: ' DELIMITED BY SIZE
000528               WS-XTAG-BUILD          DELIMITED BY SPACE
000529         INTO WS-REASON-BUILD.
000530     MOVE DCP-POLICY-ID TO DCV-POLICY-ID.
000531     MOVE WS-REG-TABLE-NAME (WS-RIX)  TO DCV-TABLE-NAME.
000532     MOVE WS-REG-COLUMN-NAME (WS-RIX) TO DCV-COLUMN-NAME.
000533     MOVE WS-REG-TAGS (WS-RIX)        TO DCV-PII-TAGS.
000534     MOVE WS-REASON-BUILD             TO DCV-REASON.
000535     WRITE DC-VIOLATION-RECORD.
000536     ADD 1 TO WS-VIOLATION-COUNT.
000537 347-WRITE-FORBIDDEN-VIOLATION-EXIT.
000538     EXIT.
000539******************************************************************
000540* 350-CHECK-REQUIRE-TAG                                          *
000541******************************************************************
000542 350-CHECK-REQUIRE-TAG.
000543     IF DCP-REQUIRE-TAG
000544           AND WS-REG-TAGS (WS-RIX) = SPACES
000545               MOVE DCP-POLICY-ID TO DCV-POLICY-ID
000546               MOVE WS-REG-TABLE-NAME (WS-RIX)
000547                                   TO DCV-TABLE-NAME
000548               MOVE WS-REG-COLUMN-NAME (WS-RIX)
000549                                   TO DCV-COLUMN-NAME
000550               MOVE SPACES TO DCV-PII-TAGS
000551               MOVE 'detected PII missing tag' TO DCV-REASON
000552               WRITE DC-VIOLATION-RECORD
000553               ADD 1 TO WS-VIOLATION-COUNT
000554     END-IF.
000555 350-CHECK-REQUIRE-TAG-EXIT.
000556     EXIT.
000557******************************************************************
000558* 900-TERMINATE                                                  *
000559******************************************************************
000560 900-TERMINATE.
000561     CLOSE DC-POLICY-FILE.
000562     CLOSE DC-VIOLATION-FILE.
000563     DISPLAY 'DCAPOLC - VIOLATIONS WRITTEN - '
000564                                       WS-VIOLATION-COUNT.
000565 900-TERMINATE-EXIT.
000566     EXIT.
