000100******************************************************************
000101* DCCNTWRK  -  COMMON AUDIT CONSTANTS AND WORK AREA              *
000102*                                                                *
000103* Shop-wide constants shared by the compliance-audit suite -     *
000104* analogous to the policy shop's CKRECMAX member.  Holds the     *
000105* sensitive-table list, the privileged-role list and the         *
000106* masking defaults so every program draws them from one place.   *
000107* FILLER ON EACH GROUP RESERVES ROOM FOR A FUTURE THIRD TABLE OR  *
000108* FOURTH ROLE WITHOUT RESHAPING THE COPYBOOK - ADDING ONE STILL   *
000109* REQUIRES A CODE CHANGE IN DCAACC/DCALIN, WHICH TEST BY NAME.    *
000110*                                                                *
000111* 1994-06-23 BDC  DCA-1007  INITIAL RELEASE                      *
000112* 1995-02-14 BDC  DCA-1013  ADDED MASK-CHAR AND PRESERVE CONSTANT*
000113* 2003-10-02 TJK  DCA-1205  PADDED EACH CONSTANT GROUP WITH A     *
000114*                           RESERVE FILLER AHEAD OF THE NEXT      *
000115*                           PLANNED TABLE/ROLE ADDITION           *
000116******************************************************************
000117 01  DC-SENSITIVE-TABLES.
000118     05  DC-SENSITIVE-TABLE-1    PIC X(20) VALUE 'users'.
000119     05  DC-SENSITIVE-TABLE-2    PIC X(20) VALUE
000120                  'marketing_emails'.
000121     05  FILLER                  PIC X(20).
000122 01  DC-PRIVILEGED-ROLES.
000123     05  DC-PRIV-ROLE-1          PIC X(15) VALUE 'compliance'.
000124     05  DC-PRIV-ROLE-2          PIC X(15) VALUE 'audit'.
000125     05  DC-PRIV-ROLE-3          PIC X(15) VALUE 'administrator'.
000126     05  FILLER                  PIC X(15).
000127 01  DC-MASKING-DEFAULTS.
000128     05  DC-MASK-CHAR            PIC X(01) VALUE 'X'.
000129     05  DC-PRESERVE-EMAIL       PIC 9(02) COMP-3 VALUE 4.
000130     05  DC-PRESERVE-PHONE       PIC 9(02) COMP-3 VALUE 2.
000131     05  DC-PRESERVE-SSN         PIC 9(02) COMP-3 VALUE 4.
000132     05  DC-PRESERVE-CARD        PIC 9(02) COMP-3 VALUE 4.
000133     05  FILLER                  PIC X(04).
000134 01  DC-ALERT-DEFAULTS.
000135     05  DC-ALERT-THRESHOLD      PIC 9(05) COMP-3 VALUE 1.
000136     05  DC-ALERT-HOURS-GAP      PIC 9(05) COMP-3 VALUE 24.
000137     05  DC-ALERT-MAX-LISTED     PIC 9(02) COMP-3 VALUE 5.
000138     05  FILLER                  PIC X(04).
