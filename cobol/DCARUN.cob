000100 IDENTIFICATION DIVISION.
000101 PROGRAM-ID. DCARUN.
000102 AUTHOR. B D CRANE.
000103 INSTALLATION. DATA GOVERNANCE OFFICE.
000104 DATE-WRITTEN. 07/21/1994.
000105 DATE-COMPILED.
000106 SECURITY. UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
000107******************************************************************
000108* DCARUN  -  GOVERNANCE PIPELINE CONTROL ELEMENT                 *
000109*                                                                *
000110* ABSTRACT..                                                     *
000111*   DRIVES THE THREE-STEP GOVERNANCE PIPELINE BY CALLING         *
000112*   DCASCAN, DCAPOLC AND DCARPT IN TURN.  EACH STEP RETURNS A    *
000113*   ONE-DIGIT RETURN CODE THROUGH ITS LINKAGE SECTION - A        *
000114*   NONZERO CODE ABORTS THE REMAINING STEPS AND ENDS THE RUN     *
000115*   WITH A FAILURE STATUS.  START/END OF EACH STEP IS LOGGED TO  *
000116*   THE CONSOLE FOR THE OPERATOR LOG.                           *
000117*                                                                *
000118* ENTRY PARAMETERS..                                             *
000119*   NONE.                                                        *
000120*                                                                *
000121* ELEMENTS INVOKED BY THIS ELEMENT..                             *
000122*      DCASCAN   -  PII-SCAN STEP                                *
000123*      DCAPOLC   -  POLICY STEP                                  *
000124*      DCARPT    -  REPORT-SUMMARY STEP                          *
000125******************************************************************
000126*   1994-07-21 BDC  DCA-1013  INITIAL RELEASE                     DCA1013 
000127*   1994-12-05 BDC  DCA-1019  STEP NAME NOW ECHOED ON THE ABORT   DCA1019 
000128*                             MESSAGE - OPERATOR ASKED WHICH STEP DCA1019 
000129*                             FAILED WITHOUT SCANNING THE LOG     DCA1019 
000130*   1999-01-18 BDC  DCA-1099  Y2K REVIEW - NO 2-DIGIT YEARS HELD  DCA1099 
000131*                             BY THIS ELEMENT, NO CHANGE REQUIRED DCA1099 
000132*   2000-10-30 RLM  DCA-1127  STEP-END MESSAGE NOW SHOWS THE      DCA1127 
000133*                             RETURN CODE IN ALL CASES, NOT JUST  DCA1127 
000134*                             ON ABORT                            DCA1127 
000135*   2003-06-19 TJK  DCA-1182  FIXED RUN-RC NOT BEING SET WHEN     DCA1182 
000136*                             THE FIRST STEP ABORTED - OPERATOR   DCA1182 
000137*                             SAW RC=0 ON A FAILED RUN            DCA1182 
000138*   2005-09-14 SGP  DCA-1228  FIXED WS-STEP-NUM SHOWING 0 ON THE  DCA1228 
000139*                             FIRST STEP-START MESSAGE WHEN THE   DCA1228 
000140*                             ADD 1 WAS MOVED AFTER THE DISPLAY   DCA1228 
000141*   2008-01-08 DWF  DCA-1275  STEP-START MESSAGE TEXT REWORDED    DCA1275 
000142*                             FOR CONSISTENCY WITH THE CONSOLE    DCA1275 
000143*                             OUTPUT OF THE OTHER PIPELINE STEPS  DCA1275 
000144******************************************************************
000145 EJECT
000146 ENVIRONMENT DIVISION.
000147 CONFIGURATION SECTION.
000148 SPECIAL-NAMES.
000149     C01 IS TOP-OF-FORM.
000150 DATA DIVISION.
000151 WORKING-STORAGE SECTION.
000152 01  FILLER                      PIC X(32)
000153     VALUE 'DCARUN WORKING STORAGE BEGINS'.
000154******************************************************************
000155* WS-0100  -  STEP RETURN CODE AND RUN ABORT SWITCH              *
000156*   WS-STEP-RC IS REUSED ACROSS ALL THREE CALLS - ONLY ONE STEP  *
000157*   IS EVER IN FLIGHT AT A TIME SO ONE FIELD IS ALL THAT IS      *
000158*   NEEDED, THE SAME WAY WS-CALL-MASK-TYPE IS REUSED ACROSS THE  *
000159*   REPEATED DCAMASK CALLS IN DCAMDRV.                           *
000160******************************************************************
000161 01  WS-CONTROL-WORK-AREA.
000162     05  WS-STEP-RC             PIC 9(01).
000163     05  FILLER REDEFINES WS-STEP-RC.
000164         10  WS-STEP-RC-X               PIC X(01).
000165     05  WS-ABORT-SW            PIC X(01) VALUE 'N'.
000166         88  WS-ABORT                   VALUE 'Y'.
000167     05  WS-STEP-NAME           PIC X(08).
000168     05  FILLER REDEFINES WS-STEP-NAME.
000169         10  WS-STEP-NAME-CHAR          PIC X(01) OCCURS 8 TIMES.
000170     05  WS-RUN-RC              PIC 9(01) VALUE ZERO.
000171     05  FILLER REDEFINES WS-RUN-RC.
000172         10  WS-RUN-RC-X                PIC X(01).
000173     05  WS-STEP-NUM            PIC 9(02) COMP   VALUE ZERO.
000174     05  FILLER                 PIC X(04).
000175 EJECT
000176 PROCEDURE DIVISION.
000177******************************************************************
000178* 000-MAINLINE                                                  *
000179******************************************************************
000180 000-MAINLINE.
000181     DISPLAY 'DCARUN - GOVERNANCE PIPELINE START'.
000182     PERFORM 100-RUN-PII-SCAN
000183         THRU 100-RUN-PII-SCAN-EXIT.
000184     IF NOT WS-ABORT
000185         PERFORM 200-RUN-POLICY
000186             THRU 200-RUN-POLICY-EXIT
000187     END-IF.
000188     IF NOT WS-ABORT
000189         PERFORM 300-RUN-REPORT-SUMMARY
000190             THRU 300-RUN-REPORT-SUMMARY-EXIT
000191     END-IF.
000192     PERFORM 900-TERMINATE
000193         THRU 900-TERMINATE-EXIT.
000194     MOVE WS-RUN-RC TO RETURN-CODE.
000195     STOP RUN.
000196******************************************************************
000197* 100-RUN-PII-SCAN                                              *
000198*   CALLS DCASCAN.  THE REGISTRY AND MASKED FILES IT PRODUCES    *
000199*   ARE READ BY THE STEPS THAT FOLLOW.                           *
000200******************************************************************
000201 100-RUN-PII-SCAN.
000202     ADD 1 TO WS-STEP-NUM.
000203     MOVE 'DCASCAN' TO WS-STEP-NAME.
000204     DISPLAY 'DCARUN - STEP ' WS-STEP-NUM
000205         ' START - ' WS-STEP-NAME.
000206     MOVE ZERO TO WS-STEP-RC.
000207     CALL 'DCASCAN' USING WS-STEP-RC.
000208     PERFORM 800-CHECK-STEP-RC
000209         THRU 800-CHECK-STEP-RC-EXIT.
000210 100-RUN-PII-SCAN-EXIT.
000211     EXIT.
000212******************************************************************
000213* 200-RUN-POLICY                                                *
000214*   CALLS DCAPOLC.  THE VIOLATION FILE IT PRODUCES IS READ BY    *
000215*   THE REPORT-SUMMARY STEP THAT FOLLOWS.                        *
000216******************************************************************
000217 200-RUN-POLICY.
000218     ADD 1 TO WS-STEP-NUM.
000219     MOVE 'DCAPOLC' TO WS-STEP-NAME.
000220     DISPLAY 'DCARUN - STEP ' WS-STEP-NUM
000221         ' START - ' WS-STEP-NAME.
000222     MOVE ZERO TO WS-STEP-RC.
000223     CALL 'DCAPOLC' USING WS-STEP-RC.
000224     PERFORM 800-CHECK-STEP-RC
000225         THRU 800-CHECK-STEP-RC-EXIT.
000226 200-RUN-POLICY-EXIT.
000227     EXIT.
000228******************************************************************
000229* 300-RUN-REPORT-SUMMARY                                        *
000230*   CALLS DCARPT, THE FINAL STEP OF THE PIPELINE.                *
000231******************************************************************
000232 300-RUN-REPORT-SUMMARY.
000233     ADD 1 TO WS-STEP-NUM.
000234     MOVE 'DCARPT' TO WS-STEP-NAME.
000235     DISPLAY 'DCARUN - STEP ' WS-STEP-NUM
000236         ' START - ' WS-STEP-NAME.
000237     MOVE ZERO TO WS-STEP-RC.
000238     CALL 'DCARPT' USING WS-STEP-RC.
000239     PERFORM 800-CHECK-STEP-RC
000240         THRU 800-CHECK-STEP-RC-EXIT.
000241 300-RUN-REPORT-SUMMARY-EXIT.
000242     EXIT.
000243******************************************************************
000244* 800-CHECK-STEP-RC                                             *
000245*   COMMON RETURN-CODE CHECK SHARED BY ALL THREE STEPS.  A       *
000246*   NONZERO STEP CODE SETS WS-ABORT SO 000-MAINLINE SKIPS EVERY  *
000247*   STEP STILL TO COME AND CARRIES THE FAILURE STATUS THROUGH    *
000248*   TO WS-RUN-RC FOR THE FINAL RETURN-CODE SETTING.              *
000249******************************************************************
000250 800-CHECK-STEP-RC.
000251     DISPLAY 'DCARUN - STEP ' WS-STEP-NUM
000252         ' END   - ' WS-STEP-NAME
000253         ' RC=' WS-STEP-RC.
000254     IF WS-STEP-RC NOT = ZERO
000255         SET WS-ABORT TO TRUE
000256         MOVE WS-STEP-RC TO WS-RUN-RC
000257         DISPLAY 'DCARUN - ABORT - STEP ' WS-STEP-NAME
000258             ' FAILED - REMAINING STEPS SKIPPED'
000259     END-IF.
000260 800-CHECK-STEP-RC-EXIT.
000261     EXIT.
000262******************************************************************
000263* 900-TERMINATE                                                  *
000264******************************************************************
000265 900-TERMINATE.
000266     IF WS-ABORT
000267         DISPLAY 'DCARUN - GOVERNANCE PIPELINE END - FAILURE'
000268     ELSE
000269         DISPLAY 'DCARUN - GOVERNANCE PIPELINE END - SUCCESS'
000270     END-IF.
000271 900-TERMINATE-EXIT.
000272     EXIT.
